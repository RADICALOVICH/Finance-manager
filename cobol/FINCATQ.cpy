000100************************************************************
000200*    FINCATQ - CATEGORY RENAME BATCH REQUEST RECORD          *
000300************************************************************
000400*
000500*    ONE ENTRY PER CREATE-OR-FIND / RENAME REQUEST FED TO
000600*    FINCATRN.  SEQUENTIAL, ARRIVAL ORDER.
000700*
000800*----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------*
001100* TAG     INIT    DATE        DESCRIPTION
001200*------- ------- ----------- ------------------------------*
001300* FM0008  RHALVO  22 MAR 1986 - INITIAL VERSION.
001400* FM0044  WBHUAT  06 MAR 1999 - Y2K REVIEW - NO DATE FIELDS IN
001500*                   THIS RECORD, NO CHANGE REQUIRED.
001600*----------------------------------------------------------*
001700*
001800 01  CATRQ-RECORD.
001900     05  CATRQ-ACTION-CD         PIC X(01).
002000         88  CATRQ-IS-FIND               VALUE "F".
002100         88  CATRQ-IS-RENAME             VALUE "N".
002200     05  CATRQ-LOGIN             PIC X(20).
002300     05  CATRQ-OLD-NAME          PIC X(20).
002400     05  CATRQ-NEW-NAME          PIC X(20).
002500     05  FILLER                  PIC X(24).
002600*
002700*    ALTERNATE VIEW - OLD/NEW NAMES SIDE BY SIDE AS ONE 40-BYTE
002800*    STRING FOR THE RENAME-CASCADE CONTROL REPORT LINE.
002900*
003000 01  CATRQ-PAIR-R REDEFINES CATRQ-RECORD.
003100     05  FILLER                  PIC X(21).
003200     05  CATRQ-PAIR-X            PIC X(40).
003300     05  FILLER                  PIC X(24).
