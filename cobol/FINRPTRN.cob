000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINRPTRN IS INITIAL.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   20 MAY 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  BATCH DRIVER FOR THE REPORTING RUN.  READS THE
001100*               REPORT REQUEST QUEUE FINRPTQ ONE ENTRY AT A TIME.
001200*               RPTPM-REPORT-TYPE SELECTS THE SUMMARY, BUDGETS OR
001300*               TRANSACTIONS REPORT FOR RPTPM-LOGIN; EACH REPORT
001400*               STARTS ON A NEW PAGE.  THE TRANSACTIONS REPORT
001500*               APPLIES THE SAME F1-F4 FILTER SET AS THE CSV EXPORT
001600*               RUN.  BUDGET FIGURES ARE OBTAINED BY BROWSING
001700*               FINVBGT OPTION "V" RATHER THAN OPENING FINBGTF
001750*               DIRECTLY - SEE VBGT.
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* TAG     INIT    DATE        DESCRIPTION
002300*------- ------- ----------- -------------------------------------*
002400* FM0801  RHALVO  20 MAY 1986 - INITIAL VERSION - SUMMARY REPORT
002500*                   ONLY.
002600* FM0821  TKOWAL  09 OCT 1991 - ADD THE BUDGETS REPORT (REPORT-TYPE
002700*                   "B") FOR THE MONTH-END BUDGET REVIEW MEETING.
002800* FM0841  MOYELA  15 MAR 1995 - ADD THE TRANSACTIONS REPORT (TYPE
002900*                   "T") WITH THE F1-F4 FILTER SET, MATCHING THE
003000*                   FILTER LOGIC ADDED TO THE CSV EXPORT - FM-95-19.
003100* FM0842  JTAN    27 OCT 1995 - ADD THE INCOME-BY-CATEGORY SECTION
003200*                   TO THE SUMMARY REPORT - REQUEST FM-95-22.  A
003300*                   WALLET WITH MORE THAN 50 DISTINCT CATEGORIES
003400*                   OVERFLOWS THE LOCAL TABLE; A WARNING LINE IS
003500*                   PRINTED RATHER THAN LOSING THE EXCESS SILENTLY.
003600* FM0851  MOYELA  13 SEP 1995 - THE BUDGET SECTION USED TO OPEN
003700*                   FINBGTF DIRECTLY AND START/READ NEXT AGAINST IT
003800*                   WHILE ALSO CALLING FINVBGT PER ENTRY - THAT IS A
003900*                   DUPLICATE OPEN AGAINST FINVBGT'S OWN OPEN/CLOSE ON
004000*                   EVERY CALL.  REWORKED TO DRIVE THE LISTING WHOLLY
004100*                   THROUGH THE NEW FINVBGT OPTION "V" (BROWSE) - SEE
004200*                   VBGT FM0146 - SO THIS PROGRAM NEVER TOUCHES
004300*                   FINBGTF ITSELF.
004400* FM0861  WBHUAT  18 MAR 1999 - Y2K REVIEW - RPTPM-FROM-DATE/TO-DATE
004500*                   AND ALL REPORT HEADING DATES ARE PIC 9(08)
004600*                   CCYYMMDD.  NO PACKED OR TWO-DIGIT YEAR FIELDS
004700*                   REMAIN IN THIS PROGRAM.
004800* FM0881  DPARKS  10 SEP 2001 - FILTERED INCOME/EXPENSE TOTALS ADDED
004900*                   TO THE TRANSACTIONS REPORT FOOTER PER F5 - THE
005000*                   ACCOUNTING GROUP WAS RE-ADDING THE COLUMN BY
005100*                   HAND OFF THE PRINTOUT.
005110* FM0871  SCHANG  09 SEP 2003 - D500-APPLY-TXN-FILTERS MATCHED A
005120*                   REQUESTED CATEGORY AGAINST RPTPM-CAT-LIST BUT
005130*                   NEVER CHECKED IT AGAINST FINVCAT, SO A MISTYPED
005140*                   CATEGORY ON THE REQUEST SILENTLY FILTERED OUT
005150*                   EVERY TRANSACTION INSTEAD OF FALLING BACK TO NO
005160*                   FILTER.  ADDED D420/D430 TO VALIDATE EACH
005170*                   REQUESTED NAME UP FRONT AGAINST FINVCAT, WARN ON
005180*                   A MISS, AND TREAT THE FILTER AS ALL WHEN NONE
005190*                   VALIDATE - SAME FIX AS FINCSVRN - AUDIT FINDING,
005195*                   REQUEST FM-03-77.
005200*----------------------------------------------------------------*
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS FINRPTRN-TRACE-ON.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT FINRPTQ ASSIGN TO DATABASE-FINRPTQ
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800     SELECT FINUSRM ASSIGN TO DATABASE-FINUSRM
006900            ORGANIZATION      IS INDEXED
007000            ACCESS MODE       IS DYNAMIC
007100            RECORD KEY        IS USRMS-LOGIN
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT FINTRLG ASSIGN TO DATABASE-FINTRLG
007400            ORGANIZATION      IS SEQUENTIAL
007500            ACCESS MODE       IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700     SELECT REPORT   ASSIGN TO PRINTER-REPORT
007800            ORGANIZATION      IS SEQUENTIAL
007900            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
008000 EJECT
008100***************
008200 DATA DIVISION.
008300***************
008400 FILE SECTION.
008500***************
008600 FD  FINRPTQ
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS RPTPM-RECORD.
008900 COPY FINRPTQ.
009000 FD  FINUSRM
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS USRMS-RECORD.
009300 COPY FINUSRM.
009400 FD  FINTRLG
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS TRLDG-RECORD.
009700 COPY FINTRLG.
009800 FD  REPORT
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS RPT-LINE.
010100 01  RPT-LINE                    PIC X(132).
010200*************************
010300 WORKING-STORAGE SECTION.
010400*************************
010500 01  FILLER                          PIC X(24)        VALUE
010600     "** PROGRAM FINRPTRN  **".
010700* ------------------ PROGRAM WORKING STORAGE -------------------*
010800 01  WK-C-COMMON.
010900 COPY FINCMWS.
011000 01  WK-C-RPT-FILE-STATUS        PIC X(02).
011100 01  WK-C-RPTRN-EOF-SW           PIC X(01) VALUE "N".
011200     88  WK-C-RPTRN-EOF                   VALUE "Y".
011300 01  WK-C-RPTRN-TRLG-EOF-SW      PIC X(01) VALUE "N".
011400     88  WK-C-RPTRN-TRLG-EOF              VALUE "Y".
011500 01  WK-C-RPTRN-BGT-DONE-SW      PIC X(01) VALUE "N".
011600     88  WK-C-RPTRN-BGT-DONE              VALUE "Y".
011700 01  WK-C-RPTRN-LOGIN-OK-SW      PIC X(01) VALUE "N".
011800     88  WK-C-RPTRN-LOGIN-FOUND           VALUE "Y".
011900 01  WK-C-RPTRN-TXN-MATCH-SW     PIC X(01) VALUE "N".
012000     88  WK-C-RPTRN-TXN-MATCHES           VALUE "Y".
012100 01  WK-C-RPTRN-CAT-FULL-SW      PIC X(01) VALUE "N".
012200     88  WK-C-RPTRN-CAT-TABLE-FULL        VALUE "Y".
012300 01  WK-C-RPTRN-CAT-FOUND-SW     PIC X(01) VALUE "N".
012400     88  WK-C-RPTRN-CAT-FOUND              VALUE "Y".
012500 01  WK-N-RPTRN-RUN-COUNT        PIC 9(07) COMP VALUE ZERO.
012600 01  WK-N-RPTRN-ERROR-COUNT      PIC 9(07) COMP VALUE ZERO.
012700 01  WK-N-RPTRN-CAT-COUNT        PIC 9(03) COMP VALUE ZERO.
012800 01  WK-N-RPTRN-CAT-SUB          PIC 9(03) COMP VALUE ZERO.
012900 01  WK-N-RPTRN-CAT-FOUND-SUB    PIC 9(03) COMP VALUE ZERO.
012910 01  WK-N-RPTRN-VALID-CAT-CT     PIC 9(02) COMP VALUE ZERO.
012920*    F2 FILTER VALIDATION - EACH SLOT OF THE VALID TABLE PAIRS
012930*    WITH THE SAME SLOT OF RPTPM-CAT-LIST.  A REQUESTED NAME
012940*    FINVCAT DOES NOT KNOW GETS "N" HERE - SEE D420.  SEE FM0871.
012950 01  WK-C-RPTRN-CAT-VALID-TBL.
012960     05  WK-C-RPTRN-CAT-VALID-ENT OCCURS 10 TIMES
012970                                 PIC X(01).
013000 01  WK-N-RPTRN-BGT-COUNT        PIC 9(05) COMP VALUE ZERO.
013100 01  WK-N-RPTRN-TXN-COUNT        PIC 9(07) COMP VALUE ZERO.
013200 01  WK-C-RPTRN-DATE-TODAY       PIC 9(08).
013300*    LOCAL REDEFINES - TODAY'S DATE VIEWED AS CCYY/MM/DD FOR THE
013400*    REPORT HEADING LINE.
013500*
013600 01  WK-C-RPTRN-DATE-R REDEFINES WK-C-RPTRN-DATE-TODAY.
013700     05  WK-C-RPTRN-DTE-CCYY     PIC 9(04).
013800     05  WK-C-RPTRN-DTE-MM       PIC 9(02).
013900     05  WK-C-RPTRN-DTE-DD       PIC 9(02).
014000*    LOCAL REDEFINES - RUN COUNT SPLIT FOR THE Y900 ABEND TRACE.
014100*
014200 01  WK-N-RPTRN-RUN-COUNT-D      PIC 9(07).
014300 01  WK-D-RPTRN-RUN-COUNT-R REDEFINES WK-N-RPTRN-RUN-COUNT-D.
014400     05  WK-D-RPTRN-RUN-COUNT-H1 PIC 9(03).
014500     05  WK-D-RPTRN-RUN-COUNT-H2 PIC 9(04).
014600*    LOCAL REDEFINES - BUDGET REMAINING HELD AS ALPHANUMERIC SO THE
014700*    EXCEEDED-BUDGET HIGHLIGHT CAN INSPECT FOR A LEADING "-" THE
014800*    SAME WAY, RATHER THAN TESTING THE NUMERIC FIELD TWICE.
014900*
015000 01  WK-N-RPTRN-REMAIN-CK        PIC S9(13)V99.
015100 01  WK-C-RPTRN-REMAIN-CK-R REDEFINES WK-N-RPTRN-REMAIN-CK.
015200     05  WK-C-RPTRN-REMAIN-CK-X  PIC X(15).
015300 01  WK-N-RPTRN-TOT-INCOME       PIC S9(13)V99.
015400 01  WK-N-RPTRN-TOT-EXPENSE      PIC S9(13)V99.
015500 01  WK-N-RPTRN-FLT-INCOME       PIC S9(13)V99.
015600 01  WK-N-RPTRN-FLT-EXPENSE      PIC S9(13)V99.
015700*    LOCAL TABLE - INCOME SUMMED BY CATEGORY FOR THE SUMMARY REPORT.
015800*    ENTRIES ARE ADDED IN LEDGER ORDER AS THEY ARE FIRST SEEN - NO
015900*    ATTEMPT IS MADE TO SORT THE LIST - FM0842 CHECKED WITH THE
016000*    BANK RECONCILIATION GROUP AND LEDGER ORDER IS ACCEPTABLE.
016100*
016200 01  WK-C-RPTRN-CAT-TABLE.
016300     05  WK-C-RPTRN-CAT-ENTRY    OCCURS 50 TIMES.
016400         10  WK-C-RPTRN-CAT-NAME     PIC X(20).
016500         10  WK-N-RPTRN-CAT-INCOME   PIC S9(13)V99.
016600*    BUDGETS ARE NO LONGER READ DIRECTLY OFF FINBGTF (FINVBGT OWNS
016700*    THAT FILE EXCLUSIVELY - IT OPENS AND CLOSES IT ON EVERY CALL).
016800*    THIS RUN BROWSES VIA CALL "FINVBGT" OPTION "V", FEEDING EACH
016900*    RETURNED CATEGORY BACK AS THE NEXT CALL'S CURSOR UNTIL RETURN-CD
017000*    "34" (NO MORE BUDGETS FOR THE LOGIN) COMES BACK - SEE VBGT FM0146.
017100*
017200 01  WK-C-HDG1.
017300     05  FILLER                  PIC X(30) VALUE
017400         "FINANCE MANAGER - REPORT RUN".
017500     05  FILLER                  PIC X(21) VALUE
017600         "        FINRPTRN     ".
017700     05  FILLER                  PIC X(08) VALUE "RUN DTE ".
017800     05  WK-C-HDG1-CCYY          PIC 9(04).
017900     05  FILLER                  PIC X(01) VALUE "-".
018000     05  WK-C-HDG1-MM            PIC 9(02).
018100     05  FILLER                  PIC X(01) VALUE "-".
018200     05  WK-C-HDG1-DD            PIC 9(02).
018300     05  FILLER                  PIC X(63) VALUE SPACES.
018400 01  WK-C-HDG2.
018500     05  FILLER                  PIC X(12) VALUE "REPORT TYPE ".
018600     05  WK-C-HDG2-TYPE          PIC X(15).
018700     05  FILLER                  PIC X(08) VALUE "LOGIN   ".
018800     05  WK-C-HDG2-LOGIN         PIC X(20).
018900     05  FILLER                  PIC X(77) VALUE SPACES.
019000 01  WK-C-SUM-HDG.
019100     05  FILLER                  PIC X(20) VALUE
019200         "CATEGORY            ".
019300     05  FILLER                  PIC X(15) VALUE
019400         "AMOUNT         ".
019500     05  FILLER                  PIC X(97) VALUE SPACES.
019600 01  WK-C-BGT-HDG.
019700     05  FILLER                  PIC X(20) VALUE
019800         "CATEGORY            ".
019900     05  FILLER                  PIC X(15) VALUE
020000         "LIMIT          ".
020100     05  FILLER                  PIC X(15) VALUE
020200         "SPENT          ".
020300     05  FILLER                  PIC X(15) VALUE
020400         "REMAINING      ".
020500     05  FILLER                  PIC X(01) VALUE SPACES.
020600     05  FILLER                  PIC X(66) VALUE SPACES.
020700 01  WK-C-TRN-HDG.
020800     05  FILLER                  PIC X(10) VALUE "DATE      ".
020900     05  FILLER                  PIC X(01) VALUE SPACES.
021000     05  FILLER                  PIC X(08) VALUE "TYPE    ".
021100     05  FILLER                  PIC X(01) VALUE SPACES.
021200     05  FILLER                  PIC X(20) VALUE
021300         "CATEGORY            ".
021400     05  FILLER                  PIC X(01) VALUE SPACES.
021500     05  FILLER                  PIC X(15) VALUE
021600         "AMOUNT         ".
021700     05  FILLER                  PIC X(01) VALUE SPACES.
021800     05  FILLER                  PIC X(30) VALUE
021900         "DESCRIPTION                   ".
022000     05  FILLER                  PIC X(45) VALUE SPACES.
022100*    ONE LINE-SHAPE, REUSED FOR EVERY "LABEL PLUS AMOUNT" ROW ON THE
022200*    SUMMARY AND TRANSACTIONS REPORTS (TOTAL INCOME, TOTAL EXPENSE,
022300*    ONE ROW PER INCOME CATEGORY, THE TRANSACTIONS FOOTER TOTALS).
022400*
022500 01  WK-C-AMT-LINE.
022600     05  WK-C-AMT-LABEL          PIC X(20).
022700     05  WK-C-AMT-VALUE          PIC -(11)9.99.
022800     05  FILLER                  PIC X(97) VALUE SPACES.
022900 01  WK-C-BGT-DET-LINE.
023000     05  WK-C-BGT-DET-CATEGORY   PIC X(20).
023100     05  WK-C-BGT-DET-LIMIT      PIC -(11)9.99.
023200     05  WK-C-BGT-DET-SPENT      PIC -(11)9.99.
023300     05  WK-C-BGT-DET-REMAIN     PIC -(11)9.99.
023400     05  WK-C-BGT-DET-EXCEED     PIC X(01).
023500     05  FILLER                  PIC X(66) VALUE SPACES.
023600 01  WK-C-TRN-DET-LINE.
023700     05  WK-C-TRN-DET-DATE       PIC X(10).
023800     05  FILLER                  PIC X(01) VALUE SPACES.
023900     05  WK-C-TRN-DET-TYPE       PIC X(08).
024000     05  FILLER                  PIC X(01) VALUE SPACES.
024100     05  WK-C-TRN-DET-CATEGORY   PIC X(20).
024200     05  FILLER                  PIC X(01) VALUE SPACES.
024300     05  WK-C-TRN-DET-AMOUNT     PIC -(11)9.99.
024400     05  FILLER                  PIC X(01) VALUE SPACES.
024500     05  WK-C-TRN-DET-DESC       PIC X(30).
024600     05  FILLER                  PIC X(45) VALUE SPACES.
024700*    ALTERNATE VIEW OF THE TRANSACTION DETAIL LINE'S DATE COLUMN -
024800*    LETS D000-BUILD-TXN-DATE MOVE THE THREE CCYY/MM/DD PIECES IN
024900*    WITHOUT A SEPARATE WORK FIELD.
025000*
025100 01  WK-C-TRN-DATE-R REDEFINES WK-C-TRN-DET-LINE.
025200     05  WK-C-TRN-DATE-CCYY      PIC X(04).
025300     05  WK-C-TRN-DATE-DASH1     PIC X(01).
025400     05  WK-C-TRN-DATE-MM        PIC X(02).
025500     05  WK-C-TRN-DATE-DASH2     PIC X(01).
025600     05  WK-C-TRN-DATE-DD        PIC X(02).
025700     05  FILLER                  PIC X(122).
025800 01  WK-C-MSG-LINE.
025900     05  WK-C-MSG-TEXT           PIC X(90).
026000     05  FILLER                  PIC X(42) VALUE SPACES.
026100 01  WK-C-TRN-CNT-LINE.
026200     05  FILLER                  PIC X(20) VALUE
026300         "TRANSACTIONS FOUND ".
026400     05  WK-C-TRN-CNT-VALUE      PIC ZZZ,ZZ9.
026500     05  FILLER                  PIC X(105) VALUE SPACES.
026600 01  WK-C-TRL-LINE.
026700     05  FILLER                  PIC X(16) VALUE
026800         "REQUESTS READ  ".
026900     05  WK-C-TRL-RUN-COUNT      PIC ZZZ,ZZ9.
027000     05  FILLER                  PIC X(109) VALUE SPACES.
027100 01  WK-C-TRL-LINE2.
027200     05  FILLER                  PIC X(16) VALUE
027300         "REQUESTS FAILED".
027400     05  WK-C-TRL-ERROR-COUNT    PIC ZZZ,ZZ9.
027500     05  FILLER                  PIC X(109) VALUE SPACES.
027600 EJECT
027700 LINKAGE SECTION.
027800*****************
027900 COPY VBGT.
027950 COPY VCAT.
028000 EJECT
028100***********************
028200 PROCEDURE DIVISION.
028300***********************
028400 MAIN-MODULE.
028500     PERFORM A000-START-PROGRAM-ROUTINE
028600        THRU A099-START-PROGRAM-ROUTINE-EX.
028700     PERFORM B000-PROCESS-REQUESTS
028800        THRU B999-PROCESS-REQUESTS-EX
028900        UNTIL WK-C-RPTRN-EOF.
029000     PERFORM C900-WRITE-TRAILER
029100        THRU C999-WRITE-TRAILER-EX.
029200     PERFORM Z000-END-PROGRAM-ROUTINE
029300        THRU Z999-END-PROGRAM-ROUTINE-EX.
029400     GOBACK.
029500*------------------------------------------------------------*
029600 A000-START-PROGRAM-ROUTINE.
029700*------------------------------------------------------------*
029800     ACCEPT WK-C-RPTRN-DATE-TODAY FROM DATE YYYYMMDD.
029900     OPEN INPUT FINRPTQ.
030000     IF  NOT WK-C-SUCCESSFUL
030100         DISPLAY "FINRPTRN - OPEN FILE ERROR - FINRPTQ"
030200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030300         GO TO Y900-ABNORMAL-TERMINATION.
030400     OPEN INPUT FINUSRM.
030500     IF  NOT WK-C-SUCCESSFUL
030600         DISPLAY "FINRPTRN - OPEN FILE ERROR - FINUSRM"
030700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030800         GO TO Y900-ABNORMAL-TERMINATION.
030900     OPEN OUTPUT REPORT.
031000     IF  NOT WK-C-RPT-FILE-STATUS = "00"
031100         DISPLAY "FINRPTRN - OPEN FILE ERROR - REPORT"
031200         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
031300         GO TO Y900-ABNORMAL-TERMINATION.
031400     MOVE    WK-C-RPTRN-DTE-CCYY TO    WK-C-HDG1-CCYY.
031500     MOVE    WK-C-RPTRN-DTE-MM   TO    WK-C-HDG1-MM.
031600     MOVE    WK-C-RPTRN-DTE-DD   TO    WK-C-HDG1-DD.
031700     PERFORM D000-READ-REQUEST
031800        THRU D099-READ-REQUEST-EX.
031900 A099-START-PROGRAM-ROUTINE-EX.
032000     EXIT.
032100*------------------------------------------------------------*
032200 B000-PROCESS-REQUESTS.
032300*------------------------------------------------------------*
032400     ADD     1                   TO    WK-N-RPTRN-RUN-COUNT.
032500     PERFORM D100-READ-USER-MASTER
032600        THRU D199-READ-USER-MASTER-EX.
032700     IF  NOT WK-C-RPTRN-LOGIN-FOUND
032800         ADD     1               TO    WK-N-RPTRN-ERROR-COUNT
032900         STRING  "UNKNOWN LOGIN ON FINRPTQ REQUEST - "
033000                 DELIMITED BY SIZE
033100                 RPTPM-LOGIN     DELIMITED BY SIZE
033200                 INTO WK-C-MSG-TEXT
033300         WRITE   RPT-LINE        FROM  WK-C-MSG-LINE
033400             AFTER ADVANCING TOP-OF-FORM
033500         GO TO B900-NEXT-REQUEST.
033600     EVALUATE TRUE
033700         WHEN RPTPM-IS-SUMMARY
033800             PERFORM C100-RUN-SUMMARY-REPORT
033900                THRU C199-RUN-SUMMARY-REPORT-EX
034000         WHEN RPTPM-IS-BUDGETS
034100             PERFORM C200-RUN-BUDGETS-REPORT
034200                THRU C299-RUN-BUDGETS-REPORT-EX
034300         WHEN RPTPM-IS-TRANSACTIONS
034400             PERFORM C300-RUN-TRANSACTIONS-REPORT
034500                THRU C399-RUN-TRANSACTIONS-REPORT-EX
034600         WHEN OTHER
034700             ADD     1           TO    WK-N-RPTRN-ERROR-COUNT
034800             MOVE
034900             "UNKNOWN REPORT TYPE ON FINRPTQ REQUEST - SKIPPED"
035000                                 TO    WK-C-MSG-TEXT
035100             WRITE   RPT-LINE    FROM  WK-C-MSG-LINE
035200                 AFTER ADVANCING TOP-OF-FORM.
035300 B900-NEXT-REQUEST.
035400     PERFORM D000-READ-REQUEST
035500        THRU D099-READ-REQUEST-EX.
035600 B999-PROCESS-REQUESTS-EX.
035700     EXIT.
035800*==============================================================*
035900*                      SUMMARY REPORT                          *
036000*==============================================================*
036100 C100-RUN-SUMMARY-REPORT.
036200*------------------------------------------------------------*
036300     MOVE    "SUMMARY"           TO    WK-C-HDG2-TYPE.
036400     MOVE    RPTPM-LOGIN         TO    WK-C-HDG2-LOGIN.
036500     WRITE   RPT-LINE            FROM  WK-C-HDG1
036600         AFTER ADVANCING TOP-OF-FORM.
036700     WRITE   RPT-LINE            FROM  WK-C-HDG2
036800         AFTER ADVANCING 2 LINES.
036900     MOVE    ZERO                TO    WK-N-RPTRN-TOT-INCOME
037000                                       WK-N-RPTRN-TOT-EXPENSE
037100                                       WK-N-RPTRN-CAT-COUNT.
037200     MOVE    "N"                 TO    WK-C-RPTRN-CAT-FULL-SW.
037300     OPEN INPUT FINTRLG.
037400     IF  NOT WK-C-SUCCESSFUL
037500         DISPLAY "FINRPTRN - OPEN FILE ERROR - FINTRLG"
037600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037700         GO TO Y900-ABNORMAL-TERMINATION.
037800     MOVE    "N"                 TO    WK-C-RPTRN-TRLG-EOF-SW.
037900     PERFORM D200-READ-LEDGER
038000        THRU D299-READ-LEDGER-EX.
038100     PERFORM C110-SCAN-LEDGER-FOR-SUMMARY
038200        THRU C119-SCAN-LEDGER-FOR-SUMMARY-EX
038300        UNTIL WK-C-RPTRN-TRLG-EOF.
038400     CLOSE FINTRLG.
038500     MOVE    "TOTAL INCOME"      TO    WK-C-AMT-LABEL.
038600     MOVE    WK-N-RPTRN-TOT-INCOME TO  WK-C-AMT-VALUE.
038700     WRITE   RPT-LINE            FROM  WK-C-AMT-LINE
038800         AFTER ADVANCING 2 LINES.
038900     WRITE   RPT-LINE            FROM  WK-C-SUM-HDG
039000         AFTER ADVANCING 2 LINES.
039100     PERFORM C120-WRITE-INCOME-CATEGORIES
039200        THRU C129-WRITE-INCOME-CATEGORIES-EX
039300        VARYING WK-N-RPTRN-CAT-SUB FROM 1 BY 1
039400        UNTIL WK-N-RPTRN-CAT-SUB > WK-N-RPTRN-CAT-COUNT.
039500     IF  WK-C-RPTRN-CAT-TABLE-FULL
039600         MOVE
039700         "ADDITIONAL CATEGORIES EXIST - TABLE LIMIT OF 50 REACHED"
039800                                 TO    WK-C-MSG-TEXT
039900         WRITE   RPT-LINE        FROM  WK-C-MSG-LINE
040000             AFTER ADVANCING 1 LINES.
040100     MOVE    "TOTAL EXPENSE"     TO    WK-C-AMT-LABEL.
040200     MOVE    WK-N-RPTRN-TOT-EXPENSE TO WK-C-AMT-VALUE.
040300     WRITE   RPT-LINE            FROM  WK-C-AMT-LINE
040400         AFTER ADVANCING 2 LINES.
040500     WRITE   RPT-LINE            FROM  WK-C-BGT-HDG
040600         AFTER ADVANCING 2 LINES.
040700     PERFORM D300-WRITE-BUDGET-SECTION
040800        THRU D399-WRITE-BUDGET-SECTION-EX.
040900 C199-RUN-SUMMARY-REPORT-EX.
041000     EXIT.
041100*------------------------------------------------------------*
041200 C110-SCAN-LEDGER-FOR-SUMMARY.
041300*------------------------------------------------------------*
041400     IF  TRLDG-LOGIN = RPTPM-LOGIN
041500         IF  TRLDG-IS-INCOME
041600             ADD     TRLDG-AMOUNT TO   WK-N-RPTRN-TOT-INCOME
041700             PERFORM D400-ADD-CATEGORY-INCOME
041800                THRU D499-ADD-CATEGORY-INCOME-EX
041900         ELSE
042000             ADD     TRLDG-AMOUNT TO   WK-N-RPTRN-TOT-EXPENSE.
042100     PERFORM D200-READ-LEDGER
042200        THRU D299-READ-LEDGER-EX.
042300 C119-SCAN-LEDGER-FOR-SUMMARY-EX.
042400     EXIT.
042500*------------------------------------------------------------*
042600 C120-WRITE-INCOME-CATEGORIES.
042700*------------------------------------------------------------*
042800     MOVE    WK-C-RPTRN-CAT-NAME (WK-N-RPTRN-CAT-SUB)
042900                                 TO    WK-C-AMT-LABEL.
043000     MOVE    WK-N-RPTRN-CAT-INCOME (WK-N-RPTRN-CAT-SUB)
043100                                 TO    WK-C-AMT-VALUE.
043200     WRITE   RPT-LINE            FROM  WK-C-AMT-LINE
043300         AFTER ADVANCING 1 LINES.
043400 C129-WRITE-INCOME-CATEGORIES-EX.
043500     EXIT.
043600*==============================================================*
043700*                      BUDGETS REPORT                          *
043800*==============================================================*
043900 C200-RUN-BUDGETS-REPORT.
044000*------------------------------------------------------------*
044100     MOVE    "BUDGETS"           TO    WK-C-HDG2-TYPE.
044200     MOVE    RPTPM-LOGIN         TO    WK-C-HDG2-LOGIN.
044300     WRITE   RPT-LINE            FROM  WK-C-HDG1
044400         AFTER ADVANCING TOP-OF-FORM.
044500     WRITE   RPT-LINE            FROM  WK-C-HDG2
044600         AFTER ADVANCING 2 LINES.
044700     WRITE   RPT-LINE            FROM  WK-C-BGT-HDG
044800         AFTER ADVANCING 2 LINES.
044900     PERFORM D300-WRITE-BUDGET-SECTION
045000        THRU D399-WRITE-BUDGET-SECTION-EX.
045100 C299-RUN-BUDGETS-REPORT-EX.
045200     EXIT.
045300*==============================================================*
045400*                   TRANSACTIONS REPORT                        *
045500*==============================================================*
045600 C300-RUN-TRANSACTIONS-REPORT.
045700*------------------------------------------------------------*
045800     MOVE    "TRANSACTIONS"      TO    WK-C-HDG2-TYPE.
045900     MOVE    RPTPM-LOGIN         TO    WK-C-HDG2-LOGIN.
046000     WRITE   RPT-LINE            FROM  WK-C-HDG1
046100         AFTER ADVANCING TOP-OF-FORM.
046200     WRITE   RPT-LINE            FROM  WK-C-HDG2
046300         AFTER ADVANCING 2 LINES.
046400     WRITE   RPT-LINE            FROM  WK-C-TRN-HDG
046500         AFTER ADVANCING 2 LINES.
046600     MOVE    ZERO                TO    WK-N-RPTRN-TXN-COUNT
046700                                       WK-N-RPTRN-FLT-INCOME
046800                                       WK-N-RPTRN-FLT-EXPENSE.
046820     PERFORM D420-VALIDATE-CAT-FILTER
046840        THRU D429-VALIDATE-CAT-FILTER-EX.
046900     OPEN INPUT FINTRLG.
047000     IF  NOT WK-C-SUCCESSFUL
047100         DISPLAY "FINRPTRN - OPEN FILE ERROR - FINTRLG"
047200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047300         GO TO Y900-ABNORMAL-TERMINATION.
047400     MOVE    "N"                 TO    WK-C-RPTRN-TRLG-EOF-SW.
047500     PERFORM D200-READ-LEDGER
047600        THRU D299-READ-LEDGER-EX.
047700     PERFORM C310-SCAN-LEDGER-FOR-TRANSACTIONS
047800        THRU C319-SCAN-LEDGER-FOR-TRANSACTIONS-EX
047900        UNTIL WK-C-RPTRN-TRLG-EOF.
048000     CLOSE FINTRLG.
048100     IF  WK-N-RPTRN-TXN-COUNT = ZERO
048200         MOVE    "NO TRANSACTIONS FOUND" TO WK-C-MSG-TEXT
048300         WRITE   RPT-LINE        FROM  WK-C-MSG-LINE
048400             AFTER ADVANCING 1 LINES
048500         GO TO C399-RUN-TRANSACTIONS-REPORT-EX.
048600     MOVE    WK-N-RPTRN-TXN-COUNT TO   WK-C-TRN-CNT-VALUE.
048700     WRITE   RPT-LINE            FROM  WK-C-TRN-CNT-LINE
048800         AFTER ADVANCING 2 LINES.
048900     IF  NOT RPTPM-FILTER-EXPENSE
049000         MOVE    "FILTERED INCOME"   TO    WK-C-AMT-LABEL
049100         MOVE    WK-N-RPTRN-FLT-INCOME TO  WK-C-AMT-VALUE
049200         WRITE   RPT-LINE            FROM  WK-C-AMT-LINE
049300             AFTER ADVANCING 1 LINES.
049400     IF  NOT RPTPM-FILTER-INCOME
049500         MOVE    "FILTERED EXPENSE"  TO    WK-C-AMT-LABEL
049600         MOVE    WK-N-RPTRN-FLT-EXPENSE TO WK-C-AMT-VALUE
049700         WRITE   RPT-LINE            FROM  WK-C-AMT-LINE
049800             AFTER ADVANCING 1 LINES.
049900 C399-RUN-TRANSACTIONS-REPORT-EX.
050000     EXIT.
050100*------------------------------------------------------------*
050200 C310-SCAN-LEDGER-FOR-TRANSACTIONS.
050300*------------------------------------------------------------*
050400     PERFORM D500-APPLY-TXN-FILTERS
050500        THRU D599-APPLY-TXN-FILTERS-EX.
050600     IF  WK-C-RPTRN-TXN-MATCHES
050700         ADD     1               TO    WK-N-RPTRN-TXN-COUNT
050800         PERFORM D600-BUILD-TXN-DATE
050900            THRU D699-BUILD-TXN-DATE-EX
051000         PERFORM D700-SET-TXN-TYPE
051100            THRU D799-SET-TXN-TYPE-EX
051200         MOVE    TRLDG-CATEGORY  TO    WK-C-TRN-DET-CATEGORY
051300         MOVE    TRLDG-AMOUNT    TO    WK-C-TRN-DET-AMOUNT
051400         MOVE    TRLDG-DESC      TO    WK-C-TRN-DET-DESC
051500         WRITE   RPT-LINE        FROM  WK-C-TRN-DET-LINE
051600             AFTER ADVANCING 1 LINES.
051700     PERFORM D200-READ-LEDGER
051800        THRU D299-READ-LEDGER-EX.
051900 C319-SCAN-LEDGER-FOR-TRANSACTIONS-EX.
052000     EXIT.
052100*------------------------------------------------------------*
052200 C900-WRITE-TRAILER.
052300*------------------------------------------------------------*
052400     MOVE    WK-N-RPTRN-RUN-COUNT TO   WK-C-TRL-RUN-COUNT.
052500     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE
052600         AFTER ADVANCING 2 LINES.
052700     MOVE    WK-N-RPTRN-ERROR-COUNT TO WK-C-TRL-ERROR-COUNT.
052800     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE2
052900         AFTER ADVANCING 1 LINES.
053000 C999-WRITE-TRAILER-EX.
053100     EXIT.
053200*------------------------------------------------------------*
053300 D000-READ-REQUEST.
053400*------------------------------------------------------------*
053500     READ FINRPTQ
053600         AT END
053700             SET     WK-C-RPTRN-EOF  TO    TRUE
053800             GO TO D099-READ-REQUEST-EX.
053900     IF  NOT WK-C-SUCCESSFUL
054000         DISPLAY "FINRPTRN - READ ERROR - FINRPTQ"
054100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054200         GO TO Y900-ABNORMAL-TERMINATION.
054300 D099-READ-REQUEST-EX.
054400     EXIT.
054500*------------------------------------------------------------*
054600 D100-READ-USER-MASTER.
054700*------------------------------------------------------------*
054800     MOVE    "N"                 TO    WK-C-RPTRN-LOGIN-OK-SW.
054900     MOVE    RPTPM-LOGIN         TO    USRMS-LOGIN.
055000     READ FINUSRM.
055100     IF  WK-C-SUCCESSFUL
055200         MOVE    "Y"             TO    WK-C-RPTRN-LOGIN-OK-SW
055300         GO TO D199-READ-USER-MASTER-EX.
055400     IF  WK-C-RECORD-NOT-FOUND
055500         GO TO D199-READ-USER-MASTER-EX.
055600     DISPLAY "FINRPTRN - READ ERROR - FINUSRM"
055700     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055800     GO TO Y900-ABNORMAL-TERMINATION.
055900 D199-READ-USER-MASTER-EX.
056000     EXIT.
056100*------------------------------------------------------------*
056200 D200-READ-LEDGER.
056300*------------------------------------------------------------*
056400     READ FINTRLG
056500         AT END
056600             SET     WK-C-RPTRN-TRLG-EOF TO TRUE
056700             GO TO D299-READ-LEDGER-EX.
056800     IF  NOT WK-C-SUCCESSFUL
056900         DISPLAY "FINRPTRN - READ ERROR - FINTRLG"
057000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
057100         GO TO Y900-ABNORMAL-TERMINATION.
057200 D299-READ-LEDGER-EX.
057300     EXIT.
057400*------------------------------------------------------------*
057500*    THIS ROUTINE ENUMERATES EVERY BUDGET FOR THE REQUESTED LOGIN BY
057600*    REPEATEDLY CALLING FINVBGT OPTION "V" (BROWSE), FEEDING EACH
057700*    RETURNED CATEGORY BACK AS THE NEXT CALL'S CURSOR - FINRPTRN NEVER
057800*    OPENS FINBGTF ITSELF, SINCE FINVBGT OPENS AND CLOSES THAT FILE ON
057900*    EVERY CALL AND WILL NOT SHARE IT WITH A CALLER OF ITS OWN - SEE
058000*    VBGT FM0146.  SHARED BY THE SUMMARY REPORT'S BUDGET SECTION AND
058100*    THE STANDALONE BUDGETS REPORT.
058200*------------------------------------------------------------*
058300 D300-WRITE-BUDGET-SECTION.
058400*------------------------------------------------------------*
058500     MOVE    ZERO                TO    WK-N-RPTRN-BGT-COUNT.
058600     MOVE    SPACES              TO    WK-C-VBGT-RECORD.
058700     MOVE    RPTPM-LOGIN         TO    WK-C-VBGT-LOGIN.
058800     MOVE    LOW-VALUES          TO    WK-C-VBGT-CATEGORY.
058900     SET     WK-C-VBGT-OPT-BROWSE TO TRUE.
059000     MOVE    "N"                 TO    WK-C-RPTRN-BGT-DONE-SW.
059100     PERFORM D310-READ-NEXT-BUDGET
059200        THRU D319-READ-NEXT-BUDGET-EX.
059300     PERFORM D320-WRITE-BUDGET-LINE
059400        THRU D329-WRITE-BUDGET-LINE-EX
059500        UNTIL WK-C-RPTRN-BGT-DONE.
059600     IF  WK-N-RPTRN-BGT-COUNT = ZERO
059700         MOVE    "NO BUDGETS SET."   TO    WK-C-MSG-TEXT
059800         WRITE   RPT-LINE            FROM  WK-C-MSG-LINE
059900             AFTER ADVANCING 1 LINES.
060000 D399-WRITE-BUDGET-SECTION-EX.
060100     EXIT.
060200*------------------------------------------------------------*
060300 D310-READ-NEXT-BUDGET.
060400*------------------------------------------------------------*
060500     CALL "FINVBGT" USING WK-C-VBGT-RECORD.
060600     IF  WK-C-VBGT-NO-MORE
060700         SET     WK-C-RPTRN-BGT-DONE TO TRUE
060800         GO TO D319-READ-NEXT-BUDGET-EX.
060900     IF  NOT WK-C-VBGT-SUCCESSFUL
061000         DISPLAY "FINRPTRN - FINVBGT ERROR - " WK-C-VBGT-MESSAGE
061100         GO TO Y900-ABNORMAL-TERMINATION.
061200 D319-READ-NEXT-BUDGET-EX.
061300     EXIT.
061400*------------------------------------------------------------*
061500 D320-WRITE-BUDGET-LINE.
061600*------------------------------------------------------------*
061700     ADD     1                   TO    WK-N-RPTRN-BGT-COUNT.
061800     MOVE    WK-C-VBGT-CATEGORY  TO    WK-C-BGT-DET-CATEGORY.
061900     MOVE    WK-C-VBGT-OUT-LIMIT TO    WK-C-BGT-DET-LIMIT.
062000     MOVE    WK-C-VBGT-OUT-SPENT TO    WK-C-BGT-DET-SPENT.
062100     MOVE    WK-C-VBGT-OUT-REMAIN TO   WK-C-BGT-DET-REMAIN.
062200     MOVE    WK-C-VBGT-OUT-REMAIN TO   WK-N-RPTRN-REMAIN-CK.
062300     MOVE    SPACES              TO    WK-C-BGT-DET-EXCEED.
062400     IF  WK-C-RPTRN-REMAIN-CK-X (1:1) = "-"
062500         MOVE    "*"             TO    WK-C-BGT-DET-EXCEED.
062600     WRITE   RPT-LINE            FROM  WK-C-BGT-DET-LINE
062700         AFTER ADVANCING 1 LINES.
062800     PERFORM D310-READ-NEXT-BUDGET
062900        THRU D319-READ-NEXT-BUDGET-EX.
063000 D329-WRITE-BUDGET-LINE-EX.
063100     EXIT.
063200*------------------------------------------------------------*
063300*    TABLE SEARCH/ADD FOR THE SUMMARY REPORT'S INCOME-BY-CATEGORY
063400*    SECTION.  A MISS APPENDS A NEW ENTRY UNLESS THE TABLE IS
063500*    ALREADY FULL - SEE FM0842.
063600*------------------------------------------------------------*
063700 D400-ADD-CATEGORY-INCOME.
063800*------------------------------------------------------------*
063900     MOVE    "N"                 TO    WK-C-RPTRN-CAT-FOUND-SW.
064000     MOVE    ZERO                TO    WK-N-RPTRN-CAT-SUB.
064100     PERFORM D410-SEARCH-CATEGORY-TABLE
064200        THRU D419-SEARCH-CATEGORY-TABLE-EX
064300        VARYING WK-N-RPTRN-CAT-SUB FROM 1 BY 1
064400        UNTIL WK-N-RPTRN-CAT-SUB > WK-N-RPTRN-CAT-COUNT
064500           OR WK-C-RPTRN-CAT-FOUND.
064600     IF  WK-C-RPTRN-CAT-FOUND
064700         ADD     TRLDG-AMOUNT    TO
064800                 WK-N-RPTRN-CAT-INCOME (WK-N-RPTRN-CAT-FOUND-SUB)
064900         GO TO D499-ADD-CATEGORY-INCOME-EX.
065000     IF  WK-N-RPTRN-CAT-COUNT NOT < 50
065100         MOVE    "Y"             TO    WK-C-RPTRN-CAT-FULL-SW
065200         GO TO D499-ADD-CATEGORY-INCOME-EX.
065300     ADD     1                   TO    WK-N-RPTRN-CAT-COUNT.
065400     MOVE    TRLDG-CATEGORY      TO
065500             WK-C-RPTRN-CAT-NAME (WK-N-RPTRN-CAT-COUNT).
065600     MOVE    TRLDG-AMOUNT        TO
065700             WK-N-RPTRN-CAT-INCOME (WK-N-RPTRN-CAT-COUNT).
065800 D499-ADD-CATEGORY-INCOME-EX.
065900     EXIT.
066000*------------------------------------------------------------*
066100 D410-SEARCH-CATEGORY-TABLE.
066200*------------------------------------------------------------*
066300     IF  WK-C-RPTRN-CAT-NAME (WK-N-RPTRN-CAT-SUB) = TRLDG-CATEGORY
066400         MOVE    "Y"             TO    WK-C-RPTRN-CAT-FOUND-SW
066500         MOVE    WK-N-RPTRN-CAT-SUB TO WK-N-RPTRN-CAT-FOUND-SUB.
066600 D419-SEARCH-CATEGORY-TABLE-EX.
066700     EXIT.
066750*------------------------------------------------------------*
066800 D420-VALIDATE-CAT-FILTER.
066850*------------------------------------------------------------*
066900*    F2 FILTER VALIDATION - A REQUESTED CATEGORY NOT KNOWN TO
066950*    FINVCAT IS DROPPED WITH A WARNING LINE ON THE REPORT.  IF
067000*    NONE OF THE REQUESTED NAMES SURVIVE, WK-N-RPTRN-VALID-CAT-CT
067050*    COMES BACK ZERO AND D500-APPLY-TXN-FILTERS TREATS THE RUN AS
067100*    UNFILTERED, SAME AS FINCSVRN - SEE FM0871.
067150*------------------------------------------------------------*
067200     MOVE    ZERO                TO    WK-N-RPTRN-VALID-CAT-CT.
067250     IF  RPTPM-CAT-COUNT = ZERO
067300         GO TO D429-VALIDATE-CAT-FILTER-EX.
067350     PERFORM D430-CHECK-ONE-CAT
067400        THRU D439-CHECK-ONE-CAT-EX
067450        VARYING WK-N-RPTRN-CAT-SUB FROM 1 BY 1
067500        UNTIL WK-N-RPTRN-CAT-SUB > RPTPM-CAT-COUNT.
067550     IF  WK-N-RPTRN-VALID-CAT-CT = ZERO
067600         MOVE
067650         "NO REQUESTED CATEGORY IS ON FILE - FILTER TREATED AS ALL"
067700                                 TO    WK-C-MSG-TEXT
067750         WRITE   RPT-LINE        FROM  WK-C-MSG-LINE
067800             AFTER ADVANCING 1 LINES.
067850 D429-VALIDATE-CAT-FILTER-EX.
067900     EXIT.
067950*------------------------------------------------------------*
068000 D430-CHECK-ONE-CAT.
068050*------------------------------------------------------------*
068100     MOVE    "N"                 TO
068150         WK-C-RPTRN-CAT-VALID-ENT (WK-N-RPTRN-CAT-SUB).
068200     IF  RPTPM-CAT-LIST (WK-N-RPTRN-CAT-SUB) = SPACES
068250         GO TO D439-CHECK-ONE-CAT-EX.
068300     MOVE    SPACES              TO    WK-C-VCAT-RECORD.
068350     SET     WK-C-VCAT-OPT-FIND  TO TRUE.
068400     MOVE    RPTPM-LOGIN         TO    WK-C-VCAT-LOGIN.
068450     MOVE    RPTPM-CAT-LIST (WK-N-RPTRN-CAT-SUB)
068500                                 TO    WK-C-VCAT-OLD-NAME.
068550     CALL "FINVCAT" USING WK-C-VCAT-RECORD.
068600     IF  NOT WK-C-VCAT-FOUND-EXISTING
068650         STRING  "CATEGORY FILTER '" DELIMITED BY SIZE
068680             RPTPM-CAT-LIST (WK-N-RPTRN-CAT-SUB) DELIMITED BY SPACE
068700             "' NOT ON FILE - DROPPED" DELIMITED BY SIZE
068720             INTO WK-C-MSG-TEXT
068740         WRITE   RPT-LINE        FROM  WK-C-MSG-LINE
068750             AFTER ADVANCING 1 LINES
068760         GO TO D439-CHECK-ONE-CAT-EX.
068770     MOVE    "Y"                 TO
068780         WK-C-RPTRN-CAT-VALID-ENT (WK-N-RPTRN-CAT-SUB).
068790     ADD     1                   TO    WK-N-RPTRN-VALID-CAT-CT.
068795 D439-CHECK-ONE-CAT-EX.
068797     EXIT.
068799*------------------------------------------------------------*
068800*------------------------------------------------------------*
068900*    APPLIES FILTERING RULES F1-F4 (TYPE, CATEGORY SET AND DATE
069000*    RANGE) TO THE TRANSACTIONS REPORT - SAME LOGIC AS D100 OF
069100*    FINCSVRN SO THE TWO RUNS FILTER IDENTICALLY.
069200*------------------------------------------------------------*
069300 D500-APPLY-TXN-FILTERS.
069400*------------------------------------------------------------*
069500     MOVE    "N"                 TO    WK-C-RPTRN-TXN-MATCH-SW.
069600     IF  TRLDG-LOGIN NOT = RPTPM-LOGIN
069700         GO TO D599-APPLY-TXN-FILTERS-EX.
069800     IF  RPTPM-FILTER-INCOME AND TRLDG-IS-EXPENSE
069900         GO TO D599-APPLY-TXN-FILTERS-EX.
070000     IF  RPTPM-FILTER-EXPENSE AND TRLDG-IS-INCOME
070100         GO TO D599-APPLY-TXN-FILTERS-EX.
070200     IF  RPTPM-FROM-DATE NOT = ZERO
070300         IF  TRLDG-DATE < RPTPM-FROM-DATE
070400             GO TO D599-APPLY-TXN-FILTERS-EX.
070500     IF  RPTPM-TO-DATE NOT = ZERO
070600         IF  TRLDG-DATE > RPTPM-TO-DATE
070700             GO TO D599-APPLY-TXN-FILTERS-EX.
070800     IF  WK-N-RPTRN-VALID-CAT-CT = ZERO
070900         MOVE    "Y"             TO    WK-C-RPTRN-TXN-MATCH-SW
071000         GO TO D599-APPLY-TXN-FILTERS-EX.
071100     PERFORM D510-CHECK-CAT-LIST
071200        THRU D519-CHECK-CAT-LIST-EX
071300        VARYING WK-N-RPTRN-CAT-SUB FROM 1 BY 1
071400        UNTIL WK-N-RPTRN-CAT-SUB > RPTPM-CAT-COUNT.
071500 D599-APPLY-TXN-FILTERS-EX.
071600     EXIT.
071700*------------------------------------------------------------*
071800 D510-CHECK-CAT-LIST.
071900*------------------------------------------------------------*
072000     IF  WK-C-RPTRN-CAT-VALID-ENT (WK-N-RPTRN-CAT-SUB) = "Y"
072050         AND TRLDG-CATEGORY = RPTPM-CAT-LIST (WK-N-RPTRN-CAT-SUB)
072100         MOVE    "Y"             TO    WK-C-RPTRN-TXN-MATCH-SW.
072200 D519-CHECK-CAT-LIST-EX.
072300     EXIT.
072400*------------------------------------------------------------*
072500 D600-BUILD-TXN-DATE.
072600*------------------------------------------------------------*
072700     MOVE    TRLDG-DTE-CCYY      TO    WK-C-TRN-DATE-CCYY.
072800     MOVE    "-"                 TO    WK-C-TRN-DATE-DASH1.
072900     MOVE    TRLDG-DTE-MM        TO    WK-C-TRN-DATE-MM.
073000     MOVE    "-"                 TO    WK-C-TRN-DATE-DASH2.
073100     MOVE    TRLDG-DTE-DD        TO    WK-C-TRN-DATE-DD.
073200 D699-BUILD-TXN-DATE-EX.
073300     EXIT.
073400*------------------------------------------------------------*
073500 D700-SET-TXN-TYPE.
073600*------------------------------------------------------------*
073700     IF  TRLDG-IS-INCOME
073800         MOVE    "INCOME"        TO    WK-C-TRN-DET-TYPE
073900         ADD     TRLDG-AMOUNT    TO    WK-N-RPTRN-FLT-INCOME
074000         GO TO D799-SET-TXN-TYPE-EX.
074100     MOVE    "EXPENSE"           TO    WK-C-TRN-DET-TYPE.
074200     ADD     TRLDG-AMOUNT        TO    WK-N-RPTRN-FLT-EXPENSE.
074300 D799-SET-TXN-TYPE-EX.
074400     EXIT.
074500*------------------------------------------------------------*
074600*                   PROGRAM SUBROUTINE                       *
074700*------------------------------------------------------------*
074800 Y900-ABNORMAL-TERMINATION.
074900     MOVE    WK-N-RPTRN-RUN-COUNT TO   WK-N-RPTRN-RUN-COUNT-D.
075000     DISPLAY "FINRPTRN - RUN COUNT AT ABEND: "
075100             WK-N-RPTRN-RUN-COUNT-D.
075200     PERFORM Z000-END-PROGRAM-ROUTINE
075300        THRU Z999-END-PROGRAM-ROUTINE-EX.
075400     GOBACK.
075500 Z000-END-PROGRAM-ROUTINE.
075600     CLOSE FINRPTQ.
075700     IF  NOT WK-C-SUCCESSFUL
075800         DISPLAY "FINRPTRN - CLOSE FILE ERROR - FINRPTQ"
075900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
076000     CLOSE FINUSRM.
076100     IF  NOT WK-C-SUCCESSFUL
076200         DISPLAY "FINRPTRN - CLOSE FILE ERROR - FINUSRM"
076300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
076400     CLOSE REPORT.
076500     IF  NOT WK-C-RPT-FILE-STATUS = "00"
076600         DISPLAY "FINRPTRN - CLOSE FILE ERROR - REPORT"
076700         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS.
076800 Z999-END-PROGRAM-ROUTINE-EX.
076900     EXIT.
077000******************************************************************
077100************** END OF PROGRAM SOURCE -  FINRPTRN ***************
077200******************************************************************
