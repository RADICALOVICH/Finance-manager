000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINVWLT.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   09 APR 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST ONE INCOME OR
001100*               EXPENSE TRANSACTION AGAINST A WALLET, MAINTAIN
001200*               THE RUNNING BALANCE AND CATEGORY BUDGET SPENT
001300*               TOTAL, AND RETURN THE WARNING SWITCHES.
001400*NOTE        :  THIS IS THE LARGEST OF THE FIVE VXXX ROUTINES -
001500*               DO NOT ADD NEW WARNING TYPES WITHOUT UPDATING
001600*               THE ORDER-OF-EVALUATION COMMENT IN B400 BELOW.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* TAG     INIT    DATE        DESCRIPTION
002200*------- ------- ----------- -------------------------------------*
002300* FM0102  RHALVO  09 APR 1986 - INITIAL VERSION - INCOME AND
002400*                   EXPENSE POSTING, NO WARNING LOGIC YET.
002500* FM0120  TKOWAL  12 SEP 1991 - CREATE A ZERO-LIMIT BUDGET
002600*                   RECORD AUTOMATICALLY WHEN AN EXPENSE POSTS
002700*                   AGAINST A CATEGORY WITH NO BUDGET - PRIOR
002800*                   RELEASE REJECTED THE POSTING, WHICH WAS
002900*                   NEVER THE INTENT.
003000* FM0143  MOYELA  20 FEB 1995 - ADD THE FOUR WARNING SWITCHES
003100*                   AND THE B400 EVALUATION LADDER - REQUEST
003200*                   FM-95-14 (SHELL COULD NOT TELL THE USER
003300*                   WHY A POSTING SUCCEEDED WITH A PROBLEM).
003400* FM0165  WBHUAT  05 MAR 1999 - Y2K REVIEW - WK-C-VWLT-TXN-DATE
003500*                   IS SUPPLIED BY THE CALLER (SEE VWLT FM0031)
003600*                   AND ALREADY PIC 9(08) - NO CHANGE REQUIRED.
003700* FM0203  DPARKS  15 JUL 2001 - ADDED WK-N-VWLT-SEQNO COUNTER SO
003800*                   TRLDG-SEQNO IS UNIQUE WITHIN A JOB STEP EVEN
003900*                   WHEN FINCSVRN CALLS THIS ROUTINE HUNDREDS OF
004000*                   TIMES FOR ONE IMPORT FILE.
004010* FM0211  SCHANG  09 SEP 2003 - AUDIT ASKED WHY THIS PROGRAM DOES
004020*                   NOT CALL FINVBGT LIKE THE VBGT COPYBOOK USED
004030*                   TO CLAIM - IT NEVER HAS, SINCE OPTION "S"
004040*                   CANNOT CREATE A ZERO-LIMIT BUDGET AND THERE
004050*                   IS NO OPTION TO ADD TO SPENT.  DOCUMENTED THE
004060*                   DIRECT-I/O DESIGN IN B300 AND CORRECTED THE
004070*                   VBGT HEADER (SEE VBGT FM0057) - AUDIT FINDING,
004080*                   REQUEST FM-03-77.
004085* FM0212  SCHANG  16 SEP 2003 - THE ZERO-LIMIT SKIP AT THE TOP OF
004086*                   B410 USED TO BYPASS THE EXCEEDED TEST TOO, SO
004087*                   EVERY AUTO-CREATED ZERO-LIMIT BUDGET (SEE B300)
004088*                   NEVER RAISED "BUDGET EXCEEDED" NO MATTER HOW
004089*                   MUCH POSTED AGAINST IT, EVEN THOUGH REMAINING
004090*                   GOES NEGATIVE THE FIRST TIME ANYTHING DOES.
004091*                   MOVED THE EXCEEDED TEST AHEAD OF THE ZERO-LIMIT
004092*                   GUARD SO IT RUNS AGAINST EVERY BUDGET RECORD -
004093*                   ONLY THE 80% NEAR-LIMIT TEST STAYS GUARDED,
004094*                   SINCE 80% OF A ZERO LIMIT IS MEANINGLESS - AUDIT
004095*                   FINDING, REQUEST FM-03-84.
004100*----------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS FINVWLT-TRACE-ON.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT FINUSRM ASSIGN TO DATABASE-FINUSRM
005600            ORGANIZATION      IS INDEXED
005700            ACCESS MODE       IS DYNAMIC
005800            RECORD KEY        IS USRMS-LOGIN
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT FINTRLG ASSIGN TO DATABASE-FINTRLG
006100            ORGANIZATION      IS SEQUENTIAL
006200            ACCESS MODE       IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400     SELECT FINBGTF ASSIGN TO DATABASE-FINBGTF
006500            ORGANIZATION      IS INDEXED
006600            ACCESS MODE       IS DYNAMIC
006700            RECORD KEY        IS BGTFL-KEY
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900 EJECT
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400***************
007500 FD  FINUSRM
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS USRMS-RECORD.
007800 COPY FINUSRM.
007900
008000 FD  FINTRLG
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS TRLDG-RECORD.
008300 COPY FINTRLG.
008400
008500 FD  FINBGTF
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS BGTFL-RECORD.
008800 COPY FINBGTF.
008900
009000*************************
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER                          PIC X(24)        VALUE
009400     "** PROGRAM FINVWLT   **".
009500
009600* ------------------ PROGRAM WORKING STORAGE -------------------*
009700 01  WK-C-COMMON.
009800 COPY FINCMWS.
009900
010000 01  WK-N-VWLT-COUNTERS.
010100     05  WK-N-VWLT-SEQNO         PIC 9(08) COMP.
010200     05  WK-N-VWLT-CALL-COUNT    PIC 9(07) COMP.
010300
010400 01  WK-C-VWLT-CAT-UC            PIC X(20).
010450*    LOCAL REDEFINES - UPPERCASED CATEGORY SPLIT INTO TWO
010460*    10-BYTE HALVES FOR THE UPSI-0 CATEGORY TRACE DISPLAY.
010470*
010480 01  WK-C-VWLT-CAT-UC-R REDEFINES WK-C-VWLT-CAT-UC.
010490     05  WK-C-VWLT-CAT-UC-HALF1  PIC X(10).
010492     05  WK-C-VWLT-CAT-UC-HALF2  PIC X(10).
010500
010600 01  WK-C-VWLT-PCT-CHECK-GROUP.
010700     05  WK-N-VWLT-SPENT-X100    PIC S9(15)V99 COMP-3.
010800     05  WK-N-VWLT-LIMIT-X80     PIC S9(15)V99 COMP-3.
010900
011000*    LOCAL REDEFINES - THE FOUR WARNING SWITCHES VIEWED AS ONE
011100*    BYTE STRING SO A000 CAN BLANK THEM ALL IN A SINGLE MOVE.
011200*
011300 01  WK-C-VWLT-WARN-INIT-GROUP.
011400     05  WK-C-VWLT-WARN-INIT-X   PIC X(04) VALUE "NNNN".
011500 01  WK-C-VWLT-WARN-INIT-R REDEFINES WK-C-VWLT-WARN-INIT-GROUP.
011600     05  WK-C-VWLT-WARN-INIT-ENTRY PIC X(01) OCCURS 4 TIMES.
011700
011800*    LOCAL REDEFINES - SEQUENCE NUMBER SPLIT INTO A DISPLAY
011900*    FIELD FOR THE ABEND TRACE LINE.
012000*
012100 01  WK-N-VWLT-SEQNO-D           PIC 9(08) COMP.
012200 01  WK-D-VWLT-SEQNO-R REDEFINES WK-N-VWLT-SEQNO-D.
012300     05  WK-D-VWLT-SEQNO-X       PIC 9(08).
012400
012500 EJECT
012600 LINKAGE SECTION.
012700*****************
012800 COPY VWLT.
012900 EJECT
013000********************************************
013100 PROCEDURE DIVISION USING WK-C-VWLT-RECORD.
013200********************************************
013300 MAIN-MODULE.
013400     ADD     1                   TO    WK-N-VWLT-CALL-COUNT.
013500     PERFORM A000-PROCESS-CALLED-ROUTINE
013600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013700     PERFORM Z000-END-PROGRAM-ROUTINE
013800        THRU Z999-END-PROGRAM-ROUTINE-EX.
013900     GOBACK.
014000
014100*------------------------------------------------------------*
014200 A000-PROCESS-CALLED-ROUTINE.
014300*------------------------------------------------------------*
014400     OPEN I-O FINUSRM.
014500     IF  NOT WK-C-SUCCESSFUL
014600         DISPLAY "FINVWLT - OPEN FILE ERROR - FINUSRM"
014700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800         GO TO Y900-ABNORMAL-TERMINATION.
014900
015000     OPEN EXTEND FINTRLG.
015100     IF  NOT WK-C-SUCCESSFUL
015200         DISPLAY "FINVWLT - OPEN FILE ERROR - FINTRLG"
015300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400         GO TO Y900-ABNORMAL-TERMINATION.
015500
015600     OPEN I-O FINBGTF.
015700     IF  NOT WK-C-SUCCESSFUL
015800         DISPLAY "FINVWLT - OPEN FILE ERROR - FINBGTF"
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000         GO TO Y900-ABNORMAL-TERMINATION.
016100
016200     MOVE    SPACES              TO    WK-C-VWLT-OUTPUT.
016300     MOVE    "00"                TO    WK-C-VWLT-RETURN-CD.
016400     MOVE    WK-C-VWLT-WARN-INIT-X TO  WK-C-VWLT-WARN-GROUP.
016500
016600     PERFORM B100-VALIDATE-REQUEST
016700        THRU B199-VALIDATE-REQUEST-EX.
016800     IF  NOT WK-C-VWLT-SUCCESSFUL
016900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017000
017100     MOVE    WK-C-VWLT-LOGIN     TO    USRMS-LOGIN.
017200     READ FINUSRM KEY IS USRMS-LOGIN.
017300     IF  NOT WK-C-SUCCESSFUL
017400         MOVE    "99"            TO    WK-C-VWLT-RETURN-CD
017500         MOVE    "FINUSRM READ ERROR DURING POSTING"
017600                                 TO    WK-C-VWLT-MESSAGE
017700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017800
017900     ADD     1                   TO    WK-N-VWLT-SEQNO.
018000
018100     IF  WK-C-VWLT-IS-INCOME
018200         PERFORM B200-POST-INCOME
018300            THRU B299-POST-INCOME-EX
018400     ELSE
018500         PERFORM B300-POST-EXPENSE
018600            THRU B399-POST-EXPENSE-EX.
018700
018800     REWRITE USRMS-RECORD.
018900     IF  NOT WK-C-SUCCESSFUL
019000         MOVE    "99"            TO    WK-C-VWLT-RETURN-CD
019100         MOVE    "FINUSRM REWRITE ERROR DURING POSTING"
019200                                 TO    WK-C-VWLT-MESSAGE
019300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
019400
019500     MOVE    USRMS-BALANCE       TO    WK-C-VWLT-NEW-BALANCE.
019600     MOVE    USRMS-TOT-INCOME    TO    WK-C-VWLT-TOT-INCOME.
019700     MOVE    USRMS-TOT-EXPENSE   TO    WK-C-VWLT-TOT-EXPENSE.
019800
019900     PERFORM B400-EVALUATE-WARNINGS
020000        THRU B499-EVALUATE-WARNINGS-EX.
020100
020200*------------------------------------------------------------*
020300 B100-VALIDATE-REQUEST.
020400*------------------------------------------------------------*
020500     IF  WK-C-VWLT-AMOUNT NOT > ZERO
020600         MOVE    "20"            TO    WK-C-VWLT-RETURN-CD
020700         MOVE    "AMOUNT MUST BE GREATER THAN ZERO"
020800                                 TO    WK-C-VWLT-MESSAGE
020900         GO TO B199-VALIDATE-REQUEST-EX.
021000
021100     IF  WK-C-VWLT-CATEGORY = SPACES
021200         MOVE    "21"            TO    WK-C-VWLT-RETURN-CD
021300         MOVE    "CATEGORY MAY NOT BE BLANK"
021400                                 TO    WK-C-VWLT-MESSAGE
021500         GO TO B199-VALIDATE-REQUEST-EX.
021600
021700     IF  NOT WK-C-VWLT-IS-INCOME
021800         AND NOT WK-C-VWLT-IS-EXPENSE
021900         MOVE    "22"            TO    WK-C-VWLT-RETURN-CD
022000         MOVE    "TYPE MUST BE INCOME OR EXPENSE"
022100                                 TO    WK-C-VWLT-MESSAGE
022200         GO TO B199-VALIDATE-REQUEST-EX.
022300
022400 B199-VALIDATE-REQUEST-EX.
022500     EXIT.
022600
022700*------------------------------------------------------------*
022800 B200-POST-INCOME.
022900*------------------------------------------------------------*
023000     MOVE    WK-C-VWLT-LOGIN     TO    TRLDG-LOGIN.
023005     MOVE    WK-C-VWLT-TYPE-CD   TO    TRLDG-TYPE-CD.
023010     MOVE    WK-C-VWLT-AMOUNT    TO    TRLDG-AMOUNT.
023015     MOVE    WK-C-VWLT-CATEGORY  TO    TRLDG-CATEGORY.
023020     MOVE    WK-C-VWLT-DESC      TO    TRLDG-DESC.
023025     MOVE    WK-C-VWLT-TXN-DATE  TO    TRLDG-DATE.
023030     MOVE    WK-C-VWLT-TXN-TIME  TO    TRLDG-TIME.
023100     MOVE    WK-N-VWLT-SEQNO     TO    TRLDG-SEQNO.
023200     WRITE TRLDG-RECORD.
023300     IF  NOT WK-C-SUCCESSFUL
023400         MOVE    "99"            TO    WK-C-VWLT-RETURN-CD
023500         MOVE    "FINTRLG WRITE ERROR DURING POSTING"
023600                                 TO    WK-C-VWLT-MESSAGE
023700         GO TO B299-POST-INCOME-EX.
023800
023900     ADD     WK-C-VWLT-AMOUNT    TO    USRMS-BALANCE.
024000     ADD     WK-C-VWLT-AMOUNT    TO    USRMS-TOT-INCOME.
024100
024200 B299-POST-INCOME-EX.
024300     EXIT.
024400
024500*------------------------------------------------------------*
024600 B300-POST-EXPENSE.
024700*------------------------------------------------------------*
024800     MOVE    WK-C-VWLT-LOGIN     TO    TRLDG-LOGIN.
024805     MOVE    WK-C-VWLT-TYPE-CD   TO    TRLDG-TYPE-CD.
024810     MOVE    WK-C-VWLT-AMOUNT    TO    TRLDG-AMOUNT.
024815     MOVE    WK-C-VWLT-CATEGORY  TO    TRLDG-CATEGORY.
024820     MOVE    WK-C-VWLT-DESC      TO    TRLDG-DESC.
024825     MOVE    WK-C-VWLT-TXN-DATE  TO    TRLDG-DATE.
024830     MOVE    WK-C-VWLT-TXN-TIME  TO    TRLDG-TIME.
024900     MOVE    WK-N-VWLT-SEQNO     TO    TRLDG-SEQNO.
025000     WRITE TRLDG-RECORD.
025100     IF  NOT WK-C-SUCCESSFUL
025200         MOVE    "99"            TO    WK-C-VWLT-RETURN-CD
025300         MOVE    "FINTRLG WRITE ERROR DURING POSTING"
025400                                 TO    WK-C-VWLT-MESSAGE
025500         GO TO B399-POST-EXPENSE-EX.
025600
025700     SUBTRACT WK-C-VWLT-AMOUNT   FROM  USRMS-BALANCE.
025800     ADD     WK-C-VWLT-AMOUNT    TO    USRMS-TOT-EXPENSE.
025900
026000     MOVE    WK-C-VWLT-CATEGORY  TO    WK-C-VWLT-CAT-UC.
026100     INSPECT WK-C-VWLT-CAT-UC CONVERTING
026200         "abcdefghijklmnopqrstuvwxyz" TO
026300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026400
026500     MOVE    WK-C-VWLT-LOGIN     TO    BGTFL-LOGIN.
026600     MOVE    WK-C-VWLT-CAT-UC    TO    BGTFL-CATEGORY-UC.
026700     READ FINBGTF KEY IS BGTFL-KEY.
026800     IF  WK-C-SUCCESSFUL
026900         GO TO B340-ADD-SPENT.
027000
027100     IF  NOT WK-C-RECORD-NOT-FOUND
027200         MOVE    "99"            TO    WK-C-VWLT-RETURN-CD
027300         MOVE    "FINBGTF READ ERROR DURING POSTING"
027400                                 TO    WK-C-VWLT-MESSAGE
027500         GO TO B399-POST-EXPENSE-EX.
027600*
027620*    THIS AUTO-CREATES THE ZERO-LIMIT BUDGET DIRECTLY AGAINST
027640*    FINBGTF RATHER THAN CALLING FINVBGT OPTION "S" - THAT
027660*    OPTION REJECTS A ZERO LIMIT.  SEE VBGT FM0057.
027680*
027700     INITIALIZE BGTFL-RECORD.
027800     MOVE    WK-C-VWLT-LOGIN     TO    BGTFL-LOGIN.
027900     MOVE    WK-C-VWLT-CAT-UC    TO    BGTFL-CATEGORY-UC.
028000     MOVE    WK-C-VWLT-CATEGORY  TO    BGTFL-CATEGORY.
028100     MOVE    ZERO                TO    BGTFL-LIMIT
028200                                       BGTFL-SPENT.
028300     ADD     WK-C-VWLT-AMOUNT    TO    BGTFL-SPENT.
028400     WRITE BGTFL-RECORD.
028500     IF  NOT WK-C-SUCCESSFUL
028600         MOVE    "99"            TO    WK-C-VWLT-RETURN-CD
028700         MOVE    "FINBGTF WRITE ERROR DURING POSTING"
028800                                 TO    WK-C-VWLT-MESSAGE
028900         GO TO B399-POST-EXPENSE-EX.
029000     GO TO B399-POST-EXPENSE-EX.
029100
029200 B340-ADD-SPENT.
029300     ADD     WK-C-VWLT-AMOUNT    TO    BGTFL-SPENT.
029400     REWRITE BGTFL-RECORD.
029500     IF  NOT WK-C-SUCCESSFUL
029600         MOVE    "99"            TO    WK-C-VWLT-RETURN-CD
029700         MOVE    "FINBGTF REWRITE ERROR DURING POSTING"
029800                                 TO    WK-C-VWLT-MESSAGE
029900         GO TO B399-POST-EXPENSE-EX.
030000
030100 B399-POST-EXPENSE-EX.
030200     EXIT.
030300
030400*------------------------------------------------------------*
030500 B400-EVALUATE-WARNINGS.
030600*------------------------------------------------------------*
030700*    ORDER OF EVALUATION IS PART OF THE BUSINESS CONTRACT -
030800*    DO NOT REORDER.  AFTER AN EXPENSE: BUDGET EXCEEDED, ELSE
030900*    BUDGET NEAR LIMIT, THEN ZERO BALANCE, THEN EXPENSE OVER
031000*    INCOME.  AFTER AN INCOME: ZERO BALANCE ONLY.
031100*
031200     IF  WK-C-VWLT-IS-EXPENSE
031300         PERFORM B410-CHECK-BUDGET-WARNINGS
031400            THRU B419-CHECK-BUDGET-WARNINGS-EX.
031500
031600     IF  USRMS-BALANCE = ZERO
031700         MOVE    "Y"              TO    WK-C-VWLT-ZERO-BAL-SW.
031800
031900     IF  WK-C-VWLT-IS-EXPENSE
032000         AND USRMS-TOT-EXPENSE > USRMS-TOT-INCOME
032100         MOVE    "Y"              TO    WK-C-VWLT-EXP-OVR-INC-SW.
032200
032300 B499-EVALUATE-WARNINGS-EX.
032400     EXIT.
032500
032600*------------------------------------------------------------*
032700 B410-CHECK-BUDGET-WARNINGS.
032800*------------------------------------------------------------*
032810*    B4 IS TESTED AGAINST EVERY BUDGET RECORD, INCLUDING THE
032820*    ZERO-LIMIT PLACEHOLDER B300 AUTO-CREATES THE FIRST TIME AN
032830*    EXPENSE HITS A CATEGORY WITH NO PRIOR BUDGET - REMAINING IS
032840*    NEGATIVE THE MOMENT ANYTHING POSTS AGAINST IT, SO IT IS
032850*    EXCEEDED LIKE ANY OTHER BUDGET.  ONLY THE 80% NEAR-LIMIT
032860*    TEST BELOW IS SKIPPED FOR A ZERO LIMIT - SEE FM0212.
032870*
032900     IF  BGTFL-SPENT > BGTFL-LIMIT
033000         MOVE    "Y"              TO    WK-C-VWLT-BGT-EXCD-SW
033010         GO TO B419-CHECK-BUDGET-WARNINGS-EX.
033100
033150     IF  BGTFL-LIMIT NOT > ZERO
033200         GO TO B419-CHECK-BUDGET-WARNINGS-EX.
033300
033600     COMPUTE WK-N-VWLT-SPENT-X100 = BGTFL-SPENT * 100.
033700     COMPUTE WK-N-VWLT-LIMIT-X80  = BGTFL-LIMIT * 80.
033800     IF  WK-N-VWLT-SPENT-X100 >= WK-N-VWLT-LIMIT-X80
033900         MOVE    "Y"              TO    WK-C-VWLT-BGT-NEAR-SW.
034000
034100 B419-CHECK-BUDGET-WARNINGS-EX.
034200     EXIT.
034300
034400*------------------------------------------------------------*
034500 A099-PROCESS-CALLED-ROUTINE-EX.
034600*------------------------------------------------------------*
034700     EXIT.
034800*------------------------------------------------------------*
034900*                   PROGRAM SUBROUTINE                       *
035000*------------------------------------------------------------*
035100 Y900-ABNORMAL-TERMINATION.
035200     MOVE    WK-N-VWLT-SEQNO     TO    WK-N-VWLT-SEQNO-D.
035300     DISPLAY "FINVWLT - SEQUENCE NUMBER AT ABEND: "
035400             WK-D-VWLT-SEQNO-X.
035500     PERFORM Z000-END-PROGRAM-ROUTINE
035600        THRU Z999-END-PROGRAM-ROUTINE-EX.
035700     MOVE    "99"                TO    WK-C-VWLT-RETURN-CD.
035800     GOBACK.
035900
036000 Z000-END-PROGRAM-ROUTINE.
036100     CLOSE FINUSRM.
036200     IF  NOT WK-C-SUCCESSFUL
036300         DISPLAY "FINVWLT - CLOSE FILE ERROR - FINUSRM"
036400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
036500
036600     CLOSE FINTRLG.
036700     IF  NOT WK-C-SUCCESSFUL
036800         DISPLAY "FINVWLT - CLOSE FILE ERROR - FINTRLG"
036900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
037000
037100     CLOSE FINBGTF.
037200     IF  NOT WK-C-SUCCESSFUL
037300         DISPLAY "FINVWLT - CLOSE FILE ERROR - FINBGTF"
037400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
037500
037600 Z999-END-PROGRAM-ROUTINE-EX.
037700     EXIT.
037800
037900******************************************************************
038000************** END OF PROGRAM SOURCE -  FINVWLT ***************
038100******************************************************************
