000100************************************************************
000200*    FINTRLG - TRANSACTION LEDGER DETAIL RECORD LAYOUT      *
000300************************************************************
000400*
000500*    ONE ENTRY PER POSTED INCOME OR EXPENSE.  FILE IS
000600*    SEQUENTIAL, ARRIVAL ORDER WITHIN A LOGIN - NEVER
000700*    RE-SORTED, SINCE "LEDGER ORDER" IS PART OF THE BUSINESS
000800*    CONTRACT FOR REPORTS AND CSV EXPORT.
000900*
001000*----------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*----------------------------------------------------------*
001300* TAG     INIT    DATE        DESCRIPTION
001400*------- ------- ----------- ------------------------------*
001500* FM0003  RHALVO  17 MAR 1986 - INITIAL VERSION.
001600* FM0029  JTAN    05 OCT 1995 - EXPAND TRLDG-DESC FROM 20 TO
001700*                   30 BYTES - COMPLAINTS THAT MEMOS WERE
001800*                   TRUNCATED ON THE TRANSACTIONS REPORT.
001900* FM0039  WBHUAT  25 FEB 1999 - Y2K - TRLDG-DATE EXPANDED
002000*                   FROM PIC 9(06) TO PIC 9(08).
002050* FM0046  DPARKS  22 AUG 2001 - CORRECTED THE FILLER WIDTHS IN
002060*                   BOTH ALTERNATE VIEWS BELOW - THE OFFSETS
002070*                   HAD NEVER BEEN RECHECKED AFTER FM0029/FM0039
002080*                   AND WERE POINTING AT THE WRONG BYTES.
002100*----------------------------------------------------------*
002200*
002300 01  TRLDG-RECORD.
002400     05  TRLDG-LOGIN             PIC X(20).
002500     05  TRLDG-TYPE-CD           PIC X(01).
002600         88  TRLDG-IS-INCOME             VALUE "I".
002700         88  TRLDG-IS-EXPENSE            VALUE "E".
002800     05  TRLDG-AMOUNT            PIC S9(13)V99.
002900     05  TRLDG-CATEGORY          PIC X(20).
003000     05  TRLDG-DESC              PIC X(30).
003100     05  TRLDG-DATE              PIC 9(08).
003200     05  TRLDG-TIME              PIC 9(06).
003300     05  TRLDG-SEQNO             PIC 9(08).
003400     05  FILLER                  PIC X(23).
003500*
003600*    ALTERNATE VIEW - POSTING DATE BROKEN INTO CCYY/MM/DD FOR
003700*    THE TRANSACTIONS REPORT (COLUMN FORMAT YYYY-MM-DD).
003800*
003900 01  TRLDG-DATE-R REDEFINES TRLDG-RECORD.
004000     05  FILLER                  PIC X(86).
004100     05  TRLDG-DTE-CCYY          PIC 9(04).
004200     05  TRLDG-DTE-MM            PIC 9(02).
004300     05  TRLDG-DTE-DD            PIC 9(02).
004400     05  FILLER                  PIC X(37).
004500*
004600*    ALTERNATE VIEW - AMOUNT AS ALPHANUMERIC FOR CSV EXPORT
004700*    STRING BUILDING.
004800*
004900 01  TRLDG-AMOUNT-R REDEFINES TRLDG-RECORD.
005000     05  FILLER                  PIC X(21).
005100     05  TRLDG-AMOUNT-X          PIC X(15).
005200     05  FILLER                  PIC X(95).
