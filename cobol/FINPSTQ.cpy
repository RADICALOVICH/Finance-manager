000100************************************************************
000200*    FINPSTQ - POSTING BATCH REQUEST RECORD                   *
000300************************************************************
000400*
000500*    ONE ENTRY PER INCOME-OR-EXPENSE POSTING REQUEST FED TO
000600*    FINPSTRN.  SEQUENTIAL, ARRIVAL ORDER - THE ORDER OF THIS
000700*    FILE BECOMES THE LEDGER'S OWN ARRIVAL ORDER, SO IT MUST
000800*    NEVER BE RESEQUENCED AHEAD OF FINPSTRN.
000900*
001000*----------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*----------------------------------------------------------*
001300* TAG     INIT    DATE        DESCRIPTION
001400*------- ------- ----------- ------------------------------*
001500* FM0013  RHALVO  28 MAR 1986 - INITIAL VERSION.
001600* FM0032  JTAN    12 OCT 1995 - ADD PSTRQ-TXN-DATE/TIME SO A
001700*                   BACK-DATED REQUEST (E.G. A CSV IMPORT LINE
001800*                   REPLAYED THROUGH THIS QUEUE) CAN CARRY ITS
001900*                   OWN POSTING DATE INSTEAD OF TODAY'S DATE.
002000* FM0045  WBHUAT  07 MAR 1999 - Y2K - PSTRQ-TXN-DATE EXPANDED
002100*                   FROM PIC 9(06) TO PIC 9(08).
002200*----------------------------------------------------------*
002300*
002400 01  PSTRQ-RECORD.
002500     05  PSTRQ-LOGIN             PIC X(20).
002600     05  PSTRQ-TYPE-CD           PIC X(01).
002700         88  PSTRQ-IS-INCOME             VALUE "I".
002800         88  PSTRQ-IS-EXPENSE            VALUE "E".
002900     05  PSTRQ-AMOUNT            PIC S9(13)V99.
003000     05  PSTRQ-CATEGORY          PIC X(20).
003100     05  PSTRQ-DESC              PIC X(30).
003200     05  PSTRQ-TXN-DATE          PIC 9(08).
003300     05  PSTRQ-TXN-TIME          PIC 9(06).
003400     05  FILLER                  PIC X(01).
003500*
003600*    ALTERNATE VIEW - AMOUNT AS ALPHANUMERIC FOR THE REQUEST
003700*    ECHO LINE ON THE BATCH-2 POSTING CONTROL REPORT.
003800*
003900 01  PSTRQ-AMOUNT-R REDEFINES PSTRQ-RECORD.
004000     05  FILLER                  PIC X(21).
004100     05  PSTRQ-AMOUNT-X          PIC X(15).
004200     05  FILLER                  PIC X(65).
