000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINVBGT.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   16 APR 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SET AND QUERY
001100*               PER-CATEGORY SPENDING BUDGETS.
001200*
001300*    OPTION ACTION.......................  INPUT................
001400*    S      SET/REPLACE A BUDGET LIMIT      LOGIN, CATEGORY,
001500*                                           LIMIT
001600*    L      LOOK UP LIMIT/SPENT/REMAIN      LOGIN, CATEGORY
001700*    R      COMPUTE REMAINING ONLY          LOGIN, CATEGORY
001800*    X      EXCEEDED TEST ONLY              LOGIN, CATEGORY
001900*    N      NEAR-LIMIT TEST ONLY            LOGIN, CATEGORY
002000*    V      BROWSE ALL BUDGETS FOR A LOGIN   LOGIN, CATEGORY (CURSOR)
002100*
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500* TAG     INIT    DATE        DESCRIPTION
002600*------- ------- ----------- -------------------------------------*
002700* FM0103  RHALVO  16 APR 1986 - INITIAL VERSION - OPTION S ONLY.
002800* FM0124  TKOWAL  20 SEP 1991 - ADD OPTION L (LOOKUP) FOR THE
002900*                   BUDGET MAINTENANCE RUN'S CONTROL REPORT.
003000* FM0144  MOYELA  22 FEB 1995 - ADD OPTIONS R, X, N SO FINRPTRN
003100*                   NEED NOT DUPLICATE THE REMAINING/EXCEEDED/
003200*                   NEAR-LIMIT ARITHMETIC - REQUEST FM-95-16.
003300* FM0145  MOYELA  24 FEB 1995 - REJECT OPTION S WHEN THE
003400*                   CATEGORY'S ONLY LEDGER APPEARANCES ARE
003500*                   INCOME TRANSACTIONS - AN INCOME-ONLY
003600*                   CATEGORY MAY NOT CARRY A SPENDING BUDGET.
003700* FM0146  RHALVO  12 SEP 1995 - ADD OPTION V (BROWSE) SO FINRPTRN
003800*                   CAN LIST EVERY BUDGET FOR A LOGIN WITHOUT
003900*                   OPENING FINBGTF ITSELF - THIS PROGRAM OPENS AND
004000*                   CLOSES FINBGTF ON EVERY CALL AND WILL NOT SHARE
004100*                   THE FILE WITH A CALLER HOLDING ITS OWN OPEN.
004200*                   SEE VBGT COPYBOOK FOR THE CURSOR PROTOCOL.
004300* FM0166  WBHUAT  08 MAR 1999 - Y2K REVIEW - NO DATE FIELDS IN
004400*                   THIS PROGRAM'S OWN WORKING STORAGE, NO
004500*                   CHANGE REQUIRED.
004600* FM0205  DPARKS  27 AUG 2001 - ADDED CALL-COUNT DISPLAY-SPLIT
004700*                   REDEFINES FOR THE Y900 ABEND TRACE LINE.
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS FINVBGT-TRACE-ON.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT FINBGTF ASSIGN TO DATABASE-FINBGTF
006200            ORGANIZATION      IS INDEXED
006300            ACCESS MODE       IS DYNAMIC
006400            RECORD KEY        IS BGTFL-KEY
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600     SELECT FINTRLG ASSIGN TO DATABASE-FINTRLG
006700            ORGANIZATION      IS SEQUENTIAL
006800            ACCESS MODE       IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000 EJECT
007100***************
007200 DATA DIVISION.
007300***************
007400 FILE SECTION.
007500***************
007600 FD  FINBGTF
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS BGTFL-RECORD.
007900 COPY FINBGTF.
008000 FD  FINTRLG
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS TRLDG-RECORD.
008300 COPY FINTRLG.
008400*************************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                          PIC X(24)        VALUE
008800     "** PROGRAM FINVBGT   **".
008900* ------------------ PROGRAM WORKING STORAGE -------------------*
009000 01  WK-C-COMMON.
009100 COPY FINCMWS.
009200 01  WK-C-VBGT-CAT-UC            PIC X(20).
009300 01  WK-C-VBGT-LEDGER-EOF-SW     PIC X(01) VALUE "N".
009400     88  WK-C-VBGT-LEDGER-EOF            VALUE "Y".
009500 01  WK-C-VBGT-CAT-ANY-SW        PIC X(01) VALUE "N".
009600     88  WK-C-VBGT-CAT-HAS-ANY           VALUE "Y".
009700 01  WK-C-VBGT-CAT-EXP-SW        PIC X(01) VALUE "N".
009800     88  WK-C-VBGT-CAT-HAS-EXPENSE       VALUE "Y".
009900 01  WK-C-VBGT-PCT-CHECK-GROUP.
010000     05  WK-N-VBGT-SPENT-X100    PIC S9(15)V99 COMP-3.
010100     05  WK-N-VBGT-LIMIT-X80     PIC S9(15)V99 COMP-3.
010200 01  WK-N-VBGT-CALL-COUNT        PIC 9(07) COMP.
010300 01  WK-N-VBGT-CALL-COUNT-D      PIC 9(07).
010400*    LOCAL REDEFINES - CALL COUNT SPLIT INTO TWO HALVES FOR THE
010500*    Y900 ABEND TRACE LINE.
010600*
010700 01  WK-D-VBGT-CALL-COUNT-R REDEFINES WK-N-VBGT-CALL-COUNT-D.
010800     05  WK-D-VBGT-CALL-COUNT-H1 PIC 9(03).
010900     05  WK-D-VBGT-CALL-COUNT-H2 PIC 9(04).
011000*    LOCAL REDEFINES - REMAINING VIEWED AS ALPHANUMERIC SO THE
011100*    NEGATIVE-VALUE TRACE LINE ON ABEND CAN DISPLAY IT WITHOUT
011200*    A NUMERIC EDIT PICTURE.
011300*
011400 01  WK-N-VBGT-OUT-REMAIN-D      PIC S9(13)V99.
011500 01  WK-C-VBGT-OUT-REMAIN-R REDEFINES WK-N-VBGT-OUT-REMAIN-D.
011600     05  WK-C-VBGT-OUT-REMAIN-X  PIC X(15).
011700*    BROWSE-OPTION SWITCH - SET WHEN THE START AGAINST FINBGTF FAILS
011800*    OR RUNS PAST THE END OF THIS LOGIN'S BUDGETS.
011900*
012000 01  WK-C-VBGT-BROWSE-DONE-SW    PIC X(01) VALUE "N".
012100     88  WK-C-VBGT-BROWSE-DONE          VALUE "Y".
012200 EJECT
012300 LINKAGE SECTION.
012400*****************
012500 COPY VBGT.
012600 EJECT
012700********************************************
012800 PROCEDURE DIVISION USING WK-C-VBGT-RECORD.
012900********************************************
013000 MAIN-MODULE.
013100     ADD     1                   TO    WK-N-VBGT-CALL-COUNT.
013200     PERFORM A000-PROCESS-CALLED-ROUTINE
013300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013400     PERFORM B000-MAIN-PROCESSING
013500        THRU B999-MAIN-PROCESSING-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z999-END-PROGRAM-ROUTINE-EX.
013800     GOBACK.
013900*------------------------------------------------------------*
014000 A000-PROCESS-CALLED-ROUTINE.
014100*------------------------------------------------------------*
014200     OPEN I-O FINBGTF.
014300     IF  NOT WK-C-SUCCESSFUL
014400         DISPLAY "FINVBGT - OPEN FILE ERROR - FINBGTF"
014500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600         GO TO Y900-ABNORMAL-TERMINATION.
014700     MOVE    SPACES              TO    WK-C-VBGT-OUTPUT.
014800     MOVE    "00"                TO    WK-C-VBGT-RETURN-CD.
014900     MOVE    SPACES              TO    WK-C-VBGT-COND-SW.
015000     MOVE    WK-C-VBGT-CATEGORY  TO    WK-C-VBGT-CAT-UC.
015100     INSPECT WK-C-VBGT-CAT-UC CONVERTING
015200         "abcdefghijklmnopqrstuvwxyz" TO
015300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015400 A099-PROCESS-CALLED-ROUTINE-EX.
015500     EXIT.
015600*------------------------------------------------------------*
015700 B000-MAIN-PROCESSING.
015800*------------------------------------------------------------*
015900     EVALUATE TRUE
016000         WHEN WK-C-VBGT-OPT-SET
016100             PERFORM C100-SET-BUDGET
016200                THRU C199-SET-BUDGET-EX
016300         WHEN WK-C-VBGT-OPT-LOOKUP
016400             PERFORM C200-LOOKUP-BUDGET
016500                THRU C299-LOOKUP-BUDGET-EX
016600         WHEN WK-C-VBGT-OPT-REMAINING
016700             PERFORM C300-REMAINING-BUDGET
016800                THRU C399-REMAINING-BUDGET-EX
016900         WHEN WK-C-VBGT-OPT-EXCEEDED
017000             PERFORM C400-EXCEEDED-BUDGET
017100                THRU C499-EXCEEDED-BUDGET-EX
017200         WHEN WK-C-VBGT-OPT-NEAR-LIMIT
017300             PERFORM C500-NEAR-LIMIT-BUDGET
017400                THRU C599-NEAR-LIMIT-BUDGET-EX
017500         WHEN WK-C-VBGT-OPT-BROWSE
017600             PERFORM C600-BROWSE-BUDGET
017700                THRU C699-BROWSE-BUDGET-EX
017800         WHEN OTHER
017900             MOVE    "99"        TO    WK-C-VBGT-RETURN-CD
018000             MOVE    "INVALID OPTION CODE PASSED TO FINVBGT"
018100                                 TO    WK-C-VBGT-MESSAGE.
018200 B999-MAIN-PROCESSING-EX.
018300     EXIT.
018400*------------------------------------------------------------*
018500 C100-SET-BUDGET.
018600*------------------------------------------------------------*
018700     IF  WK-C-VBGT-LIMIT NOT > ZERO
018800         MOVE    "30"            TO    WK-C-VBGT-RETURN-CD
018900         MOVE    "BUDGET LIMIT MUST BE GREATER THAN ZERO"
019000                                 TO    WK-C-VBGT-MESSAGE
019100         GO TO C199-SET-BUDGET-EX.
019200     PERFORM D100-SCAN-LEDGER-FOR-CATEGORY
019300        THRU D199-SCAN-LEDGER-FOR-CATEGORY-EX.
019400     IF  WK-C-VBGT-CAT-HAS-ANY
019500         AND NOT WK-C-VBGT-CAT-HAS-EXPENSE
019600         MOVE    "31"            TO    WK-C-VBGT-RETURN-CD
019700         MOVE    "CATEGORY HAS ONLY INCOME TRANSACTIONS"
019800                                 TO    WK-C-VBGT-MESSAGE
019900         GO TO C199-SET-BUDGET-EX.
020000     MOVE    WK-C-VBGT-LOGIN     TO    BGTFL-LOGIN.
020100     MOVE    WK-C-VBGT-CAT-UC    TO    BGTFL-CATEGORY-UC.
020200     READ FINBGTF KEY IS BGTFL-KEY.
020300     IF  WK-C-SUCCESSFUL
020400         MOVE    WK-C-VBGT-LIMIT TO    BGTFL-LIMIT
020500         REWRITE BGTFL-RECORD
020600         GO TO C190-SET-BUDGET-DONE.
020700     IF  NOT WK-C-RECORD-NOT-FOUND
020800         MOVE    "99"            TO    WK-C-VBGT-RETURN-CD
020900         MOVE    "FINBGTF READ ERROR DURING SET"
021000                                 TO    WK-C-VBGT-MESSAGE
021100         GO TO C199-SET-BUDGET-EX.
021200     INITIALIZE BGTFL-RECORD.
021300     MOVE    WK-C-VBGT-LOGIN     TO    BGTFL-LOGIN.
021400     MOVE    WK-C-VBGT-CAT-UC    TO    BGTFL-CATEGORY-UC.
021500     MOVE    WK-C-VBGT-CATEGORY  TO    BGTFL-CATEGORY.
021600     MOVE    WK-C-VBGT-LIMIT     TO    BGTFL-LIMIT.
021700     MOVE    ZERO                TO    BGTFL-SPENT.
021800     WRITE BGTFL-RECORD.
021900     IF  NOT WK-C-SUCCESSFUL
022000         MOVE    "99"            TO    WK-C-VBGT-RETURN-CD
022100         MOVE    "FINBGTF WRITE ERROR DURING SET"
022200                                 TO    WK-C-VBGT-MESSAGE
022300         GO TO C199-SET-BUDGET-EX.
022400 C190-SET-BUDGET-DONE.
022500     MOVE    BGTFL-LIMIT         TO    WK-C-VBGT-OUT-LIMIT.
022600     MOVE    BGTFL-SPENT         TO    WK-C-VBGT-OUT-SPENT.
022700 C199-SET-BUDGET-EX.
022800     EXIT.
022900*------------------------------------------------------------*
023000 C200-LOOKUP-BUDGET.
023100*------------------------------------------------------------*
023200     PERFORM D200-READ-BUDGET
023300        THRU D299-READ-BUDGET-EX.
023400     IF  NOT WK-C-VBGT-SUCCESSFUL
023500         GO TO C299-LOOKUP-BUDGET-EX.
023600     MOVE    BGTFL-LIMIT         TO    WK-C-VBGT-OUT-LIMIT.
023700     MOVE    BGTFL-SPENT         TO    WK-C-VBGT-OUT-SPENT.
023800     COMPUTE WK-C-VBGT-OUT-REMAIN = BGTFL-LIMIT - BGTFL-SPENT.
023900 C299-LOOKUP-BUDGET-EX.
024000     EXIT.
024100*------------------------------------------------------------*
024200 C300-REMAINING-BUDGET.
024300*------------------------------------------------------------*
024400     PERFORM D200-READ-BUDGET
024500        THRU D299-READ-BUDGET-EX.
024600     IF  NOT WK-C-VBGT-SUCCESSFUL
024700         GO TO C399-REMAINING-BUDGET-EX.
024710     MOVE    BGTFL-LIMIT         TO    WK-C-VBGT-OUT-LIMIT.
024720     MOVE    BGTFL-SPENT         TO    WK-C-VBGT-OUT-SPENT.
024800     COMPUTE WK-C-VBGT-OUT-REMAIN = BGTFL-LIMIT - BGTFL-SPENT.
024900 C399-REMAINING-BUDGET-EX.
025000     EXIT.
025100*------------------------------------------------------------*
025200 C400-EXCEEDED-BUDGET.
025300*------------------------------------------------------------*
025400     PERFORM D200-READ-BUDGET
025500        THRU D299-READ-BUDGET-EX.
025600     IF  NOT WK-C-VBGT-SUCCESSFUL
025700         GO TO C499-EXCEEDED-BUDGET-EX.
025800     IF  BGTFL-SPENT > BGTFL-LIMIT
025900         MOVE    "Y"             TO    WK-C-VBGT-COND-SW
026000     ELSE
026100         MOVE    "N"             TO    WK-C-VBGT-COND-SW.
026200 C499-EXCEEDED-BUDGET-EX.
026300     EXIT.
026400*------------------------------------------------------------*
026500 C500-NEAR-LIMIT-BUDGET.
026600*------------------------------------------------------------*
026700     PERFORM D200-READ-BUDGET
026800        THRU D299-READ-BUDGET-EX.
026900     IF  NOT WK-C-VBGT-SUCCESSFUL
027000         GO TO C599-NEAR-LIMIT-BUDGET-EX.
027100     MOVE    "N"                 TO    WK-C-VBGT-COND-SW.
027200     IF  BGTFL-SPENT > BGTFL-LIMIT
027300         GO TO C599-NEAR-LIMIT-BUDGET-EX.
027400     COMPUTE WK-N-VBGT-SPENT-X100 = BGTFL-SPENT * 100.
027500     COMPUTE WK-N-VBGT-LIMIT-X80  = BGTFL-LIMIT * 80.
027600     IF  WK-N-VBGT-SPENT-X100 >= WK-N-VBGT-LIMIT-X80
027700         MOVE    "Y"             TO    WK-C-VBGT-COND-SW.
027800 C599-NEAR-LIMIT-BUDGET-EX.
027900     EXIT.
028000*------------------------------------------------------------*
028100*    OPTION V - BROWSE EVERY BUDGET FOR THE LOGIN.  WK-C-VBGT-
028200*    CATEGORY COMES IN AS THE LAST CATEGORY THE CALLER SAW (OR
028300*    LOW-VALUES ON THE FIRST CALL) AND GOES OUT AS THE CATEGORY
028400*    FOUND, SO THE CALLER JUST FEEDS ITS OWN OUTPUT BACK IN AS
028500*    THE NEXT CALL'S CURSOR.  RETURN-CD "34" MEANS THIS LOGIN
028600*    HAS NO MORE BUDGETS PAST THE CURSOR.
028700*------------------------------------------------------------*
028800 C600-BROWSE-BUDGET.
028900*------------------------------------------------------------*
029000     MOVE    "N"                 TO    WK-C-VBGT-BROWSE-DONE-SW.
029100     MOVE    WK-C-VBGT-LOGIN     TO    BGTFL-LOGIN.
029200     MOVE    WK-C-VBGT-CAT-UC    TO    BGTFL-CATEGORY-UC.
029300     START FINBGTF KEY IS GREATER THAN BGTFL-KEY
029400         INVALID KEY
029500             MOVE "Y"            TO    WK-C-VBGT-BROWSE-DONE-SW.
029600     IF  WK-C-VBGT-BROWSE-DONE
029700         GO TO C690-BROWSE-NO-MORE.
029800     READ FINBGTF NEXT RECORD
029900         AT END
030000             GO TO C690-BROWSE-NO-MORE.
030100     IF  BGTFL-LOGIN NOT = WK-C-VBGT-LOGIN
030200         GO TO C690-BROWSE-NO-MORE.
030300     MOVE    BGTFL-CATEGORY      TO    WK-C-VBGT-CATEGORY.
030400     MOVE    BGTFL-LIMIT         TO    WK-C-VBGT-OUT-LIMIT.
030500     MOVE    BGTFL-SPENT         TO    WK-C-VBGT-OUT-SPENT.
030600     COMPUTE WK-C-VBGT-OUT-REMAIN = BGTFL-LIMIT - BGTFL-SPENT.
030700     MOVE    "00"                TO    WK-C-VBGT-RETURN-CD.
030800     GO TO C699-BROWSE-BUDGET-EX.
030900 C690-BROWSE-NO-MORE.
031000     MOVE    "34"                TO    WK-C-VBGT-RETURN-CD.
031100     MOVE    "NO MORE BUDGETS FOR THIS LOGIN"
031200                                 TO    WK-C-VBGT-MESSAGE.
031300 C699-BROWSE-BUDGET-EX.
031400     EXIT.
031500*------------------------------------------------------------*
031600 D100-SCAN-LEDGER-FOR-CATEGORY.
031700*------------------------------------------------------------*
031800     MOVE    "N"                 TO    WK-C-VBGT-LEDGER-EOF-SW.
031900     MOVE    "N"                 TO    WK-C-VBGT-CAT-ANY-SW.
032000     MOVE    "N"                 TO    WK-C-VBGT-CAT-EXP-SW.
032100     OPEN INPUT FINTRLG.
032200     IF  NOT WK-C-SUCCESSFUL
032300         MOVE    "99"            TO    WK-C-VBGT-RETURN-CD
032400         MOVE    "FINTRLG OPEN ERROR DURING SET"
032500                                 TO    WK-C-VBGT-MESSAGE
032600         GO TO D199-SCAN-LEDGER-FOR-CATEGORY-EX.
032700 D110-READ-NEXT.
032800     READ FINTRLG NEXT RECORD
032900         AT END
033000             MOVE "Y"            TO    WK-C-VBGT-LEDGER-EOF-SW
033100             GO TO D190-SCAN-DONE.
033200     IF  TRLDG-LOGIN NOT = WK-C-VBGT-LOGIN
033300         GO TO D110-READ-NEXT.
033400     IF  TRLDG-CATEGORY NOT = WK-C-VBGT-CAT-UC
033500         GO TO D110-READ-NEXT.
033600     MOVE    "Y"                 TO    WK-C-VBGT-CAT-ANY-SW.
033700     IF  TRLDG-IS-EXPENSE
033800         MOVE    "Y"             TO    WK-C-VBGT-CAT-EXP-SW.
033900     GO TO D110-READ-NEXT.
034000 D190-SCAN-DONE.
034100     CLOSE FINTRLG.
034200 D199-SCAN-LEDGER-FOR-CATEGORY-EX.
034300     EXIT.
034400*------------------------------------------------------------*
034500 D200-READ-BUDGET.
034600*------------------------------------------------------------*
034700     MOVE    WK-C-VBGT-LOGIN     TO    BGTFL-LOGIN.
034800     MOVE    WK-C-VBGT-CAT-UC    TO    BGTFL-CATEGORY-UC.
034900     READ FINBGTF KEY IS BGTFL-KEY.
035000     IF  WK-C-SUCCESSFUL
035100         MOVE    "00"            TO    WK-C-VBGT-RETURN-CD
035200         GO TO D299-READ-BUDGET-EX.
035300     IF  WK-C-RECORD-NOT-FOUND
035400         MOVE    "32"            TO    WK-C-VBGT-RETURN-CD
035500         MOVE    "BUDGET IS NOT SET FOR THIS CATEGORY"
035600                                 TO    WK-C-VBGT-MESSAGE
035700         GO TO D299-READ-BUDGET-EX.
035800     MOVE    "99"                TO    WK-C-VBGT-RETURN-CD
035900     MOVE    "FINBGTF READ ERROR"
036000                                 TO    WK-C-VBGT-MESSAGE.
036100 D299-READ-BUDGET-EX.
036200     EXIT.
036300*------------------------------------------------------------*
036400*                   PROGRAM SUBROUTINE                       *
036500*------------------------------------------------------------*
036600 Y900-ABNORMAL-TERMINATION.
036700     DISPLAY "FINVBGT - CALL COUNT AT ABEND: "
036800             WK-N-VBGT-CALL-COUNT.
036900     PERFORM Z000-END-PROGRAM-ROUTINE
037000        THRU Z999-END-PROGRAM-ROUTINE-EX.
037100     MOVE    "99"                TO    WK-C-VBGT-RETURN-CD.
037200     GOBACK.
037300 Z000-END-PROGRAM-ROUTINE.
037400     CLOSE FINBGTF.
037500     IF  NOT WK-C-SUCCESSFUL
037600         DISPLAY "FINVBGT - CLOSE FILE ERROR - FINBGTF"
037700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
037800 Z999-END-PROGRAM-ROUTINE-EX.
037900     EXIT.
038000******************************************************************
038100************** END OF PROGRAM SOURCE -  FINVBGT ***************
038200******************************************************************
