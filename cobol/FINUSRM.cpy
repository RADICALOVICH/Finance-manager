000100************************************************************
000200*    FINUSRM - USER MASTER RECORD LAYOUT                   *
000300************************************************************
000400*
000500*    ONE ENTRY PER REGISTERED WALLET OWNER.  KEYED RANDOM
000600*    AND SEQUENTIAL BY USRMS-LOGIN (INDEXED, DUPLICATES NOT
000700*    ALLOWED).  CARRIES THE WALLET'S RUNNING BALANCE AND
000800*    LIFETIME INCOME/EXPENSE ACCUMULATORS SO THE POSTING RUN
000900*    (FINPSTRN/FINVWLT) DOES NOT HAVE TO RE-SUM THE LEDGER.
001000*
001100*----------------------------------------------------------*
001200* HISTORY OF MODIFICATION:
001300*----------------------------------------------------------*
001400* TAG     INIT    DATE        DESCRIPTION
001500*------- ------- ----------- ------------------------------*
001600* FM0002  RHALVO  14 MAR 1986 - INITIAL VERSION.
001700* FM0021  MOYELA  11 JUN 1993 - ADD USRMS-LAST-POST-DATE/TIME
001800*                   SO OPERATIONS CAN AGE INACTIVE WALLETS.
001900* FM0038  WBHUAT  22 FEB 1999 - Y2K - USRMS-REG-DATE AND
002000*                   USRMS-LAST-POST-DATE WERE PIC 9(06) YYMMDD.
002100*                   EXPANDED TO PIC 9(08) YYYYMMDD. CONVERTED
002200*                   EXISTING MASTER VIA ONE-TIME JOB FM038CV.
002300*----------------------------------------------------------*
002400*
002500 01  USRMS-RECORD.
002600     05  USRMS-LOGIN             PIC X(20).
002700     05  USRMS-PWD-HASH          PIC X(64).
002800     05  USRMS-INIT-BAL          PIC S9(13)V99.
002900     05  USRMS-BALANCE           PIC S9(13)V99.
003000     05  USRMS-TOT-INCOME        PIC S9(13)V99.
003100     05  USRMS-TOT-EXPENSE       PIC S9(13)V99.
003200     05  USRMS-STATUS-CD         PIC X(01).
003300         88  USRMS-ACTIVE                VALUE "A".
003400         88  USRMS-INACTIVE              VALUE "I".
003500     05  USRMS-REG-DATE          PIC 9(08).
003600     05  USRMS-REG-TIME          PIC 9(06).
003700     05  USRMS-LAST-POST-DATE    PIC 9(08).
003800     05  USRMS-LAST-POST-TIME    PIC 9(06).
003900     05  FILLER                  PIC X(27).
004000*
004100*    ALTERNATE VIEW - REGISTRATION DATE BROKEN INTO ITS
004200*    CENTURY/YEAR/MONTH/DAY COMPONENTS FOR REPORT HEADINGS.
004300*
004400 01  USRMS-REG-DATE-R REDEFINES USRMS-RECORD.
004500     05  FILLER                  PIC X(145).
004600     05  USRMS-REG-DTE-CCYY      PIC 9(04).
004700     05  USRMS-REG-DTE-MM        PIC 9(02).
004800     05  USRMS-REG-DTE-DD        PIC 9(02).
004900     05  FILLER                  PIC X(47).
