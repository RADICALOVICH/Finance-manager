000100************************************************************
000200*    FINCMWS - COMMON WORKING STORAGE - FILE STATUS TESTS   *
000300************************************************************
000400*
000500*    THIS COPYBOOK IS INCLUDED IN EVERY FINANCE MANAGER
000600*    PROGRAM.  IT CARRIES THE STANDARD FILE-STATUS FIELD AND
000700*    THE 88-LEVEL CONDITIONS TESTED AFTER EVERY OPEN, READ,
000800*    WRITE, REWRITE AND CLOSE.  DO NOT CODE A LOCAL COPY OF
000900*    THESE CONDITIONS IN A PROGRAM - COPY THIS BOOK INSTEAD.
001000*
001100*----------------------------------------------------------*
001200* HISTORY OF MODIFICATION:
001300*----------------------------------------------------------*
001400* TAG     INIT    DATE        DESCRIPTION
001500*------- ------- ----------- ------------------------------*
001600* FM0001  RHALVO  14 MAR 1986 - INITIAL VERSION.
001700* FM0014  TKOWAL  02 SEP 1991 - ADD DUPLICATE-KEY CONDITION
001800*                   FOR BUDGET FILE COMPOSITE-KEY WRITES.
001900* FM0037  WBHUAT  19 JAN 1999 - Y2K REVIEW - NO DATE FIELDS
002000*                   IN THIS COPYBOOK, NO CHANGE REQUIRED.
002100*----------------------------------------------------------*
002200*
002300 01  WK-C-FILE-STATUS-GROUP.
002400     05  WK-C-FILE-STATUS        PIC X(02).
002500         88  WK-C-SUCCESSFUL             VALUE "00".
002600         88  WK-C-DUPLICATE-KEY          VALUE "22".
002700         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002800         88  WK-C-END-OF-FILE            VALUE "10".
002900         88  WK-C-BOUNDARY-VIOLATION     VALUE "34".
003000     05  WK-N-FILE-STATUS-NUM    PIC 9(02) COMP.
