000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINPSTRN IS INITIAL.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   30 APR 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  BATCH DRIVER FOR THE TRANSACTION POSTING RUN.
001100*               READS THE POSTING REQUEST QUEUE FINPSTQ ONE ENTRY
001200*               AT A TIME, CALLS FINVWLT TO POST THE INCOME OR
001300*               EXPENSE AND EVALUATE THE WARNING LADDER, AND PRINTS
001400*               ONE CONTROL-REPORT LINE PER REQUEST SHOWING THE
001500*               RESULT AND ANY WARNINGS RAISED.  IF THE REQUEST'S
001600*               OWN DATE/TIME FIELDS ARE ZERO, TODAY'S SYSTEM DATE
001700*               AND TIME OF DAY ARE SUPPLIED INSTEAD.
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* TAG     INIT    DATE        DESCRIPTION
002300*------- ------- ----------- -------------------------------------*
002400* FM0301  RHALVO  30 APR 1986 - INITIAL VERSION.
002500* FM0321  TKOWAL  24 SEP 1991 - ADD REQUEST/ERROR COUNT TRAILER
002600*                   LINES, MATCHING THE FINCRDRN CONTROL REPORT.
002700* FM0341  MOYELA  28 FEB 1995 - PRINT THE WARNING FLAGS RETURNED BY
002800*                   FINVWLT'S B400 LADDER ON THE DETAIL LINE -
002900*                   REQUEST FM-95-14.
003000* FM0342  JTAN    13 OCT 1995 - SUPPLY WK-C-VWLT-TXN-DATE/TIME FROM
003100*                   PSTRQ-TXN-DATE/TIME WHEN NON-ZERO, ELSE FROM THE
003200*                   SYSTEM CLOCK - SUPPORTS BACK-DATED REQUESTS FED
003300*                   BY THE CSV IMPORT RUN (FINCSVRN).
003400* FM0361  WBHUAT  10 MAR 1999 - Y2K REVIEW - REPORT DATE HEADING
003500*                   USES PIC 9(08) CCYYMMDD, MATCHING FINCRDRN.
003600* FM0381  DPARKS  31 AUG 2001 - ADDED WK-N-PSTRN-RUN-COUNT TRACE ON
003700*                   ABEND.
003800*----------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS FINPSTRN-TRACE-ON.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT FINPSTQ ASSIGN TO DATABASE-FINPSTQ
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500     SELECT REPORT   ASSIGN TO PRINTER-REPORT
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300***************
006400 FD  FINPSTQ
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS PSTRQ-RECORD.
006700 COPY FINPSTQ.
006800
006900 FD  REPORT
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS RPT-LINE.
007200 01  RPT-LINE                    PIC X(132).
007300
007400*************************
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER                          PIC X(24)        VALUE
007800     "** PROGRAM FINPSTRN  **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01  WK-C-COMMON.
008200 COPY FINCMWS.
008300
008400 01  WK-C-RPT-FILE-STATUS        PIC X(02).
008500
008600 01  WK-C-PSTRN-EOF-SW           PIC X(01) VALUE "N".
008700     88  WK-C-PSTRN-EOF                  VALUE "Y".
008800
008900 01  WK-N-PSTRN-RUN-COUNT        PIC 9(07) COMP VALUE ZERO.
009000 01  WK-N-PSTRN-ERROR-COUNT      PIC 9(07) COMP VALUE ZERO.
009100
009200 01  WK-C-PSTRN-DATE-TODAY       PIC 9(08).
009300 01  WK-C-PSTRN-TIME-NOW         PIC 9(06).
009400
009500*    LOCAL REDEFINES - TODAY'S DATE VIEWED AS CCYY/MM/DD FOR THE
009600*    REPORT HEADING LINE.
009700*
009800 01  WK-C-PSTRN-DATE-R REDEFINES WK-C-PSTRN-DATE-TODAY.
009900     05  WK-C-PSTRN-DTE-CCYY     PIC 9(04).
010000     05  WK-C-PSTRN-DTE-MM       PIC 9(02).
010100     05  WK-C-PSTRN-DTE-DD       PIC 9(02).
010200
010300*    LOCAL REDEFINES - RUN COUNT SPLIT FOR THE Y900 ABEND TRACE.
010400*
010500 01  WK-N-PSTRN-RUN-COUNT-D      PIC 9(07).
010600 01  WK-D-PSTRN-RUN-COUNT-R REDEFINES WK-N-PSTRN-RUN-COUNT-D.
010700     05  WK-D-PSTRN-RUN-COUNT-H1 PIC 9(03).
010800     05  WK-D-PSTRN-RUN-COUNT-H2 PIC 9(04).
010900
011000*    LOCAL REDEFINES - THE FOUR WARNING SWITCHES RETURNED BY
011100*    FINVWLT VIEWED AS ONE 4-BYTE STRING FOR THE DETAIL LINE'S
011200*    WARNING-FLAG COLUMN.
011300*
011400 01  WK-C-PSTRN-WARN-FLAGS.
011500     05  WK-C-PSTRN-WARN-EXCD    PIC X(01).
011600     05  WK-C-PSTRN-WARN-NEAR    PIC X(01).
011700     05  WK-C-PSTRN-WARN-ZERO    PIC X(01).
011800     05  WK-C-PSTRN-WARN-EXPINC  PIC X(01).
011900 01  WK-C-PSTRN-WARN-FLAGS-R REDEFINES WK-C-PSTRN-WARN-FLAGS.
012000     05  WK-C-PSTRN-WARN-FLAGS-X PIC X(04).
012100
012200 01  WK-C-HDG1.
012300     05  FILLER                  PIC X(30) VALUE
012400         "FINANCE MANAGER - POSTING RUN ".
012500     05  FILLER                  PIC X(21) VALUE
012600         "        FINPSTRN     ".
012700     05  FILLER                  PIC X(08) VALUE "RUN DTE ".
012800     05  WK-C-HDG1-CCYY          PIC 9(04).
012900     05  FILLER                  PIC X(01) VALUE "-".
013000     05  WK-C-HDG1-MM            PIC 9(02).
013100     05  FILLER                  PIC X(01) VALUE "-".
013200     05  WK-C-HDG1-DD            PIC 9(02).
013300     05  FILLER                  PIC X(63) VALUE SPACES.
013400
013500 01  WK-C-HDG2.
013600     05  FILLER                  PIC X(20) VALUE "LOGIN               ".
013700     05  FILLER                  PIC X(01) VALUE "T".
013800     05  FILLER                  PIC X(01) VALUE " ".
013900     05  FILLER                  PIC X(20) VALUE "CATEGORY            ".
014000     05  FILLER                  PIC X(15) VALUE "AMOUNT         ".
014100     05  FILLER                  PIC X(02) VALUE "RC".
014200     05  FILLER                  PIC X(01) VALUE " ".
014300     05  FILLER                  PIC X(04) VALUE "WARN".
014400     05  FILLER                  PIC X(40) VALUE
014500         "MESSAGE                                 ".
014600     05  FILLER                  PIC X(28) VALUE SPACES.
014700
014800 01  WK-C-DET-LINE.
014900     05  WK-C-DET-LOGIN          PIC X(20).
015000     05  FILLER                  PIC X(01) VALUE SPACES.
015100     05  WK-C-DET-TYPE           PIC X(01).
015200     05  FILLER                  PIC X(01) VALUE SPACES.
015300     05  WK-C-DET-CATEGORY       PIC X(20).
015400     05  WK-C-DET-AMOUNT         PIC X(15).
015500     05  WK-C-DET-RC             PIC X(02).
015600     05  FILLER                  PIC X(01) VALUE SPACES.
015700     05  WK-C-DET-WARN           PIC X(04).
015800     05  FILLER                  PIC X(01) VALUE SPACES.
015900     05  WK-C-DET-MESSAGE        PIC X(40).
016000     05  FILLER                  PIC X(26) VALUE SPACES.
016100
016200 01  WK-C-TRL-LINE.
016300     05  FILLER                  PIC X(16) VALUE
016400         "REQUESTS READ  ".
016500     05  WK-C-TRL-RUN-COUNT      PIC ZZZ,ZZ9.
016600     05  FILLER                  PIC X(109) VALUE SPACES.
016700
016800 01  WK-C-TRL-LINE2.
016900     05  FILLER                  PIC X(16) VALUE
017000         "REQUESTS FAILED".
017100     05  WK-C-TRL-ERROR-COUNT    PIC ZZZ,ZZ9.
017200     05  FILLER                  PIC X(109) VALUE SPACES.
017300
017400 EJECT
017500 LINKAGE SECTION.
017600*****************
017700 COPY VWLT.
017800 EJECT
017900
018000***********************
018100 PROCEDURE DIVISION.
018200***********************
018300 MAIN-MODULE.
018400     PERFORM A000-START-PROGRAM-ROUTINE
018500        THRU A099-START-PROGRAM-ROUTINE-EX.
018600     PERFORM B000-PROCESS-REQUESTS
018700        THRU B999-PROCESS-REQUESTS-EX
018800        UNTIL WK-C-PSTRN-EOF.
018900     PERFORM C000-WRITE-TRAILER
019000        THRU C099-WRITE-TRAILER-EX.
019100     PERFORM Z000-END-PROGRAM-ROUTINE
019200        THRU Z999-END-PROGRAM-ROUTINE-EX.
019300     GOBACK.
019400
019500*------------------------------------------------------------*
019600 A000-START-PROGRAM-ROUTINE.
019700*------------------------------------------------------------*
019800     ACCEPT WK-C-PSTRN-DATE-TODAY FROM DATE YYYYMMDD.
019900     ACCEPT WK-C-PSTRN-TIME-NOW   FROM TIME.
020000
020100     OPEN INPUT FINPSTQ.
020200     IF  NOT WK-C-SUCCESSFUL
020300         DISPLAY "FINPSTRN - OPEN FILE ERROR - FINPSTQ"
020400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500         GO TO Y900-ABNORMAL-TERMINATION.
020600
020700     OPEN OUTPUT REPORT.
020800     IF  NOT WK-C-RPT-FILE-STATUS = "00"
020900         DISPLAY "FINPSTRN - OPEN FILE ERROR - REPORT"
021000         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
021100         GO TO Y900-ABNORMAL-TERMINATION.
021200
021300     MOVE    WK-C-PSTRN-DTE-CCYY TO    WK-C-HDG1-CCYY.
021400     MOVE    WK-C-PSTRN-DTE-MM   TO    WK-C-HDG1-MM.
021500     MOVE    WK-C-PSTRN-DTE-DD   TO    WK-C-HDG1-DD.
021600     WRITE   RPT-LINE            FROM  WK-C-HDG1
021700         AFTER ADVANCING TOP-OF-FORM.
021800     WRITE   RPT-LINE            FROM  WK-C-HDG2
021900         AFTER ADVANCING 2 LINES.
022000
022100     PERFORM D000-READ-REQUEST
022200        THRU D099-READ-REQUEST-EX.
022300
022400 A099-START-PROGRAM-ROUTINE-EX.
022500     EXIT.
022600
022700*------------------------------------------------------------*
022800 B000-PROCESS-REQUESTS.
022900*------------------------------------------------------------*
023000     ADD     1                   TO    WK-N-PSTRN-RUN-COUNT.
023100
023200     MOVE    SPACES              TO    WK-C-VWLT-RECORD.
023300     MOVE    PSTRQ-LOGIN         TO    WK-C-VWLT-LOGIN.
023400     MOVE    PSTRQ-TYPE-CD       TO    WK-C-VWLT-TYPE-CD.
023500     MOVE    PSTRQ-AMOUNT        TO    WK-C-VWLT-AMOUNT.
023600     MOVE    PSTRQ-CATEGORY      TO    WK-C-VWLT-CATEGORY.
023700     MOVE    PSTRQ-DESC          TO    WK-C-VWLT-DESC.
023800
023900     IF  PSTRQ-TXN-DATE = ZERO
024000         MOVE    WK-C-PSTRN-DATE-TODAY TO WK-C-VWLT-TXN-DATE
024100         MOVE    WK-C-PSTRN-TIME-NOW   TO WK-C-VWLT-TXN-TIME
024200     ELSE
024300         MOVE    PSTRQ-TXN-DATE  TO    WK-C-VWLT-TXN-DATE
024400         MOVE    PSTRQ-TXN-TIME  TO    WK-C-VWLT-TXN-TIME.
024500
024600     CALL "FINVWLT" USING WK-C-VWLT-RECORD.
024700
024800     IF  NOT WK-C-VWLT-SUCCESSFUL
024900         ADD     1               TO    WK-N-PSTRN-ERROR-COUNT.
025000
025100     MOVE    "N"                 TO    WK-C-PSTRN-WARN-EXCD
025200                                       WK-C-PSTRN-WARN-NEAR
025300                                       WK-C-PSTRN-WARN-ZERO
025400                                       WK-C-PSTRN-WARN-EXPINC.
025500     IF  WK-C-VWLT-BGT-EXCEEDED
025600         MOVE    "E"             TO    WK-C-PSTRN-WARN-EXCD.
025700     IF  WK-C-VWLT-BGT-NEAR-LIMIT
025800         MOVE    "N"             TO    WK-C-PSTRN-WARN-NEAR.
025900     IF  WK-C-VWLT-ZERO-BALANCE
026000         MOVE    "Z"             TO    WK-C-PSTRN-WARN-ZERO.
026100     IF  WK-C-VWLT-EXP-OVER-INC
026200         MOVE    "X"             TO    WK-C-PSTRN-WARN-EXPINC.
026300
026400     MOVE    PSTRQ-LOGIN         TO    WK-C-DET-LOGIN.
026500     MOVE    PSTRQ-TYPE-CD       TO    WK-C-DET-TYPE.
026600     MOVE    PSTRQ-CATEGORY      TO    WK-C-DET-CATEGORY.
026700     MOVE    PSTRQ-AMOUNT-X      TO    WK-C-DET-AMOUNT.
026800     MOVE    WK-C-VWLT-RETURN-CD TO    WK-C-DET-RC.
026900     MOVE    WK-C-PSTRN-WARN-FLAGS-X TO WK-C-DET-WARN.
027000     MOVE    WK-C-VWLT-MESSAGE   TO    WK-C-DET-MESSAGE.
027100     WRITE   RPT-LINE            FROM  WK-C-DET-LINE
027200         AFTER ADVANCING 1 LINES.
027300
027400     PERFORM D000-READ-REQUEST
027500        THRU D099-READ-REQUEST-EX.
027600
027700 B999-PROCESS-REQUESTS-EX.
027800     EXIT.
027900
028000*------------------------------------------------------------*
028100 C000-WRITE-TRAILER.
028200*------------------------------------------------------------*
028300     MOVE    WK-N-PSTRN-RUN-COUNT TO   WK-C-TRL-RUN-COUNT.
028400     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE
028500         AFTER ADVANCING 2 LINES.
028600     MOVE    WK-N-PSTRN-ERROR-COUNT TO WK-C-TRL-ERROR-COUNT.
028700     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE2
028800         AFTER ADVANCING 1 LINES.
028900
029000 C099-WRITE-TRAILER-EX.
029100     EXIT.
029200
029300*------------------------------------------------------------*
029400 D000-READ-REQUEST.
029500*------------------------------------------------------------*
029600     READ FINPSTQ
029700         AT END
029800             SET     WK-C-PSTRN-EOF  TO    TRUE
029900             GO TO D099-READ-REQUEST-EX.
030000
030100     IF  NOT WK-C-SUCCESSFUL
030200         DISPLAY "FINPSTRN - READ ERROR - FINPSTQ"
030300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030400         GO TO Y900-ABNORMAL-TERMINATION.
030500
030600 D099-READ-REQUEST-EX.
030700     EXIT.
030800
030900*------------------------------------------------------------*
031000*                   PROGRAM SUBROUTINE                       *
031100*------------------------------------------------------------*
031200 Y900-ABNORMAL-TERMINATION.
031300     MOVE    WK-N-PSTRN-RUN-COUNT TO   WK-N-PSTRN-RUN-COUNT-D.
031400     DISPLAY "FINPSTRN - RUN COUNT AT ABEND: "
031500             WK-N-PSTRN-RUN-COUNT-D.
031600     PERFORM Z000-END-PROGRAM-ROUTINE
031700        THRU Z999-END-PROGRAM-ROUTINE-EX.
031800     GOBACK.
031900
032000 Z000-END-PROGRAM-ROUTINE.
032100     CLOSE FINPSTQ.
032200     IF  NOT WK-C-SUCCESSFUL
032300         DISPLAY "FINPSTRN - CLOSE FILE ERROR - FINPSTQ"
032400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
032500     CLOSE REPORT.
032600     IF  NOT WK-C-RPT-FILE-STATUS = "00"
032700         DISPLAY "FINPSTRN - CLOSE FILE ERROR - REPORT"
032800         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS.
032900
033000 Z999-END-PROGRAM-ROUTINE-EX.
033100     EXIT.
033200
033300******************************************************************
033400************** END OF PROGRAM SOURCE -  FINPSTRN ***************
033500******************************************************************
033600
