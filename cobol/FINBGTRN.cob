000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINBGTRN IS INITIAL.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   05 MAY 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  BATCH DRIVER FOR THE SET-BUDGET RUN.  READS THE
001100*               BUDGET REQUEST QUEUE FINBGTQ ONE ENTRY AT A TIME
001200*               AND CALLS FINVBGT WITH OPTION "S" TO CREATE OR
001300*               REPLACE THE SPENDING LIMIT FOR THE LOGIN/CATEGORY
001400*               PAIR.  A CONTROL-REPORT LINE IS PRINTED FOR EACH
001500*               REQUEST SHOWING THE RESULTING LIMIT/SPENT/REMAINING
001600*               FIGURES OR THE REASON THE REQUEST WAS REJECTED.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* TAG     INIT    DATE        DESCRIPTION
002200*------- ------- ----------- -------------------------------------*
002300* FM0401  RHALVO  05 MAY 1986 - INITIAL VERSION.
002400* FM0421  TKOWAL  27 SEP 1991 - ADD REQUEST/ERROR COUNT TRAILER
002500*                   LINES, MATCHING THE OTHER BATCH-3 SERIES RUNS.
002600* FM0441  MOYELA  03 MAR 1995 - PRINT WK-C-VBGT-OUT-REMAIN ON THE
002700*                   DETAIL LINE - REQUEST FM-95-16.
002800* FM0461  WBHUAT  11 MAR 1999 - Y2K REVIEW - REPORT DATE HEADING
002900*                   USES PIC 9(08) CCYYMMDD, MATCHING FINCRDRN.
003000* FM0481  DPARKS  01 SEP 2001 - REJECT A REQUEST WHOSE LIMIT IS
003100*                   ZERO OR BLANK BEFORE CALLING FINVBGT, RATHER
003200*                   THAN LETTING IT FALL THROUGH TO THE BAD-LIMIT
003300*                   RETURN CODE - SAVES A WASTED CALL ON A CLEARLY
003400*                   MIS-KEYED TAPE ENTRY.
003410* FM0491  SCHANG  09 SEP 2003 - FM0441 HAS PRINTED THE DETAIL LINE'S
003420*                   REMAINING COLUMN SINCE 1995 BUT OPTION "S" NEVER
003430*                   COMPUTES WK-C-VBGT-OUT-REMAIN - FINVBGT BLANKS
003440*                   ITS OUTPUT GROUP ON ENTRY AND NEVER REFILLS
003450*                   THAT ONE FIELD ON THE SET PATH, SO EVERY DETAIL
003460*                   LINE PRINTED IT BLANK.  ADDED A FOLLOW-UP CALL
003470*                   TO FINVBGT OPTION "L" AFTER A SUCCESSFUL SET SO
003480*                   REMAIN IS ACTUALLY COMPUTED - AUDIT FINDING,
003485*                   REQUEST FM-03-77.
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS FINBGTRN-TRACE-ON.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FINBGTQ ASSIGN TO DATABASE-FINBGTQ
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200     SELECT REPORT   ASSIGN TO PRINTER-REPORT
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000***************
006100 FD  FINBGTQ
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS BGTRQ-RECORD.
006400 COPY FINBGTQ.
006500
006600 FD  REPORT
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS RPT-LINE.
006900 01  RPT-LINE                    PIC X(132).
007000
007100*************************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                          PIC X(24)        VALUE
007500     "** PROGRAM FINBGTRN  **".
007600
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 01  WK-C-COMMON.
007900 COPY FINCMWS.
008000
008100 01  WK-C-RPT-FILE-STATUS        PIC X(02).
008200
008300 01  WK-C-BGTRN-EOF-SW           PIC X(01) VALUE "N".
008400     88  WK-C-BGTRN-EOF                   VALUE "Y".
008500
008600 01  WK-N-BGTRN-RUN-COUNT        PIC 9(07) COMP VALUE ZERO.
008700 01  WK-N-BGTRN-ERROR-COUNT      PIC 9(07) COMP VALUE ZERO.
008800
008900 01  WK-C-BGTRN-DATE-TODAY       PIC 9(08).
009000
009100*    LOCAL REDEFINES - TODAY'S DATE VIEWED AS CCYY/MM/DD FOR THE
009200*    REPORT HEADING LINE.
009300*
009400 01  WK-C-BGTRN-DATE-R REDEFINES WK-C-BGTRN-DATE-TODAY.
009500     05  WK-C-BGTRN-DTE-CCYY     PIC 9(04).
009600     05  WK-C-BGTRN-DTE-MM       PIC 9(02).
009700     05  WK-C-BGTRN-DTE-DD       PIC 9(02).
009800
009900*    LOCAL REDEFINES - RUN COUNT SPLIT FOR THE Y900 ABEND TRACE.
010000*
010100 01  WK-N-BGTRN-RUN-COUNT-D      PIC 9(07).
010200 01  WK-D-BGTRN-RUN-COUNT-R REDEFINES WK-N-BGTRN-RUN-COUNT-D.
010300     05  WK-D-BGTRN-RUN-COUNT-H1 PIC 9(03).
010400     05  WK-D-BGTRN-RUN-COUNT-H2 PIC 9(04).
010500
010600*    LOCAL REDEFINES - REQUEST LIMIT VIEWED AS ZONED PENNIES FOR
010700*    THE ZERO-OR-BLANK PRE-EDIT IN B100.
010800*
010900 01  WK-N-BGTRN-LIMIT-CK         PIC S9(13)V99.
011000 01  WK-C-BGTRN-LIMIT-CK-R REDEFINES WK-N-BGTRN-LIMIT-CK.
011100     05  FILLER                  PIC X(12).
011200     05  WK-C-BGTRN-LIMIT-CK-DEC PIC X(03).
011300
011400 01  WK-C-HDG1.
011500     05  FILLER                  PIC X(30) VALUE
011600         "FINANCE MANAGER - BUDGET RUN  ".
011700     05  FILLER                  PIC X(21) VALUE
011800         "        FINBGTRN     ".
011900     05  FILLER                  PIC X(08) VALUE "RUN DTE ".
012000     05  WK-C-HDG1-CCYY          PIC 9(04).
012100     05  FILLER                  PIC X(01) VALUE "-".
012200     05  WK-C-HDG1-MM            PIC 9(02).
012300     05  FILLER                  PIC X(01) VALUE "-".
012400     05  WK-C-HDG1-DD            PIC 9(02).
012500     05  FILLER                  PIC X(63) VALUE SPACES.
012600
012700 01  WK-C-HDG2.
012800     05  FILLER                  PIC X(20) VALUE "LOGIN               ".
012900     05  FILLER                  PIC X(20) VALUE "CATEGORY            ".
013000     05  FILLER                  PIC X(15) VALUE "LIMIT          ".
013100     05  FILLER                  PIC X(15) VALUE "SPENT          ".
013200     05  FILLER                  PIC X(15) VALUE "REMAINING      ".
013300     05  FILLER                  PIC X(02) VALUE "RC".
013400     05  FILLER                  PIC X(01) VALUE " ".
013500     05  FILLER                  PIC X(40) VALUE
013600         "MESSAGE                                 ".
013700     05  FILLER                  PIC X(04) VALUE SPACES.
013800
013900 01  WK-C-DET-LINE.
014000     05  WK-C-DET-LOGIN          PIC X(20).
014100     05  WK-C-DET-CATEGORY       PIC X(20).
014200     05  WK-C-DET-LIMIT          PIC ZZZZZZZZZZZ.99-.
014300     05  WK-C-DET-SPENT          PIC ZZZZZZZZZZZ.99-.
014400     05  WK-C-DET-REMAIN         PIC ZZZZZZZZZZZ.99-.
014500     05  WK-C-DET-RC             PIC X(02).
014600     05  FILLER                  PIC X(01) VALUE SPACES.
014700     05  WK-C-DET-MESSAGE        PIC X(40).
014800     05  FILLER                  PIC X(04) VALUE SPACES.
014900
015000 01  WK-C-TRL-LINE.
015100     05  FILLER                  PIC X(16) VALUE
015200         "REQUESTS READ  ".
015300     05  WK-C-TRL-RUN-COUNT      PIC ZZZ,ZZ9.
015400     05  FILLER                  PIC X(109) VALUE SPACES.
015500
015600 01  WK-C-TRL-LINE2.
015700     05  FILLER                  PIC X(16) VALUE
015800         "REQUESTS FAILED".
015900     05  WK-C-TRL-ERROR-COUNT    PIC ZZZ,ZZ9.
016000     05  FILLER                  PIC X(109) VALUE SPACES.
016100
016200 EJECT
016300 LINKAGE SECTION.
016400*****************
016500 COPY VBGT.
016600 EJECT
016700
016800***********************
016900 PROCEDURE DIVISION.
017000***********************
017100 MAIN-MODULE.
017200     PERFORM A000-START-PROGRAM-ROUTINE
017300        THRU A099-START-PROGRAM-ROUTINE-EX.
017400     PERFORM B000-PROCESS-REQUESTS
017500        THRU B999-PROCESS-REQUESTS-EX
017600        UNTIL WK-C-BGTRN-EOF.
017700     PERFORM C000-WRITE-TRAILER
017800        THRU C099-WRITE-TRAILER-EX.
017900     PERFORM Z000-END-PROGRAM-ROUTINE
018000        THRU Z999-END-PROGRAM-ROUTINE-EX.
018100     GOBACK.
018200
018300*------------------------------------------------------------*
018400 A000-START-PROGRAM-ROUTINE.
018500*------------------------------------------------------------*
018600     ACCEPT WK-C-BGTRN-DATE-TODAY FROM DATE YYYYMMDD.
018700
018800     OPEN INPUT FINBGTQ.
018900     IF  NOT WK-C-SUCCESSFUL
019000         DISPLAY "FINBGTRN - OPEN FILE ERROR - FINBGTQ"
019100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200         GO TO Y900-ABNORMAL-TERMINATION.
019300
019400     OPEN OUTPUT REPORT.
019500     IF  NOT WK-C-RPT-FILE-STATUS = "00"
019600         DISPLAY "FINBGTRN - OPEN FILE ERROR - REPORT"
019700         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
019800         GO TO Y900-ABNORMAL-TERMINATION.
019900
020000     MOVE    WK-C-BGTRN-DTE-CCYY TO    WK-C-HDG1-CCYY.
020100     MOVE    WK-C-BGTRN-DTE-MM   TO    WK-C-HDG1-MM.
020200     MOVE    WK-C-BGTRN-DTE-DD   TO    WK-C-HDG1-DD.
020300     WRITE   RPT-LINE            FROM  WK-C-HDG1
020400         AFTER ADVANCING TOP-OF-FORM.
020500     WRITE   RPT-LINE            FROM  WK-C-HDG2
020600         AFTER ADVANCING 2 LINES.
020700
020800     PERFORM D000-READ-REQUEST
020900        THRU D099-READ-REQUEST-EX.
021000
021100 A099-START-PROGRAM-ROUTINE-EX.
021200     EXIT.
021300
021400*------------------------------------------------------------*
021500 B000-PROCESS-REQUESTS.
021600*------------------------------------------------------------*
021700     ADD     1                   TO    WK-N-BGTRN-RUN-COUNT.
021800
021900     MOVE    SPACES              TO    WK-C-VBGT-RECORD.
022000     MOVE    BGTRQ-LOGIN         TO    WK-C-VBGT-LOGIN.
022100     MOVE    BGTRQ-CATEGORY      TO    WK-C-VBGT-CATEGORY.
022200     MOVE    BGTRQ-LIMIT         TO    WK-C-VBGT-LIMIT.
022300     SET     WK-C-VBGT-OPT-SET   TO    TRUE.
022400
022500     MOVE    BGTRQ-LIMIT         TO    WK-N-BGTRN-LIMIT-CK.
022600     IF  WK-N-BGTRN-LIMIT-CK NOT > ZERO
022700         ADD     1               TO    WK-N-BGTRN-ERROR-COUNT
022800         MOVE    "30"            TO    WK-C-VBGT-RETURN-CD
022900         MOVE
023000         "BUDGET LIMIT MUST BE GREATER THAN ZERO      "
023100                                 TO    WK-C-VBGT-MESSAGE
023200         MOVE    ZERO            TO    WK-C-VBGT-OUT-LIMIT
023300                                       WK-C-VBGT-OUT-SPENT
023400                                       WK-C-VBGT-OUT-REMAIN
023500         GO TO B800-WRITE-DETAIL.
023600
023700     CALL "FINVBGT" USING WK-C-VBGT-RECORD.
023800
023900     IF  NOT WK-C-VBGT-SUCCESSFUL
024000         ADD     1               TO    WK-N-BGTRN-ERROR-COUNT
024010         GO TO B800-WRITE-DETAIL.
024020*
024030*    FM0441 ASKED FOR WK-C-VBGT-OUT-REMAIN ON THE DETAIL LINE BUT
024040*    OPTION "S" NEVER COMPUTES IT - ONLY OPTION "L" DOES.  RE-CALL
024050*    WITH THE JUST-WRITTEN LIMIT/CATEGORY STILL LOADED SO THE
024060*    DETAIL LINE SHOWS A REAL REMAINING FIGURE.  SEE FM0491.
024070*
024080     SET     WK-C-VBGT-OPT-LOOKUP TO   TRUE.
024090     CALL "FINVBGT" USING WK-C-VBGT-RECORD.
024100
024200 B800-WRITE-DETAIL.
024300     MOVE    BGTRQ-LOGIN         TO    WK-C-DET-LOGIN.
024400     MOVE    BGTRQ-CATEGORY      TO    WK-C-DET-CATEGORY.
024500     MOVE    WK-C-VBGT-OUT-LIMIT TO    WK-C-DET-LIMIT.
024600     MOVE    WK-C-VBGT-OUT-SPENT TO    WK-C-DET-SPENT.
024700     MOVE    WK-C-VBGT-OUT-REMAIN TO   WK-C-DET-REMAIN.
024800     MOVE    WK-C-VBGT-RETURN-CD TO    WK-C-DET-RC.
024900     MOVE    WK-C-VBGT-MESSAGE   TO    WK-C-DET-MESSAGE.
025000     WRITE   RPT-LINE            FROM  WK-C-DET-LINE
025100         AFTER ADVANCING 1 LINES.
025200
025300     PERFORM D000-READ-REQUEST
025400        THRU D099-READ-REQUEST-EX.
025500
025600 B999-PROCESS-REQUESTS-EX.
025700     EXIT.
025800
025900*------------------------------------------------------------*
026000 C000-WRITE-TRAILER.
026100*------------------------------------------------------------*
026200     MOVE    WK-N-BGTRN-RUN-COUNT TO   WK-C-TRL-RUN-COUNT.
026300     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE
026400         AFTER ADVANCING 2 LINES.
026500     MOVE    WK-N-BGTRN-ERROR-COUNT TO WK-C-TRL-ERROR-COUNT.
026600     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE2
026700         AFTER ADVANCING 1 LINES.
026800
026900 C099-WRITE-TRAILER-EX.
027000     EXIT.
027100
027200*------------------------------------------------------------*
027300 D000-READ-REQUEST.
027400*------------------------------------------------------------*
027500     READ FINBGTQ
027600         AT END
027700             SET     WK-C-BGTRN-EOF  TO    TRUE
027800             GO TO D099-READ-REQUEST-EX.
027900
028000     IF  NOT WK-C-SUCCESSFUL
028100         DISPLAY "FINBGTRN - READ ERROR - FINBGTQ"
028200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028300         GO TO Y900-ABNORMAL-TERMINATION.
028400
028500 D099-READ-REQUEST-EX.
028600     EXIT.
028700
028800*------------------------------------------------------------*
028900*                   PROGRAM SUBROUTINE                       *
029000*------------------------------------------------------------*
029100 Y900-ABNORMAL-TERMINATION.
029200     MOVE    WK-N-BGTRN-RUN-COUNT TO   WK-N-BGTRN-RUN-COUNT-D.
029300     DISPLAY "FINBGTRN - RUN COUNT AT ABEND: "
029400             WK-N-BGTRN-RUN-COUNT-D.
029500     PERFORM Z000-END-PROGRAM-ROUTINE
029600        THRU Z999-END-PROGRAM-ROUTINE-EX.
029700     GOBACK.
029800
029900 Z000-END-PROGRAM-ROUTINE.
030000     CLOSE FINBGTQ.
030100     IF  NOT WK-C-SUCCESSFUL
030200         DISPLAY "FINBGTRN - CLOSE FILE ERROR - FINBGTQ"
030300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
030400     CLOSE REPORT.
030500     IF  NOT WK-C-RPT-FILE-STATUS = "00"
030600         DISPLAY "FINBGTRN - CLOSE FILE ERROR - REPORT"
030700         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS.
030800
030900 Z999-END-PROGRAM-ROUTINE-EX.
031000     EXIT.
031100
031200******************************************************************
031300************** END OF PROGRAM SOURCE -  FINBGTRN ***************
031400******************************************************************
031500