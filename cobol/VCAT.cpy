000100************************************************************
000200*    VCAT - LINKAGE RECORD FOR FINVCAT (CATEGORY REGISTRY)   *
000300************************************************************
000400*
000500*    CALLED BY FINCATRN, AND BY FINVWLT (OPTION "F" - FIND OR
000600*    CREATE) WHENEVER A TRANSACTION NAMES A CATEGORY NOT YET
000700*    SEEN.  OPTION "N" DRIVES THE RENAME CASCADE.
000800*
000900*----------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------*
001200* TAG     INIT    DATE        DESCRIPTION
001300*------- ------- ----------- ------------------------------*
001400* FM0012  RHALVO  27 MAR 1986 - INITIAL VERSION.
001500* FM0018  TKOWAL  07 MAY 1992 - ADD WK-C-VCAT-FOUND-SW SO
001600*                   CALLERS CAN TELL "MATCHED EXISTING" FROM
001700*                   "CREATED NEW" WITHOUT PARSING THE MESSAGE.
001800*----------------------------------------------------------*
001900*
002000 01  WK-C-VCAT-RECORD.
002100     05  WK-C-VCAT-INPUT.
002200         10  WK-C-VCAT-OPTION-CD     PIC X(01).
002300             88  WK-C-VCAT-OPT-FIND          VALUE "F".
002400             88  WK-C-VCAT-OPT-RENAME        VALUE "N".
002500         10  WK-C-VCAT-LOGIN         PIC X(20).
002600         10  WK-C-VCAT-OLD-NAME      PIC X(20).
002700         10  WK-C-VCAT-NEW-NAME      PIC X(20).
002800     05  WK-C-VCAT-OUTPUT.
002900         10  WK-C-VCAT-RETURN-CD     PIC X(02).
003000             88  WK-C-VCAT-SUCCESSFUL        VALUE "00".
003100             88  WK-C-VCAT-BLANK-NAME        VALUE "40".
003200             88  WK-C-VCAT-NOT-FOUND         VALUE "41".
003300             88  WK-C-VCAT-NAME-COLLISION    VALUE "42".
003400         10  WK-C-VCAT-MESSAGE       PIC X(40).
003500         10  WK-C-VCAT-STORED-NAME   PIC X(20).
003600         10  WK-C-VCAT-FOUND-SW      PIC X(01).
003700             88  WK-C-VCAT-FOUND-EXISTING    VALUE "Y".
003800             88  WK-C-VCAT-CREATED-NEW       VALUE "N".
003900     05  FILLER                      PIC X(20).
