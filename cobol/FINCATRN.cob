000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINCATRN IS INITIAL.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   08 MAY 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  BATCH DRIVER FOR THE CATEGORY-REGISTRY RUN.  READS
001100*               THE CATEGORY REQUEST QUEUE FINCATQ ONE ENTRY AT A
001200*               TIME.  ACTION "F" ASKS FINVCAT TO FIND OR CREATE A
001300*               CATEGORY NAME; ACTION "N" DRIVES A RENAME CASCADE
001400*               OVER EVERY LEDGER AND BUDGET RECORD FOR THE LOGIN.
001500*               A CONTROL-REPORT LINE IS PRINTED FOR EACH REQUEST.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* TAG     INIT    DATE        DESCRIPTION
002100*------- ------- ----------- -------------------------------------*
002200* FM0501  RHALVO  08 MAY 1986 - INITIAL VERSION.
002300* FM0521  TKOWAL  29 SEP 1991 - ADD REQUEST/ERROR COUNT TRAILER
002400*                   LINES, MATCHING THE OTHER BATCH SERIES RUNS.
002500* FM0541  MOYELA  06 MAR 1995 - ECHO WK-C-VCAT-STORED-NAME AND THE
002600*                   FOUND/CREATED SWITCH ON THE DETAIL LINE -
002700*                   REQUEST FM-95-17.
002800* FM0561  WBHUAT  12 MAR 1999 - Y2K REVIEW - REPORT DATE HEADING
002900*                   USES PIC 9(08) CCYYMMDD, MATCHING FINCRDRN.
003000* FM0581  DPARKS  02 SEP 2001 - VALIDATE CATRQ-ACTION-CD AGAINST THE
003100*                   TABLE OF KNOWN CODES BEFORE CALLING FINVCAT,
003200*                   MATCHING THE FIX MADE TO FINCRDRN LAST QUARTER.
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS FINCATRN-TRACE-ON.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT FINCATQ ASSIGN TO DATABASE-FINCATQ
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000     SELECT REPORT   ASSIGN TO PRINTER-REPORT
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800***************
005900 FD  FINCATQ
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS CATRQ-RECORD.
006200 COPY FINCATQ.
006300
006400 FD  REPORT
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS RPT-LINE.
006700 01  RPT-LINE                    PIC X(132).
006800
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM FINCATRN  **".
007400
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 01  WK-C-COMMON.
007700 COPY FINCMWS.
007800
007900 01  WK-C-RPT-FILE-STATUS        PIC X(02).
008000
008100 01  WK-C-CATRN-EOF-SW           PIC X(01) VALUE "N".
008200     88  WK-C-CATRN-EOF                   VALUE "Y".
008300
008400 01  WK-C-CATRN-VALID-SW         PIC X(01) VALUE "N".
008500     88  WK-C-CATRN-VALID-ACTION          VALUE "Y".
008600
008700 01  WK-N-CATRN-RUN-COUNT        PIC 9(07) COMP VALUE ZERO.
008800 01  WK-N-CATRN-ERROR-COUNT      PIC 9(07) COMP VALUE ZERO.
008900 01  WK-N-CATRN-ACT-SUB          PIC 9(02) COMP VALUE ZERO.
009000
009100 01  WK-C-CATRN-DATE-TODAY       PIC 9(08).
009200
009300*    LOCAL REDEFINES - TODAY'S DATE VIEWED AS CCYY/MM/DD FOR THE
009400*    REPORT HEADING LINE.
009500*
009600 01  WK-C-CATRN-DATE-R REDEFINES WK-C-CATRN-DATE-TODAY.
009700     05  WK-C-CATRN-DTE-CCYY     PIC 9(04).
009800     05  WK-C-CATRN-DTE-MM       PIC 9(02).
009900     05  WK-C-CATRN-DTE-DD       PIC 9(02).
010000
010100*    LOCAL REDEFINES - RUN COUNT SPLIT FOR THE Y900 ABEND TRACE.
010200*
010300 01  WK-N-CATRN-RUN-COUNT-D      PIC 9(07).
010400 01  WK-D-CATRN-RUN-COUNT-R REDEFINES WK-N-CATRN-RUN-COUNT-D.
010500     05  WK-D-CATRN-RUN-COUNT-H1 PIC 9(03).
010600     05  WK-D-CATRN-RUN-COUNT-H2 PIC 9(04).
010700
010800*    LOCAL TABLE - VALID CATEGORY ACTION CODES, SET UP AS A
010900*    REDEFINES SO IT CAN BE SEARCHED WITH A SUBSCRIPTED PERFORM
011000*    RATHER THAN A STACK OF IF STATEMENTS - SAME IDIOM AS THE
011100*    ACTION-CODE CHECK ADDED TO FINCRDRN LAST QUARTER.
011200*
011300 01  WK-C-CATRN-ACTION-TABLE     PIC X(02) VALUE "FN".
011400 01  WK-C-CATRN-ACTION-TABLE-R REDEFINES WK-C-CATRN-ACTION-TABLE.
011500     05  WK-C-CATRN-ACTION-ENTRY OCCURS 2 TIMES
011600                                 PIC X(01).
011700
011800 01  WK-C-HDG1.
011900     05  FILLER                  PIC X(30) VALUE
012000         "FINANCE MANAGER - CATEGORY RUN".
012100     05  FILLER                  PIC X(21) VALUE
012200         "        FINCATRN     ".
012300     05  FILLER                  PIC X(08) VALUE "RUN DTE ".
012400     05  WK-C-HDG1-CCYY          PIC 9(04).
012500     05  FILLER                  PIC X(01) VALUE "-".
012600     05  WK-C-HDG1-MM            PIC 9(02).
012700     05  FILLER                  PIC X(01) VALUE "-".
012800     05  WK-C-HDG1-DD            PIC 9(02).
012900     05  FILLER                  PIC X(63) VALUE SPACES.
013000
013100 01  WK-C-HDG2.
013200     05  FILLER                  PIC X(01) VALUE "A".
013300     05  FILLER                  PIC X(01) VALUE " ".
013400     05  FILLER                  PIC X(20) VALUE "LOGIN               ".
013500     05  FILLER                  PIC X(20) VALUE "OLD NAME            ".
013600     05  FILLER                  PIC X(20) VALUE "NEW / STORED NAME   ".
013700     05  FILLER                  PIC X(02) VALUE "RC".
013800     05  FILLER                  PIC X(01) VALUE " ".
013900     05  FILLER                  PIC X(01) VALUE "F".
014000     05  FILLER                  PIC X(01) VALUE " ".
014100     05  FILLER                  PIC X(40) VALUE
014200         "MESSAGE                                 ".
014300     05  FILLER                  PIC X(25) VALUE SPACES.
014400
014500 01  WK-C-DET-LINE.
014600     05  WK-C-DET-ACTION         PIC X(01).
014700     05  FILLER                  PIC X(01) VALUE SPACES.
014800     05  WK-C-DET-LOGIN          PIC X(20).
014900     05  WK-C-DET-OLD-NAME       PIC X(20).
015000     05  WK-C-DET-NEW-NAME       PIC X(20).
015100     05  WK-C-DET-RC             PIC X(02).
015200     05  FILLER                  PIC X(01) VALUE SPACES.
015300     05  WK-C-DET-FOUND-SW       PIC X(01).
015400     05  FILLER                  PIC X(01) VALUE SPACES.
015500     05  WK-C-DET-MESSAGE        PIC X(40).
015600     05  FILLER                  PIC X(25) VALUE SPACES.
015700
015800 01  WK-C-TRL-LINE.
015900     05  FILLER                  PIC X(16) VALUE
016000         "REQUESTS READ  ".
016100     05  WK-C-TRL-RUN-COUNT      PIC ZZZ,ZZ9.
016200     05  FILLER                  PIC X(109) VALUE SPACES.
016300
016400 01  WK-C-TRL-LINE2.
016500     05  FILLER                  PIC X(16) VALUE
016600         "REQUESTS FAILED".
016700     05  WK-C-TRL-ERROR-COUNT    PIC ZZZ,ZZ9.
016800     05  FILLER                  PIC X(109) VALUE SPACES.
016900
017000 EJECT
017100 LINKAGE SECTION.
017200*****************
017300 COPY VCAT.
017400 EJECT
017500
017600***********************
017700 PROCEDURE DIVISION.
017800***********************
017900 MAIN-MODULE.
018000     PERFORM A000-START-PROGRAM-ROUTINE
018100        THRU A099-START-PROGRAM-ROUTINE-EX.
018200     PERFORM B000-PROCESS-REQUESTS
018300        THRU B999-PROCESS-REQUESTS-EX
018400        UNTIL WK-C-CATRN-EOF.
018500     PERFORM C000-WRITE-TRAILER
018600        THRU C099-WRITE-TRAILER-EX.
018700     PERFORM Z000-END-PROGRAM-ROUTINE
018800        THRU Z999-END-PROGRAM-ROUTINE-EX.
018900     GOBACK.
019000
019100*------------------------------------------------------------*
019200 A000-START-PROGRAM-ROUTINE.
019300*------------------------------------------------------------*
019400     ACCEPT WK-C-CATRN-DATE-TODAY FROM DATE YYYYMMDD.
019500
019600     OPEN INPUT FINCATQ.
019700     IF  NOT WK-C-SUCCESSFUL
019800         DISPLAY "FINCATRN - OPEN FILE ERROR - FINCATQ"
019900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000         GO TO Y900-ABNORMAL-TERMINATION.
020100
020200     OPEN OUTPUT REPORT.
020300     IF  NOT WK-C-RPT-FILE-STATUS = "00"
020400         DISPLAY "FINCATRN - OPEN FILE ERROR - REPORT"
020500         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
020600         GO TO Y900-ABNORMAL-TERMINATION.
020700
020800     MOVE    WK-C-CATRN-DTE-CCYY TO    WK-C-HDG1-CCYY.
020900     MOVE    WK-C-CATRN-DTE-MM   TO    WK-C-HDG1-MM.
021000     MOVE    WK-C-CATRN-DTE-DD   TO    WK-C-HDG1-DD.
021100     WRITE   RPT-LINE            FROM  WK-C-HDG1
021200         AFTER ADVANCING TOP-OF-FORM.
021300     WRITE   RPT-LINE            FROM  WK-C-HDG2
021400         AFTER ADVANCING 2 LINES.
021500
021600     PERFORM D000-READ-REQUEST
021700        THRU D099-READ-REQUEST-EX.
021800
021900 A099-START-PROGRAM-ROUTINE-EX.
022000     EXIT.
022100
022200*------------------------------------------------------------*
022300 B000-PROCESS-REQUESTS.
022400*------------------------------------------------------------*
022500     ADD     1                   TO    WK-N-CATRN-RUN-COUNT.
022600     MOVE    "N"                 TO    WK-C-CATRN-VALID-SW.
022700
022800     PERFORM D100-CHECK-ACTION-CODE
022900        THRU D199-CHECK-ACTION-CODE-EX
023000        VARYING WK-N-CATRN-ACT-SUB FROM 1 BY 1
023100        UNTIL WK-N-CATRN-ACT-SUB > 2.
023200
023300     IF  NOT WK-C-CATRN-VALID-ACTION
023400         ADD     1               TO    WK-N-CATRN-ERROR-COUNT
023500         MOVE    CATRQ-ACTION-CD TO    WK-C-DET-ACTION
023600         MOVE    CATRQ-LOGIN     TO    WK-C-DET-LOGIN
023700         MOVE    CATRQ-OLD-NAME  TO    WK-C-DET-OLD-NAME
023800         MOVE    CATRQ-NEW-NAME  TO    WK-C-DET-NEW-NAME
023900         MOVE    "99"            TO    WK-C-DET-RC
024000         MOVE    " "             TO    WK-C-DET-FOUND-SW
024100         MOVE
024200         "UNKNOWN CATEGORY ACTION CODE                "
024300                                 TO    WK-C-DET-MESSAGE
024400         WRITE   RPT-LINE        FROM  WK-C-DET-LINE
024500             AFTER ADVANCING 1 LINES
024600         GO TO B900-NEXT-REQUEST.
024700
024800     MOVE    SPACES              TO    WK-C-VCAT-RECORD.
024900     MOVE    CATRQ-ACTION-CD     TO    WK-C-VCAT-OPTION-CD.
025000     MOVE    CATRQ-LOGIN         TO    WK-C-VCAT-LOGIN.
025100     MOVE    CATRQ-OLD-NAME      TO    WK-C-VCAT-OLD-NAME.
025200     MOVE    CATRQ-NEW-NAME      TO    WK-C-VCAT-NEW-NAME.
025300
025400     CALL "FINVCAT" USING WK-C-VCAT-RECORD.
025500
025600     IF  NOT WK-C-VCAT-SUCCESSFUL
025700         ADD     1               TO    WK-N-CATRN-ERROR-COUNT.
025800
025900     MOVE    CATRQ-ACTION-CD     TO    WK-C-DET-ACTION.
026000     MOVE    CATRQ-LOGIN         TO    WK-C-DET-LOGIN.
026100     MOVE    CATRQ-OLD-NAME      TO    WK-C-DET-OLD-NAME.
026200     MOVE    WK-C-VCAT-STORED-NAME TO  WK-C-DET-NEW-NAME.
026300     MOVE    WK-C-VCAT-RETURN-CD TO    WK-C-DET-RC.
026400     MOVE    WK-C-VCAT-FOUND-SW  TO    WK-C-DET-FOUND-SW.
026500     MOVE    WK-C-VCAT-MESSAGE   TO    WK-C-DET-MESSAGE.
026600     WRITE   RPT-LINE            FROM  WK-C-DET-LINE
026700         AFTER ADVANCING 1 LINES.
026800
026900 B900-NEXT-REQUEST.
027000     PERFORM D000-READ-REQUEST
027100        THRU D099-READ-REQUEST-EX.
027200
027300 B999-PROCESS-REQUESTS-EX.
027400     EXIT.
027500
027600*------------------------------------------------------------*
027700 C000-WRITE-TRAILER.
027800*------------------------------------------------------------*
027900     MOVE    WK-N-CATRN-RUN-COUNT TO   WK-C-TRL-RUN-COUNT.
028000     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE
028100         AFTER ADVANCING 2 LINES.
028200     MOVE    WK-N-CATRN-ERROR-COUNT TO WK-C-TRL-ERROR-COUNT.
028300     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE2
028400         AFTER ADVANCING 1 LINES.
028500
028600 C099-WRITE-TRAILER-EX.
028700     EXIT.
028800
028900*------------------------------------------------------------*
029000 D000-READ-REQUEST.
029100*------------------------------------------------------------*
029200     READ FINCATQ
029300         AT END
029400             SET     WK-C-CATRN-EOF  TO    TRUE
029500             GO TO D099-READ-REQUEST-EX.
029600
029700     IF  NOT WK-C-SUCCESSFUL
029800         DISPLAY "FINCATRN - READ ERROR - FINCATQ"
029900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000         GO TO Y900-ABNORMAL-TERMINATION.
030100
030200 D099-READ-REQUEST-EX.
030300     EXIT.
030400
030500*------------------------------------------------------------*
030600 D100-CHECK-ACTION-CODE.
030700*------------------------------------------------------------*
030800     IF  CATRQ-ACTION-CD = WK-C-CATRN-ACTION-ENTRY (WK-N-CATRN-ACT-SUB)
030900         MOVE    "Y"             TO    WK-C-CATRN-VALID-SW.
031000
031100 D199-CHECK-ACTION-CODE-EX.
031200     EXIT.
031300
031400*------------------------------------------------------------*
031500*                   PROGRAM SUBROUTINE                       *
031600*------------------------------------------------------------*
031700 Y900-ABNORMAL-TERMINATION.
031800     MOVE    WK-N-CATRN-RUN-COUNT TO   WK-N-CATRN-RUN-COUNT-D.
031900     DISPLAY "FINCATRN - RUN COUNT AT ABEND: "
032000             WK-N-CATRN-RUN-COUNT-D.
032100     PERFORM Z000-END-PROGRAM-ROUTINE
032200        THRU Z999-END-PROGRAM-ROUTINE-EX.
032300     GOBACK.
032400
032500 Z000-END-PROGRAM-ROUTINE.
032600     CLOSE FINCATQ.
032700     IF  NOT WK-C-SUCCESSFUL
032800         DISPLAY "FINCATRN - CLOSE FILE ERROR - FINCATQ"
032900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
033000     CLOSE REPORT.
033100     IF  NOT WK-C-RPT-FILE-STATUS = "00"
033200         DISPLAY "FINCATRN - CLOSE FILE ERROR - REPORT"
033300         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS.
033400
033500 Z999-END-PROGRAM-ROUTINE-EX.
033600     EXIT.
033700
033800******************************************************************
033900************** END OF PROGRAM SOURCE -  FINCATRN ***************
034000******************************************************************
034100