000100************************************************************
000200*    FINSYSP - SYSTEM PARAMETER RECORD LAYOUT               *
000300************************************************************
000400*
000500*    ONE-RECORD KEYED FILE (KEY = "SYSPARM01") HOLDING SHOP-WIDE
000600*    CONSTANTS THAT WOULD OTHERWISE BE HARD-CODED IN THE VXXX
000700*    SUBROUTINES.  FETCHED THROUGH FINXPRM - DO NOT OPEN
000800*    DATABASE-FINSYSP FROM ANY OTHER PROGRAM.
000900*
001000*----------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*----------------------------------------------------------*
001300* TAG     INIT    DATE        DESCRIPTION
001400*------- ------- ----------- ------------------------------*
001500* FM0005  RHALVO  19 MAR 1986 - INITIAL VERSION.
001600* FM0026  MOYELA  14 FEB 1995 - ADD SYSPM-DIGEST-SEED FOR THE
001700*                   PASSWORD DIGEST ROUTINE - REQUEST #FM-95-11.
001800* FM0041  WBHUAT  03 MAR 1999 - Y2K REVIEW - NO DATE FIELDS IN
001900*                   THIS RECORD, NO CHANGE REQUIRED.
002000*----------------------------------------------------------*
002100*
002200 01  SYSPM-RECORD.
002300     05  SYSPM-KEY               PIC X(09).
002400     05  SYSPM-NEAR-LIMIT-PCT    PIC 9(03).
002500     05  SYSPM-DIGEST-SEED       PIC X(16).
002600     05  SYSPM-DIGEST-ALG-CD     PIC X(01).
002700         88  SYSPM-ALG-SHA256            VALUE "2".
002800         88  SYSPM-ALG-LEGACY-SUM        VALUE "1".
002900     05  SYSPM-LAST-CHG-DATE     PIC 9(08).
003000     05  FILLER                  PIC X(47).
003100*
003200*    ALTERNATE VIEW - NEAR-LIMIT PERCENT AS A DISPLAY NUMERIC
003300*    FOR THE PARAMETER LISTING UTILITY (FINSYSP HAS NO REPORT
003400*    OF ITS OWN, RE-USES THE STANDARD PARM-DUMP FORMAT).
003500*
003600 01  SYSPM-PCT-R REDEFINES SYSPM-RECORD.
003700     05  FILLER                  PIC X(09).
003800     05  SYSPM-PCT-DISPLAY       PIC 9(03).
003900     05  FILLER                  PIC X(72).
004000*
004100*    ALTERNATE VIEW - LAST-CHANGE DATE BROKEN INTO CCYY/MM/DD.
004200*
004300 01  SYSPM-CHG-DATE-R REDEFINES SYSPM-RECORD.
004400     05  FILLER                  PIC X(29).
004500     05  SYSPM-CHG-DTE-CCYY      PIC 9(04).
004600     05  SYSPM-CHG-DTE-MM        PIC 9(02).
004700     05  SYSPM-CHG-DTE-DD        PIC 9(02).
004800     05  FILLER                  PIC X(47).
