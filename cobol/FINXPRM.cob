000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINXPRM.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   29 MAR 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO OBTAIN A SHOP-WIDE
001100*               CONSTANT FROM THE SYSTEM PARAMETER FILE.
001200*NOTE        :  REQUEST-TYPE "P" RETURNS THE BUDGET NEAR-LIMIT
001300*               PERCENT.  REQUEST-TYPE "D" RETURNS THE PASSWORD
001400*               DIGEST SEED.  NO OTHER REQUEST TYPES ARE
001500*               SUPPORTED - CALLER MUST VALIDATE BEFORE CALLING.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* TAG     INIT    DATE        DESCRIPTION
002100*------- ------- ----------- -------------------------------------*
002200* FM0100  RHALVO  29 MAR 1986 - INITIAL VERSION - SUPPORTS
002300*                   REQUEST-TYPE "P" ONLY.
002400* FM0128  TKOWAL  08 SEP 1991 - CHANGE FILE STATUS DISPLAY TO
002500*                   INCLUDE THE PROGRAM NAME - OPERATIONS COULD
002600*                   NOT TELL WHICH CALLED ROUTINE FAILED WHEN
002700*                   SEVERAL RAN IN THE SAME JOB STEP.
002800* FM0141  MOYELA  17 FEB 1995 - ADD REQUEST-TYPE "D" FOR THE
002900*                   PASSWORD DIGEST SEED - REQUEST FM-95-11.
003000* FM0163  WBHUAT  03 MAR 1999 - Y2K REVIEW - THIS PROGRAM HOLDS
003100*                   NO DATE FIELDS OF ITS OWN.  SYSPM-LAST-CHG-
003200*                   DATE IN THE PARAMETER RECORD WAS EXPANDED TO
003300*                   PIC 9(08) UNDER FM0041 - NO CHANGE HERE.
003400* FM0201  DPARKS  11 JUL 2001 - ADDED WK-N-XPRM-CALL-COUNT AND
003500*                   THE CALL-COUNT DISPLAY ON ABNORMAL
003600*                   TERMINATION - HELPS OPERATIONS SPOT A
003700*                   RUNAWAY CALL LOOP IN THE POSTING RUN.
003800* FM0219  SNAIR   19 NOV 2003 - CONVERTED THE OLD "STOP RUN" AT
003900*                   Y900 TO "GOBACK" SO THIS ROUTINE CAN BE
004000*                   CALLED FROM A CL-DRIVEN JOB STREAM WITHOUT
004100*                   ENDING THE CALLING PROGRAM'S ACTIVATION
004200*                   GROUP.
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-CLASS IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS FINXPRM-TRACE-ON.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT FINSYSP ASSIGN TO DATABASE-FINSYSP
005900            ORGANIZATION      IS INDEXED
006000            ACCESS MODE       IS RANDOM
006100            RECORD KEY        IS SYSPM-KEY
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800***************
006900 FD  FINSYSP
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS SYSPM-RECORD.
007200 COPY FINSYSP.
007300
007400*************************
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER                          PIC X(24)        VALUE
007800     "** PROGRAM FINXPRM   **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01  WK-C-COMMON.
008200 COPY FINCMWS.
008300
008400 01  WK-N-XPRM-COUNTERS.
008500     05  WK-N-XPRM-CALL-COUNT    PIC 9(07) COMP.
008600     05  WK-N-XPRM-RETRY-COUNT   PIC 9(03) COMP.
008700
008800*    LOCAL REDEFINES - REQUEST-TYPE VIEWED AS A ONE-BYTE INDEX
008900*    INTO THE ROUTE TABLE BELOW, USED BY B100-ROUTE-REQUEST.
009000*
009100 01  WK-C-XPRM-ROUTE-TABLE       PIC X(02) VALUE "PD".
009200 01  WK-C-XPRM-ROUTE-R REDEFINES WK-C-XPRM-ROUTE-TABLE.
009300     05  WK-C-XPRM-ROUTE-ENTRY   PIC X(01) OCCURS 2 TIMES.
009400
009500*    LOCAL REDEFINES - CALL-COUNT SPLIT INTO A DISPLAY FIELD FOR
009600*    THE ABNORMAL-TERMINATION TRACE LINE.
009700*
009800 01  WK-N-XPRM-CALL-COUNT-D      PIC 9(07) COMP.
009900 01  WK-D-XPRM-CALL-COUNT-R REDEFINES WK-N-XPRM-CALL-COUNT-D.
010000     05  WK-D-XPRM-CALL-COUNT-X  PIC 9(07).
010100
010200*    LOCAL REDEFINES - PARAMETER KEY BROKEN OUT FOR THE TRACE
010300*    DISPLAY WHEN UPSI-0 IS ON.
010400*
010500 01  SYSPM-KEY-R REDEFINES SYSPM-KEY.
010600     05  SYSPM-KEY-PREFIX        PIC X(06).
010700     05  SYSPM-KEY-SUFFIX        PIC X(03).
010800
010900 EJECT
011000 LINKAGE SECTION.
011100*****************
011200 COPY XPRM.
011300 EJECT
011400********************************************
011500 PROCEDURE DIVISION USING WK-C-XPRM-RECORD.
011600********************************************
011700 MAIN-MODULE.
011800     ADD 1 TO WK-N-XPRM-CALL-COUNT.
011900     PERFORM A000-PROCESS-CALLED-ROUTINE
012000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012100     PERFORM Z000-END-PROGRAM-ROUTINE
012200        THRU Z999-END-PROGRAM-ROUTINE-EX.
012300     GOBACK.
012400
012500*------------------------------------------------------------*
012600 A000-PROCESS-CALLED-ROUTINE.
012700*------------------------------------------------------------*
012800     OPEN INPUT FINSYSP.
012900     IF  NOT WK-C-SUCCESSFUL
013000         DISPLAY "FINXPRM - OPEN FILE ERROR - FINSYSP"
013100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013200         GO TO Y900-ABNORMAL-TERMINATION.
013300
013400     MOVE    SPACES              TO    WK-C-XPRM-OUTPUT.
013500     MOVE    ZEROES              TO    WK-N-XPRM-CALL-COUNT-D.
013600     MOVE    "SYSPARM01"         TO    SYSPM-KEY.
013700
013800     READ FINSYSP KEY IS SYSPM-KEY.
013900     IF  WK-C-SUCCESSFUL
014000         GO TO A080-MOVE-DATA.
014100
014200     MOVE    "50"                TO    WK-C-XPRM-RETURN-CD.
014300     MOVE    "PARAMETER RECORD SYSPARM01 NOT FOUND"
014400                                 TO    WK-C-XPRM-MESSAGE.
014500     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014600
014700 A080-MOVE-DATA.
014800     MOVE    "00"                TO    WK-C-XPRM-RETURN-CD.
014900     EVALUATE TRUE
015000         WHEN WK-C-XPRM-REQ-NEAR-PCT
015100             MOVE SYSPM-NEAR-LIMIT-PCT  TO WK-C-XPRM-NEAR-LIMIT-PCT
015200         WHEN WK-C-XPRM-REQ-DIGEST-SEED
015300             MOVE SYSPM-DIGEST-SEED     TO WK-C-XPRM-DIGEST-SEED
015400         WHEN OTHER
015500             MOVE "50"           TO    WK-C-XPRM-RETURN-CD
015600             MOVE "INVALID REQUEST-TYPE PASSED TO FINXPRM"
015700                                 TO    WK-C-XPRM-MESSAGE.
015800
015900*------------------------------------------------------------*
016000 A099-PROCESS-CALLED-ROUTINE-EX.
016100*------------------------------------------------------------*
016200     EXIT.
016300*------------------------------------------------------------*
016400*                   PROGRAM SUBROUTINE                       *
016500*------------------------------------------------------------*
016600 Y900-ABNORMAL-TERMINATION.
016700     MOVE WK-N-XPRM-CALL-COUNT   TO    WK-N-XPRM-CALL-COUNT-D.
016800     DISPLAY "FINXPRM - CALL COUNT AT ABEND: "
016900             WK-D-XPRM-CALL-COUNT-X.
017000     PERFORM Z000-END-PROGRAM-ROUTINE
017100        THRU Z999-END-PROGRAM-ROUTINE-EX.
017200     MOVE    "99"                TO    WK-C-XPRM-RETURN-CD.
017300     GOBACK.
017400
017500 Z000-END-PROGRAM-ROUTINE.
017600     CLOSE FINSYSP.
017700     IF  NOT WK-C-SUCCESSFUL
017800         DISPLAY "FINXPRM - CLOSE FILE ERROR - FINSYSP"
017900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018000
018100 Z999-END-PROGRAM-ROUTINE-EX.
018200     EXIT.
018300
018400******************************************************************
018500************** END OF PROGRAM SOURCE -  FINXPRM ***************
018600******************************************************************
