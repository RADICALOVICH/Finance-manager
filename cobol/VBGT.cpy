000100************************************************************
000200*    VBGT - LINKAGE RECORD FOR FINVBGT (BUDGET SERVICE)      *
000300************************************************************
000400*
000500*    CALLED BY FINBGTRN (OPTION "S" TO SET A LIMIT, THEN OPTION
000600*    "L" TO PICK UP THE COMPUTED REMAINING FOR THE DETAIL LINE)
000700*    AND BY FINRPTRN (OPTIONS "R"/"X"/"N"/"V").  FINVWLT DOES
000800*    NOT CALL THIS ROUTINE - OPTION "S" REJECTS A ZERO LIMIT AND
000850*    THIS ROUTINE HAS NO "ADD TO SPENT" OPTION, SO FINVWLT POSTS
000870*    STRAIGHT AGAINST FINBGTF ITSELF (AUTO-CREATING A ZERO-LIMIT
000880*    RECORD THE FIRST TIME AN EXPENSE HITS AN UNBUDGETED
000890*    CATEGORY).  MODELLED ON THE OPTION-CODE STYLE OF THE OLD
000900*    LEDGER-ACCOUNT VALIDATOR.
000950*
001100*----------------------------------------------------------*
001200* HISTORY OF MODIFICATION:
001300*----------------------------------------------------------*
001400* TAG     INIT    DATE        DESCRIPTION
001500*------- ------- ----------- ------------------------------*
001600* FM0011  RHALVO  26 MAR 1986 - INITIAL VERSION.
001700* FM0023  MOYELA  18 JUN 1993 - ADD OPTION "R" (REMAINING),
001800*                   "X" (EXCEEDED) AND "N" (NEAR-LIMIT) SO THE
001900*                   REPORTING RUN CAN QUERY WITHOUT DUPLICATING
002000*                   THE ARITHMETIC IN FINRPTRN.
002100* FM0043  RHALVO  12 SEP 1995 - ADD OPTION "V" (BROWSE) SO
002200*                   FINRPTRN CAN LIST EVERY BUDGET FOR A LOGIN
002300*                   WITHOUT OPENING FINBGTF ITSELF - THIS
002400*                   PROGRAM OPENS AND CLOSES FINBGTF ON EVERY
002500*                   CALL AND WILL NOT SHARE THE FILE WITH A
002600*                   CALLER THAT HOLDS ITS OWN OPEN.  UNDER
002700*                   OPTION "V" WK-C-VBGT-CATEGORY IS BOTH INPUT
002800*                   (LAST CATEGORY SEEN, LOW-VALUES TO START)
002900*                   AND OUTPUT (OVERWRITTEN WITH THE CATEGORY
003000*                   FOUND); RETURN-CD "34" MEANS NO MORE
003100*                   BUDGETS FOR THE LOGIN.
003110* FM0057  SCHANG  09 SEP 2003 - THE HEADER COMMENT ABOVE CLAIMED
003120*                   FINVWLT CALLED THIS ROUTINE WITH OPTION "L"
003130*                   THEN OPTION "S" TO AUTO-CREATE A ZERO-LIMIT
003140*                   BUDGET.  IT NEVER HAS - OPTION "S" REJECTS A
003150*                   ZERO LIMIT (SEE FINVBGT C100) AND THERE IS NO
003160*                   OPTION TO ADD TO SPENT, SO FINVWLT HAS ALWAYS
003170*                   OPENED FINBGTF DIRECTLY.  CORRECTED THE HEADER
003180*                   AND GAVE OPTION "L" A REAL CALLER INSTEAD -
003190*                   FINBGTRN NOW USES IT TO FILL IN THE REMAINING
003195*                   COLUMN AFTER A SET (SEE FINBGTRN FM0491) -
003196*                   AUDIT FINDING, REQUEST FM-03-77.
003200*----------------------------------------------------------*
003300*
003400 01  WK-C-VBGT-RECORD.
003500    05  WK-C-VBGT-INPUT.
003600        10  WK-C-VBGT-OPTION-CD     PIC X(01).
003700            88  WK-C-VBGT-OPT-SET           VALUE "S".
003800            88  WK-C-VBGT-OPT-LOOKUP        VALUE "L".
003900            88  WK-C-VBGT-OPT-REMAINING     VALUE "R".
004000            88  WK-C-VBGT-OPT-EXCEEDED      VALUE "X".
004100            88  WK-C-VBGT-OPT-NEAR-LIMIT    VALUE "N".
004200            88  WK-C-VBGT-OPT-BROWSE        VALUE "V".
004300        10  WK-C-VBGT-LOGIN         PIC X(20).
004400        10  WK-C-VBGT-CATEGORY      PIC X(20).
004500        10  WK-C-VBGT-LIMIT         PIC S9(13)V99.
004600        10  WK-C-VBGT-ADD-SPENT     PIC S9(13)V99.
004700    05  WK-C-VBGT-OUTPUT.
004800        10  WK-C-VBGT-RETURN-CD     PIC X(02).
004900            88  WK-C-VBGT-SUCCESSFUL        VALUE "00".
005000            88  WK-C-VBGT-BAD-LIMIT         VALUE "30".
005100            88  WK-C-VBGT-INCOME-ONLY-CAT   VALUE "31".
005200            88  WK-C-VBGT-NOT-SET           VALUE "32".
005300            88  WK-C-VBGT-NO-MORE           VALUE "34".
005400        10  WK-C-VBGT-MESSAGE       PIC X(40).
005500        10  WK-C-VBGT-OUT-LIMIT     PIC S9(13)V99.
005600        10  WK-C-VBGT-OUT-SPENT     PIC S9(13)V99.
005700        10  WK-C-VBGT-OUT-REMAIN    PIC S9(13)V99.
005800        10  WK-C-VBGT-COND-SW       PIC X(01).
005900            88  WK-C-VBGT-COND-TRUE         VALUE "Y".
006000    05  FILLER                      PIC X(20).
