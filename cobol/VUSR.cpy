000100************************************************************
000200*    VUSR - LINKAGE RECORD FOR FINVUSR (USER SERVICE)        *
000300************************************************************
000400*
000500*    CALLED BY FINCRDRN.  ACTION CODE "R" = REGISTER, "L" =
000600*    LOGIN.  ON A REGISTER CALL A SUCCESSFUL RETURN IS ALSO
000700*    TREATED BY THE CALLER AS AN IMPLICIT LOGIN - FINVUSR DOES
000800*    NOT DISTINGUISH THE TWO ON OUTPUT.
000900*
001000*----------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*----------------------------------------------------------*
001300* TAG     INIT    DATE        DESCRIPTION
001400*------- ------- ----------- ------------------------------*
001500* FM0009  RHALVO  24 MAR 1986 - INITIAL VERSION.
001600* FM0027  MOYELA  16 FEB 1995 - ADD WK-C-VUSR-DIGEST TO OUTPUT
001700*                   SO FINCRDRN CAN ECHO IT ON THE CONTROL
001800*                   REPORT FOR AUDIT PURPOSES - REQUEST FM-95-11.
001900*----------------------------------------------------------*
002000*
002100 01  WK-C-VUSR-RECORD.
002200     05  WK-C-VUSR-INPUT.
002300         10  WK-C-VUSR-ACTION-CD     PIC X(01).
002400             88  WK-C-VUSR-IS-REGISTER       VALUE "R".
002500             88  WK-C-VUSR-IS-LOGIN          VALUE "L".
002600         10  WK-C-VUSR-LOGIN         PIC X(20).
002700         10  WK-C-VUSR-PASSWORD      PIC X(32).
002800         10  WK-C-VUSR-INIT-BAL      PIC S9(13)V99.
002900     05  WK-C-VUSR-OUTPUT.
003000         10  WK-C-VUSR-RETURN-CD     PIC X(02).
003100             88  WK-C-VUSR-SUCCESSFUL        VALUE "00".
003200             88  WK-C-VUSR-DUP-LOGIN         VALUE "10".
003300             88  WK-C-VUSR-BAD-PASSWORD      VALUE "11".
003400             88  WK-C-VUSR-BAD-INIT-BAL      VALUE "12".
003500             88  WK-C-VUSR-NOT-FOUND         VALUE "13".
003600             88  WK-C-VUSR-BAD-CREDENTIAL    VALUE "14".
003700         10  WK-C-VUSR-MESSAGE       PIC X(40).
003800         10  WK-C-VUSR-DIGEST        PIC X(64).
003900         10  WK-C-VUSR-BALANCE       PIC S9(13)V99.
004000     05  FILLER                      PIC X(20).
