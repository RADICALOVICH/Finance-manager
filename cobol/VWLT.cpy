000100************************************************************
000200*    VWLT - LINKAGE RECORD FOR FINVWLT (WALLET POSTING)      *
000300************************************************************
000400*
000500*    CALLED BY FINPSTRN AND, ON A VALID IMPORT LINE, BY
000600*    FINCSVRN.  TYPE-CD "I" = INCOME, "E" = EXPENSE.  OUTPUT
000700*    WARNING SWITCHES ARE SET IN THE ORDER OF EVALUATION GIVEN
000800*    IN THE POSTING-ENGINE BUSINESS RULES - EXCEEDED BEFORE
000900*    NEAR-LIMIT BEFORE ZERO-BALANCE BEFORE EXPENSE-OVER-INCOME.
001000*
001100*----------------------------------------------------------*
001200* HISTORY OF MODIFICATION:
001300*----------------------------------------------------------*
001400* TAG     INIT    DATE        DESCRIPTION
001500*------- ------- ----------- ------------------------------*
001600* FM0010  RHALVO  25 MAR 1986 - INITIAL VERSION.
001700* FM0022  MOYELA  15 JUN 1993 - ADD WK-C-VWLT-ZERO-BAL-SW AND
001800*                   WK-C-VWLT-EXP-OVR-INC-SW - WARNINGS WERE
001900*                   PREVIOUSLY ONLY DISPLAYED, NOT RETURNED,
002000*                   SO THE ON-LINE SHELL COULD NOT SURFACE THEM.
002100* FM0031  JTAN    11 OCT 1995 - ADD WK-C-VWLT-TXN-DATE/TIME SO
002200*                   CSV IMPORT (FINCSVRN) CAN SUPPLY THE LINE'S
002300*                   OWN DATE INSTEAD OF TODAY'S DATE.
002400*----------------------------------------------------------*
002500*
002600 01  WK-C-VWLT-RECORD.
002700     05  WK-C-VWLT-INPUT.
002800         10  WK-C-VWLT-LOGIN         PIC X(20).
002900         10  WK-C-VWLT-TYPE-CD       PIC X(01).
003000             88  WK-C-VWLT-IS-INCOME         VALUE "I".
003100             88  WK-C-VWLT-IS-EXPENSE        VALUE "E".
003200         10  WK-C-VWLT-AMOUNT        PIC S9(13)V99.
003300         10  WK-C-VWLT-CATEGORY      PIC X(20).
003400         10  WK-C-VWLT-DESC          PIC X(30).
003500         10  WK-C-VWLT-TXN-DATE      PIC 9(08).
003600         10  WK-C-VWLT-TXN-TIME      PIC 9(06).
003700     05  WK-C-VWLT-OUTPUT.
003800         10  WK-C-VWLT-RETURN-CD     PIC X(02).
003900             88  WK-C-VWLT-SUCCESSFUL        VALUE "00".
004000             88  WK-C-VWLT-BAD-AMOUNT        VALUE "20".
004100             88  WK-C-VWLT-BAD-CATEGORY      VALUE "21".
004200             88  WK-C-VWLT-BAD-TYPE          VALUE "22".
004300         10  WK-C-VWLT-MESSAGE       PIC X(40).
004400         10  WK-C-VWLT-NEW-BALANCE   PIC S9(13)V99.
004500         10  WK-C-VWLT-TOT-INCOME    PIC S9(13)V99.
004600         10  WK-C-VWLT-TOT-EXPENSE   PIC S9(13)V99.
004700         10  WK-C-VWLT-WARN-GROUP.
004800             15  WK-C-VWLT-BGT-EXCD-SW   PIC X(01).
004900                 88  WK-C-VWLT-BGT-EXCEEDED      VALUE "Y".
005000             15  WK-C-VWLT-BGT-NEAR-SW   PIC X(01).
005100                 88  WK-C-VWLT-BGT-NEAR-LIMIT    VALUE "Y".
005200             15  WK-C-VWLT-ZERO-BAL-SW   PIC X(01).
005300                 88  WK-C-VWLT-ZERO-BALANCE      VALUE "Y".
005400             15  WK-C-VWLT-EXP-OVR-INC-SW PIC X(01).
005500                 88  WK-C-VWLT-EXP-OVER-INC      VALUE "Y".
005600     05  FILLER                      PIC X(20).
