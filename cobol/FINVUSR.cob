000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINVUSR.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   02 APR 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REGISTER A NEW
001100*               WALLET OWNER OR VALIDATE AN EXISTING LOGIN
001200*               AND PASSWORD AGAINST THE USER MASTER FILE.
001300*NOTE        :  A SUCCESSFUL REGISTER CALL IS TREATED BY THE
001400*               CALLING PROGRAM AS AN IMPLICIT LOGIN - THIS
001500*               ROUTINE DOES NOT DISTINGUISH THE TWO.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* TAG     INIT    DATE        DESCRIPTION
002100*------- ------- ----------- -------------------------------------*
002200* FM0101  RHALVO  02 APR 1986 - INITIAL VERSION.
002300* FM0119  TKOWAL  10 SEP 1991 - REJECT REGISTRATION WHEN
002400*                   CRDRQ-PASSWORD IS SPACES - PRIOR RELEASE
002500*                   ALLOWED A BLANK-PASSWORD WALLET TO BE
002600*                   CREATED, WHICH THEN COULD NEVER LOG BACK IN.
002700* FM0142  MOYELA  18 FEB 1995 - CALL FINXPRM FOR THE DIGEST SEED
002800*                   INSTEAD OF THE HARD-CODED LITERAL "FINSEED1"
002900*                   - REQUEST FM-95-11.
003000* FM0164  WBHUAT  04 MAR 1999 - Y2K REVIEW - USRMS-REG-DATE AND
003100*                   USRMS-REG-TIME ARE MOVED FROM THE SYSTEM
003200*                   CLOCK BY THE CALLING PROGRAM, NOT BY THIS
003300*                   ROUTINE - NO CHANGE REQUIRED HERE.  SEE
003400*                   FINUSRM FM0038 FOR THE FIELD-WIDTH CHANGE.
003500* FM0202  DPARKS  12 JUL 2001 - ADDED WK-N-VUSR-DIGEST-FOLD-CT
003600*                   COUNTER AND THE FOLD-COUNT TRACE ON ABEND.
003610* FM0231  SCHANG  09 SEP 2003 - C110-FOLD-ONE-PASS WAS FOLDING
003620*                   THE HEX TABLE PURELY OFF THE LOOP SUBSCRIPT -
003630*                   WK-C-VUSR-PASSWORD AND THE FINXPRM SEED WERE
003640*                   NEVER READ, SO EVERY PASSWORD FOLDED TO THE
003650*                   SAME DIGEST AND C000-VALIDATE-LOGIN WOULD PASS
003660*                   ANY NON-BLANK PASSWORD.  REWORKED TO PULL THE
003670*                   PASSWORD BYTE AND ITS PAIRED SEED BYTE INTO
003680*                   THE FOLD SUM FOR BOTH HEX DIGITS OF EACH PAIR -
003690*                   REQUEST FM-03-77, AUDIT FINDING.
003692* FM0244  SCHANG  16 SEP 2003 - FM0231'S SECOND HEX DIGIT ALSO
003694*                   FOLDED IN WK-N-VUSR-DIGEST-FOLD-CT, A COUNTER
003696*                   THAT IS NEVER RESET AND CARRIES OVER FROM ONE
003698*                   CALL "FINVUSR" TO THE NEXT WITHIN THE SAME JOB
003700*                   STEP - FINCRDRN CALLS THIS ROUTINE ONCE PER
003702*                   REQUEST, SO THE DIGEST DEPENDED ON HOW MANY
003704*                   REQUESTS CAME BEFORE THIS ONE, NOT JUST ON THE
003706*                   PASSWORD AND SEED.  A REGISTER AND A LATER
003708*                   LOGIN FOR THE SAME USER COULD LAND ON DIFFERENT
003710*                   CALL ORDINALS AND FOLD TO DIFFERENT DIGESTS,
003712*                   FAILING A CORRECT PASSWORD.  REPLACED THE
003714*                   COUNTER IN THE FOLD SUM WITH WK-N-VUSR-BYTE-SUB
003716*                   (ALREADY PART OF THE FIRST HEX DIGIT'S SUM, SO
003718*                   STILL DISTINCT PER PAIR) TIMES 3 - THE COUNTER
003720*                   ITSELF STAYS, FOR THE Y900 TRACE ONLY, AS
003722*                   FM0202 INTENDED - AUDIT FINDING, REQUEST
003724*                   FM-03-84.
003730*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS FINVUSR-TRACE-ON.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT FINUSRM ASSIGN TO DATABASE-FINUSRM
005200            ORGANIZATION      IS INDEXED
005300            ACCESS MODE       IS DYNAMIC
005400            RECORD KEY        IS USRMS-LOGIN
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100***************
006200 FD  FINUSRM
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS USRMS-RECORD.
006500 COPY FINUSRM.
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM FINVUSR   **".
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WK-C-COMMON.
007500 COPY FINCMWS.
007600
007700 01  WK-C-VUSR-WORK.
007800     05  WK-C-VUSR-SEED          PIC X(16).
007900     05  WK-C-VUSR-DIGEST-WORK   PIC X(64).
008000     05  WK-N-VUSR-DIGEST-FOLD-CT PIC 9(03) COMP.
008100     05  WK-N-VUSR-BYTE-SUB      PIC 9(03) COMP.
008200     05  WK-N-VUSR-BYTE-VAL      PIC 9(03) COMP.
008300     05  WK-N-VUSR-HEX-SUB       PIC 9(03) COMP.
008310     05  WK-N-VUSR-HEX-SUB-2     PIC 9(03) COMP.
008320     05  WK-N-VUSR-SEED-SUB      PIC 9(03) COMP.
008330     05  WK-N-VUSR-FOLD-SUM      PIC 9(05) COMP.
008340     05  WK-N-VUSR-FOLD-SUM-2    PIC 9(05) COMP.
008350     05  WK-C-VUSR-ONE-BYTE      PIC X(01).
008360     05  WK-N-VUSR-ONE-BYTE  REDEFINES WK-C-VUSR-ONE-BYTE
008370                             PIC 9(01).
008380     05  WK-N-VUSR-PWD-BYTE-VAL  PIC 9(01).
008390     05  WK-N-VUSR-SEED-BYTE-VAL PIC 9(01).
008400
008500 01  WK-C-VUSR-HEX-DIGITS        PIC X(16)
008600     VALUE "0123456789ABCDEF".
008700
008800*    LOCAL REDEFINES - HEX DIGIT TABLE AS AN OCCURS FOR THE
008900*    DIGEST-BUILD SUBSCRIPTED LOOKUP IN C110.
009000*
009100 01  WK-C-VUSR-HEX-DIGITS-R REDEFINES WK-C-VUSR-HEX-DIGITS.
009200     05  WK-C-VUSR-HEX-ENTRY     PIC X(01) OCCURS 16 TIMES.
009300
009400*    LOCAL REDEFINES - PASSWORD VIEWED AS 16 TWO-BYTE PAIRS SO
009500*    C110-BUILD-DIGEST CAN FOLD IT INTO THE DIGEST WORK AREA A
009600*    PAIR AT A TIME.
009700*
009800 01  WK-C-VUSR-PWD-PAIR-R REDEFINES WK-C-VUSR-DIGEST-WORK.
009900     05  WK-C-VUSR-PWD-PAIR      PIC X(02) OCCURS 32 TIMES.
010000
010100*    LOCAL REDEFINES - USER-MASTER BALANCE GROUP VIEWED AS ONE
010200*    39-BYTE STRING FOR THE ZERO-OUT AT REGISTRATION TIME.
010300*
010400 01  USRMS-NEW-ACCUM-GROUP.
010500     05  USRMS-NEW-BALANCE       PIC S9(13)V99.
010600     05  USRMS-NEW-TOT-INCOME    PIC S9(13)V99.
010700     05  USRMS-NEW-TOT-EXPENSE   PIC S9(13)V99.
010800 01  USRMS-NEW-ACCUM-R REDEFINES USRMS-NEW-ACCUM-GROUP.
010900     05  USRMS-NEW-ACCUM-X       PIC X(45).
011000
011100 EJECT
011200 LINKAGE SECTION.
011300*****************
011400 COPY VUSR.
011500 EJECT
011600********************************************
011700 PROCEDURE DIVISION USING WK-C-VUSR-RECORD.
011800********************************************
011900 MAIN-MODULE.
012000     PERFORM A000-PROCESS-CALLED-ROUTINE
012100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012200     PERFORM Z000-END-PROGRAM-ROUTINE
012300        THRU Z999-END-PROGRAM-ROUTINE-EX.
012400     GOBACK.
012500
012600*------------------------------------------------------------*
012700 A000-PROCESS-CALLED-ROUTINE.
012800*------------------------------------------------------------*
012900     OPEN I-O FINUSRM.
013000     IF  NOT WK-C-SUCCESSFUL
013100         DISPLAY "FINVUSR - OPEN FILE ERROR - FINUSRM"
013200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300         GO TO Y900-ABNORMAL-TERMINATION.
013400
013500     MOVE    SPACES              TO    WK-C-VUSR-OUTPUT.
013600     MOVE    "00"                TO    WK-C-VUSR-RETURN-CD.
013700
013800     IF  WK-C-VUSR-IS-REGISTER
013900         GO TO B000-REGISTER-USER.
014000     IF  WK-C-VUSR-IS-LOGIN
014100         GO TO C000-VALIDATE-LOGIN.
014200
014300     MOVE    "14"                TO    WK-C-VUSR-RETURN-CD.
014400     MOVE    "INVALID ACTION CODE PASSED TO FINVUSR"
014500                                 TO    WK-C-VUSR-MESSAGE.
014600     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014700
014800*------------------------------------------------------------*
014900 B000-REGISTER-USER.
015000*------------------------------------------------------------*
015100     IF  WK-C-VUSR-LOGIN = SPACES
016000         MOVE    "14"            TO    WK-C-VUSR-RETURN-CD
016100         MOVE    "LOGIN MAY NOT BE BLANK"
016200                                 TO    WK-C-VUSR-MESSAGE
016300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016400
016500     IF  WK-C-VUSR-PASSWORD = SPACES
016600         MOVE    "11"            TO    WK-C-VUSR-RETURN-CD
016700         MOVE    "PASSWORD MAY NOT BE BLANK"
016800                                 TO    WK-C-VUSR-MESSAGE
016900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017000
017100     IF  WK-C-VUSR-INIT-BAL < ZERO
017200         MOVE    "12"            TO    WK-C-VUSR-RETURN-CD
017300         MOVE    "INITIAL BALANCE MAY NOT BE NEGATIVE"
017400                                 TO    WK-C-VUSR-MESSAGE
017500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017600
017700     MOVE    WK-C-VUSR-LOGIN     TO    USRMS-LOGIN.
017800     READ FINUSRM KEY IS USRMS-LOGIN.
017900     IF  WK-C-SUCCESSFUL
018000         MOVE    "10"            TO    WK-C-VUSR-RETURN-CD
018100         MOVE    "LOGIN ALREADY REGISTERED"
018200                                 TO    WK-C-VUSR-MESSAGE
018300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018400
018500     IF  NOT WK-C-RECORD-NOT-FOUND
018600         MOVE    "99"            TO    WK-C-VUSR-RETURN-CD
018700         MOVE    "FINUSRM READ ERROR DURING REGISTRATION"
018800                                 TO    WK-C-VUSR-MESSAGE
018900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
019000
019100     PERFORM C100-BUILD-DIGEST
019200        THRU C199-BUILD-DIGEST-EX.
019300
019400     INITIALIZE USRMS-RECORD.
019500     MOVE    WK-C-VUSR-LOGIN     TO    USRMS-LOGIN.
019600     MOVE    WK-C-VUSR-DIGEST-WORK TO  USRMS-PWD-HASH.
019700     MOVE    WK-C-VUSR-INIT-BAL  TO    USRMS-INIT-BAL.
019800     MOVE    WK-C-VUSR-INIT-BAL  TO    USRMS-BALANCE.
019900     MOVE    ZERO                TO    USRMS-TOT-INCOME
020000                                       USRMS-TOT-EXPENSE.
020100     MOVE    "A"                 TO    USRMS-STATUS-CD.
020200
020300     WRITE USRMS-RECORD.
020400     IF  NOT WK-C-SUCCESSFUL
020500         MOVE    "99"            TO    WK-C-VUSR-RETURN-CD
020600         MOVE    "FINUSRM WRITE ERROR DURING REGISTRATION"
020700                                 TO    WK-C-VUSR-MESSAGE
020800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
020900
021000     MOVE    WK-C-VUSR-DIGEST-WORK TO  WK-C-VUSR-DIGEST.
021100     MOVE    USRMS-BALANCE       TO    WK-C-VUSR-BALANCE.
021200     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
021300
021400*------------------------------------------------------------*
021500 C000-VALIDATE-LOGIN.
021600*------------------------------------------------------------*
021700     MOVE    WK-C-VUSR-LOGIN     TO    USRMS-LOGIN.
021800     READ FINUSRM KEY IS USRMS-LOGIN.
021900     IF  WK-C-RECORD-NOT-FOUND
022000         MOVE    "14"            TO    WK-C-VUSR-RETURN-CD
022100         MOVE    "INVALID LOGIN OR PASSWORD"
022200                                 TO    WK-C-VUSR-MESSAGE
022300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
022400
022500     IF  NOT WK-C-SUCCESSFUL
022600         MOVE    "99"            TO    WK-C-VUSR-RETURN-CD
022700         MOVE    "FINUSRM READ ERROR DURING LOGIN"
022800                                 TO    WK-C-VUSR-MESSAGE
022900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
023000
023100     PERFORM C100-BUILD-DIGEST
023200        THRU C199-BUILD-DIGEST-EX.
023300
023400     IF  WK-C-VUSR-DIGEST-WORK NOT = USRMS-PWD-HASH
023500         MOVE    "14"            TO    WK-C-VUSR-RETURN-CD
023600         MOVE    "INVALID LOGIN OR PASSWORD"
023700                                 TO    WK-C-VUSR-MESSAGE
023800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
023900
024000     MOVE    WK-C-VUSR-DIGEST-WORK TO  WK-C-VUSR-DIGEST.
024100     MOVE    USRMS-BALANCE       TO    WK-C-VUSR-BALANCE.
024200     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
024300
024400*------------------------------------------------------------*
024500 C100-BUILD-DIGEST.
024600*------------------------------------------------------------*
024700*    ONE-WAY FOLD OF THE SUPPLIED PASSWORD AGAINST THE SHOP
024800*    DIGEST SEED - NOT A CRYPTOGRAPHIC HASH, BUT DETERMINISTIC
024900*    AND NEVER REVERSED BACK TO THE PLAIN PASSWORD.  SEE FM0142.
025000*
025100     INITIALIZE WK-C-XPRM-RECORD.
025200     MOVE    "D"                 TO    WK-C-XPRM-REQUEST-TYPE.
025300     CALL "FINXPRM" USING WK-C-XPRM-RECORD.
025400     IF  WK-C-XPRM-SUCCESSFUL
025500         MOVE    WK-C-XPRM-DIGEST-SEED TO WK-C-VUSR-SEED
025600     ELSE
025700         MOVE    "FMDEFLTSEED0000" TO WK-C-VUSR-SEED.
025800
025900     MOVE    SPACES              TO    WK-C-VUSR-DIGEST-WORK.
026000     ADD     1                   TO    WK-N-VUSR-DIGEST-FOLD-CT.
026100
026200     PERFORM C110-FOLD-ONE-PASS
026300        THRU C119-FOLD-ONE-PASS-EX
026400        VARYING WK-N-VUSR-BYTE-SUB FROM 1 BY 1
026500        UNTIL WK-N-VUSR-BYTE-SUB > 32.
026600
026700 C199-BUILD-DIGEST-EX.
026800     EXIT.
026900
027000*------------------------------------------------------------*
027100 C110-FOLD-ONE-PASS.
027200*------------------------------------------------------------*
027300     DIVIDE   WK-N-VUSR-BYTE-SUB BY 16
027310         GIVING     WK-N-VUSR-BYTE-VAL
027320         REMAINDER  WK-N-VUSR-SEED-SUB.
027330     ADD      1                  TO   WK-N-VUSR-SEED-SUB.
027340*
027350*    PULL THE ACTUAL PASSWORD BYTE AT THIS POSITION AND THE
027360*    SEED BYTE IT PAIRS WITH - THE OLD ONE-BYTE-REDEFINED-AS-
027370*    PIC-9 TRICK GIVES US THE BYTE'S DIGIT VALUE WITHOUT A
027380*    FUNCTION CALL.  SEE FM0231.
027390*
027400     MOVE     WK-C-VUSR-PASSWORD (WK-N-VUSR-BYTE-SUB:1)
027410                                TO   WK-C-VUSR-ONE-BYTE.
027420     MOVE     WK-N-VUSR-ONE-BYTE TO  WK-N-VUSR-PWD-BYTE-VAL.
027430     MOVE     WK-C-VUSR-SEED (WK-N-VUSR-SEED-SUB:1)
027440                                TO   WK-C-VUSR-ONE-BYTE.
027450     MOVE     WK-N-VUSR-ONE-BYTE TO  WK-N-VUSR-SEED-BYTE-VAL.
027460*
027470     COMPUTE  WK-N-VUSR-FOLD-SUM = WK-N-VUSR-PWD-BYTE-VAL
027480                                 + WK-N-VUSR-SEED-BYTE-VAL
027490                                 + WK-N-VUSR-BYTE-SUB.
027500     DIVIDE   WK-N-VUSR-FOLD-SUM BY 16
027510         GIVING     WK-N-VUSR-BYTE-VAL
027520         REMAINDER  WK-N-VUSR-HEX-SUB.
027530     ADD      1                  TO   WK-N-VUSR-HEX-SUB.
027540     COMPUTE  WK-N-VUSR-FOLD-SUM-2 = WK-N-VUSR-PWD-BYTE-VAL
027550                                 + (WK-N-VUSR-SEED-BYTE-VAL * 2)
027560                                 + (WK-N-VUSR-BYTE-SUB * 3).
027570     DIVIDE   WK-N-VUSR-FOLD-SUM-2 BY 16
027580         GIVING     WK-N-VUSR-BYTE-VAL
027590         REMAINDER  WK-N-VUSR-HEX-SUB-2.
027600     ADD      1                  TO   WK-N-VUSR-HEX-SUB-2.
027700     MOVE    WK-C-VUSR-HEX-ENTRY(WK-N-VUSR-HEX-SUB) TO
027800         WK-C-VUSR-PWD-PAIR(WK-N-VUSR-BYTE-SUB) (1:1).
027900     MOVE    WK-C-VUSR-HEX-ENTRY(WK-N-VUSR-HEX-SUB-2) TO
027950         WK-C-VUSR-PWD-PAIR(WK-N-VUSR-BYTE-SUB) (2:1).
027960
028000 C119-FOLD-ONE-PASS-EX.
028100     EXIT.
028200
028300*------------------------------------------------------------*
028400 A099-PROCESS-CALLED-ROUTINE-EX.
028500*------------------------------------------------------------*
028600     EXIT.
028700*------------------------------------------------------------*
028800*                   PROGRAM SUBROUTINE                       *
028900*------------------------------------------------------------*
029000 Y900-ABNORMAL-TERMINATION.
029100     DISPLAY "FINVUSR - DIGEST FOLD COUNT AT ABEND: "
029200             WK-N-VUSR-DIGEST-FOLD-CT.
029300     PERFORM Z000-END-PROGRAM-ROUTINE
029400        THRU Z999-END-PROGRAM-ROUTINE-EX.
029500     MOVE    "99"                TO    WK-C-VUSR-RETURN-CD.
029600     GOBACK.
029700
029800 Z000-END-PROGRAM-ROUTINE.
029900     CLOSE FINUSRM.
030000     IF  NOT WK-C-SUCCESSFUL
030100         DISPLAY "FINVUSR - CLOSE FILE ERROR - FINUSRM"
030200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
030300
030400 Z999-END-PROGRAM-ROUTINE-EX.
030500     EXIT.
030600
030700******************************************************************
030800************** END OF PROGRAM SOURCE -  FINVUSR ***************
030900******************************************************************
