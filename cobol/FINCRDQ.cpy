000100************************************************************
000200*    FINCRDQ - CREDENTIAL BATCH REQUEST RECORD               *
000300************************************************************
000400*
000500*    ONE ENTRY PER REGISTER-OR-LOGIN REQUEST FED TO FINCRDRN.
000600*    SEQUENTIAL, ARRIVAL ORDER - THE ORIGINAL ON-LINE SYSTEM'S
000700*    COMMAND LOOP IS REPLACED BY THIS QUEUE FOR BATCH RUNS.
000800*
000900*----------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------*
001200* TAG     INIT    DATE        DESCRIPTION
001300*------- ------- ----------- ------------------------------*
001400* FM0006  RHALVO  20 MAR 1986 - INITIAL VERSION.
001500* FM0042  WBHUAT  04 MAR 1999 - Y2K REVIEW - NO DATE FIELDS IN
001600*                   THIS RECORD, NO CHANGE REQUIRED.
001700*----------------------------------------------------------*
001800*
001900 01  CRDRQ-RECORD.
002000     05  CRDRQ-ACTION-CD         PIC X(01).
002100         88  CRDRQ-IS-REGISTER           VALUE "R".
002200         88  CRDRQ-IS-LOGIN              VALUE "L".
002300     05  CRDRQ-LOGIN             PIC X(20).
002400     05  CRDRQ-PASSWORD          PIC X(32).
002500     05  CRDRQ-INIT-BAL          PIC S9(13)V99.
002600     05  FILLER                  PIC X(21).
002700*
002800*    ALTERNATE VIEW - PASSWORD BROKEN INTO TWO 16-BYTE HALVES
002900*    FOR THE DIGEST ROUTINE'S TWO-PASS FOLD (SEE FINVUSR
003000*    C110-BUILD-DIGEST).
003100*
003200 01  CRDRQ-PWD-HALF-R REDEFINES CRDRQ-RECORD.
003300     05  FILLER                  PIC X(21).
003400     05  CRDRQ-PWD-HALF-1        PIC X(16).
003500     05  CRDRQ-PWD-HALF-2        PIC X(16).
003600     05  FILLER                  PIC X(36).
