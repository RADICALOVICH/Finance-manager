000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINCSVRN IS INITIAL.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   14 MAY 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  BATCH DRIVER FOR THE CSV EXPORT/IMPORT RUN.  A
001100*               SINGLE FINCSVP CONTROL RECORD SELECTS THE MODE.
001200*               EXPORT SCANS FINTRLG FOR ONE LOGIN, APPLIES THE
001300*               TYPE/CATEGORY/DATE FILTERS AND WRITES A HEADER
001400*               PLUS ONE CSV LINE PER MATCHING TRANSACTION TO
001500*               CSV-EXPORT - UNLESS NOTHING MATCHES, IN WHICH
001600*               CASE NOTHING IS WRITTEN.  IMPORT READS CSV-IMPORT
001700*               LINE BY LINE, VALIDATES EACH LINE INDEPENDENTLY,
001800*               AND POSTS EACH VALID LINE THROUGH FINVWLT USING
001900*               THE LINE'S OWN DATE.  BOTH MODES PRINT A CONTROL
002000*               REPORT SUMMARISING THE RUN.
002100*
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500* TAG     INIT    DATE        DESCRIPTION
002600*------- ------- ----------- -------------------------------------*
002700* FM0601  RHALVO  14 MAY 1986 - INITIAL VERSION - EXPORT ONLY.
002800* FM0621  TKOWAL  02 OCT 1991 - ADD IMPORT MODE, DRIVEN BY THE NEW
002900*                   CSVPM-RUN-MODE SWITCH RATHER THAN A SEPARATE
003000*                   PROGRAM - ONE CONTROL REPORT FOR EITHER RUN.
003100* FM0641  MOYELA  09 MAR 1995 - ADD THE CATEGORY-SET FILTER (F2) -
003200*                   REQUEST FM-95-19.  A REQUESTED CATEGORY NOT ON
003300*                   FILE IS DROPPED WITH A WARNING LINE ON THE
003400*                   REPORT RATHER THAN FAILING THE WHOLE EXPORT.
003500* FM0661  JTAN    20 OCT 1995 - ON IMPORT, DEFAULT AN UNPARSABLE
003600*                   DESCRIPTION FIELD (FIFTH CSV COLUMN ABSENT) TO
003700*                   SPACES INSTEAD OF REJECTING THE LINE - THE
003800*                   COLUMN IS DOCUMENTED AS OPTIONAL.
003900* FM0681  WBHUAT  15 MAR 1999 - Y2K REVIEW - CSV DATE COLUMN
004000*                   PARSED AS CCYY-MM-DD; CSVPM-FROM-DATE/TO-DATE
004100*                   AND THE REPORT DATE HEADING ARE ALL PIC 9(08).
004200* FM0701  DPARKS  05 SEP 2001 - EXPORT NOW BUFFERS THE MATCH COUNT
004300*                   ON A FIRST PASS OVER FINTRLG BEFORE WRITING ANY
004400*                   CSV-EXPORT LINE ON A SECOND PASS - A RUN LAST
004500*                   MONTH LEFT A PARTIAL CSV FILE ON DISK WHEN THE
004600*                   JOB WAS CANCELLED HALFWAY THROUGH.
004610* FM0721  SCHANG  09 SEP 2003 - FM0641'S CATEGORY-DROP-WITH-
004620*                   WARNING NEVER ACTUALLY SHIPPED - D100-APPLY-
004630*                   FILTERS ONLY MATCHED AGAINST CSVPM-CAT-LIST,
004640*                   IT NEVER CHECKED A REQUESTED NAME AGAINST
004650*                   FINVCAT.  ADDED D050/D060 TO VALIDATE EACH
004660*                   REQUESTED NAME UP FRONT, WARN ON A MISS, AND
004670*                   FALL BACK TO NO FILTER WHEN NONE VALIDATE -
004680*                   AUDIT FINDING, REQUEST FM-03-77.
004682* FM0733  SCHANG  16 SEP 2003 - WK-C-CSVRN-AMT-DEC WAS JUSTIFIED
004684*                   RIGHT, SO A ONE-DIGIT FRACTION LIKE THE ".5" IN
004686*                   "12.5" LANDED AS " 5" AND THE LEADING-SPACE-TO-
004688*                   ZERO INSPECT TURNED IT INTO "05" CENTS INSTEAD
004690*                   OF "50" - D400 SILENTLY IMPORTED 12.05 FOR AN
004692*                   AMOUNT THE FILE MEANT AS 12.50.  DROPPED THE
004694*                   JUSTIFIED RIGHT CLAUSE SO THE FRACTION LANDS
004696*                   LEFT-JUSTIFIED AND SWITCHED THE INSPECT TO
004698*                   REPLACE TRAILING SPACE INSTEAD OF LEADING -
004699*                   AUDIT FINDING, REQUEST FM-03-84.
004700*----------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS FINCSVRN-TRACE-ON.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT FINCSVP ASSIGN TO DATABASE-FINCSVP
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT FINTRLG ASSIGN TO DATABASE-FINTRLG
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-TRLG-FILE-STATUS.
006600     SELECT CSVEXP   ASSIGN TO CSV-EXPORT
006700            ORGANIZATION      IS LINE SEQUENTIAL
006800            FILE STATUS       IS WK-C-CSVX-FILE-STATUS.
006900     SELECT CSVIMP   ASSIGN TO CSV-IMPORT
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS WK-C-CSVI-FILE-STATUS.
007200     SELECT REPORT   ASSIGN TO PRINTER-REPORT
007300            ORGANIZATION      IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000***************
008100 FD  FINCSVP
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS CSVPM-RECORD.
008400 COPY FINCSVP.
008500 FD  FINTRLG
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS TRLDG-RECORD.
008800 COPY FINTRLG.
008900 FD  CSVEXP
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS CSVX-LINE.
009200 01  CSVX-LINE                   PIC X(120).
009300 FD  CSVIMP
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS CSVI-LINE.
009600 01  CSVI-LINE                   PIC X(120).
009700 FD  REPORT
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS RPT-LINE.
010000 01  RPT-LINE                    PIC X(132).
010100*************************
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER                          PIC X(24)        VALUE
010500     "** PROGRAM FINCSVRN  **".
010600* ------------------ PROGRAM WORKING STORAGE -------------------*
010700 01  WK-C-COMMON.
010800 COPY FINCMWS.
010900 01  WK-C-TRLG-FILE-STATUS       PIC X(02).
011000 01  WK-C-CSVX-FILE-STATUS       PIC X(02).
011100 01  WK-C-CSVI-FILE-STATUS       PIC X(02).
011200 01  WK-C-RPT-FILE-STATUS        PIC X(02).
011300 01  WK-C-CSVRN-TRLG-EOF-SW      PIC X(01) VALUE "N".
011400     88  WK-C-CSVRN-TRLG-EOF             VALUE "Y".
011500 01  WK-C-CSVRN-CSVI-EOF-SW      PIC X(01) VALUE "N".
011600     88  WK-C-CSVRN-CSVI-EOF             VALUE "Y".
011700 01  WK-C-CSVRN-FIRST-LINE-SW    PIC X(01) VALUE "Y".
011800     88  WK-C-CSVRN-IS-HEADER-LN          VALUE "Y".
011900 01  WK-C-CSVRN-CAT-MATCH-SW     PIC X(01).
012000     88  WK-C-CSVRN-CAT-MATCHES           VALUE "Y".
012100 01  WK-C-CSVRN-VALID-SW         PIC X(01).
012200     88  WK-C-CSVRN-LINE-VALID            VALUE "Y".
012300 01  WK-N-CSVRN-RUN-COUNT        PIC 9(07) COMP VALUE ZERO.
012400 01  WK-N-CSVRN-ERROR-COUNT      PIC 9(07) COMP VALUE ZERO.
012500 01  WK-N-CSVRN-MATCH-COUNT      PIC 9(07) COMP VALUE ZERO.
012600 01  WK-N-CSVRN-LINE-NUM         PIC 9(07) COMP VALUE ZERO.
012700 01  WK-N-CSVRN-CAT-SUB          PIC 9(02) COMP VALUE ZERO.
012800 01  WK-N-CSVRN-FIELD-COUNT      PIC 9(02) COMP VALUE ZERO.
012810 01  WK-N-CSVRN-VALID-CAT-CT     PIC 9(02) COMP VALUE ZERO.
012820*    F2 FILTER VALIDATION - EACH SLOT OF THE VALID TABLE PAIRS
012830*    WITH THE SAME SLOT OF CSVPM-CAT-LIST.  A REQUESTED NAME
012840*    FINVCAT DOES NOT KNOW GETS "N" HERE AND A WARNING LINE ON
012850*    THE REPORT - SEE D050.  SEE FM0721.
012860*
012870 01  WK-C-CSVRN-CAT-VALID-TBL.
012880     05  WK-C-CSVRN-CAT-VALID-ENT OCCURS 10 TIMES
012890                                 PIC X(01).
012895*
012900 01  WK-C-CSVRN-DATE-TODAY       PIC 9(08).
013000*    LOCAL REDEFINES - TODAY'S DATE VIEWED AS CCYY/MM/DD FOR THE
013100*    REPORT HEADING LINE.
013200*
013300 01  WK-C-CSVRN-DATE-R REDEFINES WK-C-CSVRN-DATE-TODAY.
013400     05  WK-C-CSVRN-DTE-CCYY     PIC 9(04).
013500     05  WK-C-CSVRN-DTE-MM       PIC 9(02).
013600     05  WK-C-CSVRN-DTE-DD       PIC 9(02).
013700*    LOCAL REDEFINES - RUN COUNT SPLIT FOR THE Y900 ABEND TRACE.
013800*
013900 01  WK-N-CSVRN-RUN-COUNT-D      PIC 9(07).
014000 01  WK-D-CSVRN-RUN-COUNT-R REDEFINES WK-N-CSVRN-RUN-COUNT-D.
014100     05  WK-D-CSVRN-RUN-COUNT-H1 PIC 9(03).
014200     05  WK-D-CSVRN-RUN-COUNT-H2 PIC 9(04).
014300*    CSV LINE-BUILD AREAS FOR EXPORT.
014400*
014500 01  WK-C-CSVRN-HEADER-LINE      PIC X(45)      VALUE
014600     "date,type,category,amount,description".
014700 01  WK-C-CSVRN-TYPE-WORD        PIC X(07).
014800 01  WK-C-CSVRN-OUT-LINE         PIC X(120).
014900*    EXPORT AMOUNT WORK AREAS - THE LEDGER AMOUNT IS EDITED INTO
015000*    A DECIMAL-POINT PICTURE, THEN THE LEADING SUPPRESSION SPACES
015100*    ARE STRIPPED WITH AN UNSTRING ON THE SPACE RUN SO THE CSV
015200*    COLUMN CARRIES NO LEADING BLANKS.
015300*
015400 01  WK-C-CSVRN-EXP-AMT-ED       PIC -(11)9.99.
015500 01  WK-C-CSVRN-EXP-AMT-J        PIC X(15).
015600 01  WK-C-CSVRN-EXP-DUMMY        PIC X(15).
015700*    CSV FIELD-PARSE AREAS FOR IMPORT.
015800*
015900 01  WK-C-CSVRN-F-DATE           PIC X(10).
016000 01  WK-C-CSVRN-F-TYPE           PIC X(10).
016100 01  WK-C-CSVRN-F-CATEGORY       PIC X(20).
016200 01  WK-C-CSVRN-F-AMOUNT         PIC X(15).
016300 01  WK-C-CSVRN-F-DESC           PIC X(30).
016400*    LOCAL REDEFINES - THE PARSED DATE FIELD VIEWED AS CCYY/MM/DD
016500*    SO ITS THREE PARTS CAN BE NUMERIC-TESTED AND ASSEMBLED
016600*    WITHOUT A SEPARATE UNSTRING.
016700*
016800 01  WK-C-CSVRN-F-DATE-R REDEFINES WK-C-CSVRN-F-DATE.
016900     05  WK-C-CSVRN-FD-CCYY      PIC X(04).
017000     05  WK-C-CSVRN-FD-DASH1     PIC X(01).
017100     05  WK-C-CSVRN-FD-MM        PIC X(02).
017200     05  WK-C-CSVRN-FD-DASH2     PIC X(01).
017300     05  WK-C-CSVRN-FD-DD        PIC X(02).
017400 01  WK-C-CSVRN-PARSED-DATE      PIC 9(08).
017500 01  WK-C-CSVRN-PARSED-DATE-R REDEFINES WK-C-CSVRN-PARSED-DATE.
017600     05  WK-C-CSVRN-PD-CCYY      PIC 9(04).
017700     05  WK-C-CSVRN-PD-MM        PIC 9(02).
017800     05  WK-C-CSVRN-PD-DD        PIC 9(02).
017900*    AMOUNT-PARSE WORK AREAS - THE WHOLE-DOLLARS PORTION IS
018000*    RIGHT-JUSTIFIED AND ITS LEADING SPACES ARE REPLACED WITH
018010*    ZEROS.  THE CENTS PORTION IS LEFT-JUSTIFIED INSTEAD AND ITS
018020*    TRAILING SPACES ARE REPLACED WITH ZEROS, SO A ONE-DIGIT
018030*    FRACTION SUCH AS ".5" LANDS AS "50" CENTS, NOT "05" - SEE
018040*    FM0733.
018100*
018200 01  WK-C-CSVRN-AMT-INT          PIC X(11) JUSTIFIED RIGHT.
018500 01  WK-C-CSVRN-AMT-DEC          PIC X(02).
018600 01  WK-N-CSVRN-AMT-INT-N        PIC 9(11).
018700 01  WK-N-CSVRN-AMT-DEC-N        PIC 9(02).
018800 01  WK-N-CSVRN-AMOUNT           PIC S9(13)V99.
018900 01  WK-C-HDG1.
019000     05  FILLER                  PIC X(30) VALUE
019100         "FINANCE MANAGER - CSV RUN     ".
019200     05  FILLER                  PIC X(21) VALUE
019300         "        FINCSVRN     ".
019400     05  FILLER                  PIC X(08) VALUE "RUN DTE ".
019500     05  WK-C-HDG1-CCYY          PIC 9(04).
019600     05  FILLER                  PIC X(01) VALUE "-".
019700     05  WK-C-HDG1-MM            PIC 9(02).
019800     05  FILLER                  PIC X(01) VALUE "-".
019900     05  WK-C-HDG1-DD            PIC 9(02).
020000     05  FILLER                  PIC X(63) VALUE SPACES.
020100 01  WK-C-MSG-LINE.
020200     05  WK-C-MSG-TEXT           PIC X(90).
020300     05  FILLER                  PIC X(42) VALUE SPACES.
020400 01  WK-C-ERR-LINE.
020500     05  FILLER                  PIC X(11) VALUE "LINE ".
020600     05  WK-C-ERR-LINE-NUM       PIC ZZZZZZ9.
020700     05  FILLER                  PIC X(03) VALUE " - ".
020800     05  WK-C-ERR-REASON         PIC X(80).
020900     05  FILLER                  PIC X(31) VALUE SPACES.
021000 01  WK-C-TRL-LINE.
021100     05  FILLER                  PIC X(20) VALUE
021200         "TRANSACTIONS/LINES  ".
021300     05  WK-C-TRL-RUN-COUNT      PIC ZZZ,ZZ9.
021400     05  FILLER                  PIC X(105) VALUE SPACES.
021500 01  WK-C-TRL-LINE2.
021600     05  FILLER                  PIC X(20) VALUE
021700         "REJECTED/DROPPED    ".
021800     05  WK-C-TRL-ERROR-COUNT    PIC ZZZ,ZZ9.
021900     05  FILLER                  PIC X(105) VALUE SPACES.
022000 EJECT
022100 LINKAGE SECTION.
022200*****************
022300 COPY VWLT.
022350 COPY VCAT.
022400 EJECT
022500***********************
022600 PROCEDURE DIVISION.
022700***********************
022800 MAIN-MODULE.
022900     PERFORM A000-START-PROGRAM-ROUTINE
023000        THRU A099-START-PROGRAM-ROUTINE-EX.
023100     IF  CSVPM-IS-EXPORT
023200         PERFORM B000-RUN-EXPORT
023300            THRU B099-RUN-EXPORT-EX
023400     ELSE
023500         PERFORM C000-RUN-IMPORT
023600            THRU C099-RUN-IMPORT-EX.
023700     PERFORM Z000-END-PROGRAM-ROUTINE
023800        THRU Z999-END-PROGRAM-ROUTINE-EX.
023900     GOBACK.
024000*------------------------------------------------------------*
024100 A000-START-PROGRAM-ROUTINE.
024200*------------------------------------------------------------*
024300     ACCEPT WK-C-CSVRN-DATE-TODAY FROM DATE YYYYMMDD.
024400     OPEN INPUT FINCSVP.
024500     IF  NOT WK-C-SUCCESSFUL
024600         DISPLAY "FINCSVRN - OPEN FILE ERROR - FINCSVP"
024700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024800         GO TO Y900-ABNORMAL-TERMINATION.
024900     READ FINCSVP
025000         AT END
025100             DISPLAY "FINCSVRN - NO CONTROL RECORD ON FINCSVP"
025200             GO TO Y900-ABNORMAL-TERMINATION.
025300     CLOSE FINCSVP.
025400     OPEN OUTPUT REPORT.
025500     IF  NOT WK-C-RPT-FILE-STATUS = "00"
025600         DISPLAY "FINCSVRN - OPEN FILE ERROR - REPORT"
025700         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
025800         GO TO Y900-ABNORMAL-TERMINATION.
025900     MOVE    WK-C-CSVRN-DTE-CCYY TO    WK-C-HDG1-CCYY.
026000     MOVE    WK-C-CSVRN-DTE-MM   TO    WK-C-HDG1-MM.
026100     MOVE    WK-C-CSVRN-DTE-DD   TO    WK-C-HDG1-DD.
026200     WRITE   RPT-LINE            FROM  WK-C-HDG1
026300         AFTER ADVANCING TOP-OF-FORM.
026400 A099-START-PROGRAM-ROUTINE-EX.
026500     EXIT.
026600*==============================================================*
026700*                       EXPORT PROCESSING                      *
026800*==============================================================*
026900 B000-RUN-EXPORT.
027000*------------------------------------------------------------*
027010     PERFORM D050-VALIDATE-CAT-FILTER
027020        THRU D059-VALIDATE-CAT-FILTER-EX.
027100     OPEN INPUT FINTRLG.
027200     IF  NOT WK-C-TRLG-FILE-STATUS = "00"
027300         DISPLAY "FINCSVRN - OPEN FILE ERROR - FINTRLG"
027400         DISPLAY "FILE STATUS IS " WK-C-TRLG-FILE-STATUS
027500         GO TO Y900-ABNORMAL-TERMINATION.
027600     PERFORM B100-READ-LEDGER
027700        THRU B199-READ-LEDGER-EX.
027800     PERFORM B200-COUNT-MATCH
027900        THRU B299-COUNT-MATCH-EX
028000        UNTIL WK-C-CSVRN-TRLG-EOF.
028100     CLOSE FINTRLG.
028200     MOVE    "N"                 TO    WK-C-CSVRN-TRLG-EOF-SW.
028300     IF  WK-N-CSVRN-MATCH-COUNT = ZERO
028400         MOVE
028500         "EXPORT CANCELLED - NO TRANSACTIONS MATCHED THE FILTER"
028600                                 TO    WK-C-MSG-TEXT
028700         WRITE   RPT-LINE        FROM  WK-C-MSG-LINE
028800             AFTER ADVANCING 2 LINES
028900         GO TO B099-RUN-EXPORT-EX.
029000     OPEN INPUT FINTRLG.
029100     OPEN OUTPUT CSVEXP.
029200     IF  NOT WK-C-CSVX-FILE-STATUS = "00"
029300         DISPLAY "FINCSVRN - OPEN FILE ERROR - CSVEXP"
029400         DISPLAY "FILE STATUS IS " WK-C-CSVX-FILE-STATUS
029500         GO TO Y900-ABNORMAL-TERMINATION.
029600     MOVE    WK-C-CSVRN-HEADER-LINE TO CSVX-LINE.
029700     WRITE   CSVX-LINE.
029800     PERFORM B100-READ-LEDGER
029900        THRU B199-READ-LEDGER-EX.
030000     PERFORM B300-WRITE-EXPORT-LINE
030100        THRU B399-WRITE-EXPORT-LINE-EX
030200        UNTIL WK-C-CSVRN-TRLG-EOF.
030300     CLOSE CSVEXP.
030400     MOVE    WK-N-CSVRN-MATCH-COUNT TO WK-C-TRL-RUN-COUNT.
030500     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE
030600         AFTER ADVANCING 2 LINES.
030700 B099-RUN-EXPORT-EX.
030800     EXIT.
030900*------------------------------------------------------------*
031000 B100-READ-LEDGER.
031100*------------------------------------------------------------*
031200     READ FINTRLG
031300         AT END
031400             SET     WK-C-CSVRN-TRLG-EOF TO TRUE
031500             GO TO B199-READ-LEDGER-EX.
031600     IF  NOT WK-C-TRLG-FILE-STATUS = "00"
031700         DISPLAY "FINCSVRN - READ ERROR - FINTRLG"
031800         DISPLAY "FILE STATUS IS " WK-C-TRLG-FILE-STATUS
031900         GO TO Y900-ABNORMAL-TERMINATION.
032000 B199-READ-LEDGER-EX.
032100     EXIT.
032200*------------------------------------------------------------*
032300 B200-COUNT-MATCH.
032400*------------------------------------------------------------*
032500     PERFORM D100-APPLY-FILTERS
032600        THRU D199-APPLY-FILTERS-EX.
032700     IF  WK-C-CSVRN-CAT-MATCHES
032800         ADD     1               TO    WK-N-CSVRN-MATCH-COUNT.
032900     PERFORM B100-READ-LEDGER
033000        THRU B199-READ-LEDGER-EX.
033100 B299-COUNT-MATCH-EX.
033200     EXIT.
033300*------------------------------------------------------------*
033400 B300-WRITE-EXPORT-LINE.
033500*------------------------------------------------------------*
033600     PERFORM D100-APPLY-FILTERS
033700        THRU D199-APPLY-FILTERS-EX.
033800     IF  WK-C-CSVRN-CAT-MATCHES
033900         PERFORM D250-SET-TYPE-WORD
034000            THRU D259-SET-TYPE-WORD-EX
034100         PERFORM D260-EDIT-AMOUNT
034200            THRU D269-EDIT-AMOUNT-EX
034300         STRING
034400             TRLDG-DTE-CCYY  DELIMITED BY SIZE
034500             "-"              DELIMITED BY SIZE
034600             TRLDG-DTE-MM    DELIMITED BY SIZE
034700             "-"              DELIMITED BY SIZE
034800             TRLDG-DTE-DD    DELIMITED BY SIZE
034900             ","              DELIMITED BY SIZE
035000             WK-C-CSVRN-TYPE-WORD DELIMITED BY SPACE
035100             ","              DELIMITED BY SIZE
035200             TRLDG-CATEGORY  DELIMITED BY SIZE
035300             ","              DELIMITED BY SIZE
035400             WK-C-CSVRN-EXP-AMT-J DELIMITED BY SPACE
035500             ","              DELIMITED BY SIZE
035600             TRLDG-DESC      DELIMITED BY SIZE
035700             INTO WK-C-CSVRN-OUT-LINE
035800         MOVE    WK-C-CSVRN-OUT-LINE TO CSVX-LINE
035900         WRITE   CSVX-LINE.
036000     PERFORM B100-READ-LEDGER
036100        THRU B199-READ-LEDGER-EX.
036200 B399-WRITE-EXPORT-LINE-EX.
036300     EXIT.
036303*------------------------------------------------------------*
036306 D050-VALIDATE-CAT-FILTER.
036309*------------------------------------------------------------*
036312*    A REQUESTED CATEGORY NOT KNOWN TO FINVCAT IS DROPPED WITH
036315*    A WARNING LINE ON THE REPORT.  IF NONE OF THE REQUESTED
036318*    NAMES SURVIVE, WK-N-CSVRN-VALID-CAT-CT COMES BACK ZERO AND
036321*    D100-APPLY-FILTERS TREATS THE RUN AS UNFILTERED - FM0721.
036324*------------------------------------------------------------*
036327     MOVE    ZERO                TO    WK-N-CSVRN-VALID-CAT-CT.
036330     IF  CSVPM-CAT-COUNT = ZERO
036333         GO TO D059-VALIDATE-CAT-FILTER-EX.
036336     PERFORM D060-CHECK-ONE-CAT
036339        THRU D069-CHECK-ONE-CAT-EX
036342        VARYING WK-N-CSVRN-CAT-SUB FROM 1 BY 1
036345        UNTIL WK-N-CSVRN-CAT-SUB > CSVPM-CAT-COUNT.
036348     IF  WK-N-CSVRN-VALID-CAT-CT = ZERO
036351         MOVE
036354         "NO REQUESTED CATEGORY IS ON FILE - FILTER TREATED AS ALL"
036357                                 TO    WK-C-MSG-TEXT
036360         WRITE   RPT-LINE        FROM  WK-C-MSG-LINE
036363             AFTER ADVANCING 1 LINES.
036366 D059-VALIDATE-CAT-FILTER-EX.
036369     EXIT.
036372*------------------------------------------------------------*
036375 D060-CHECK-ONE-CAT.
036378*------------------------------------------------------------*
036381     MOVE    "N"                 TO
036384         WK-C-CSVRN-CAT-VALID-ENT (WK-N-CSVRN-CAT-SUB).
036387     IF  CSVPM-CAT-LIST (WK-N-CSVRN-CAT-SUB) = SPACES
036390         GO TO D069-CHECK-ONE-CAT-EX.
036393     MOVE    SPACES              TO    WK-C-VCAT-RECORD.
036396     SET     WK-C-VCAT-OPT-FIND  TO TRUE.
036399     MOVE    CSVPM-LOGIN         TO    WK-C-VCAT-LOGIN.
036402     MOVE    CSVPM-CAT-LIST (WK-N-CSVRN-CAT-SUB)
036405                                 TO    WK-C-VCAT-OLD-NAME.
036408     CALL "FINVCAT" USING WK-C-VCAT-RECORD.
036411     IF  NOT WK-C-VCAT-FOUND-EXISTING
036414         STRING  "CATEGORY FILTER '" DELIMITED BY SIZE
036417             CSVPM-CAT-LIST (WK-N-CSVRN-CAT-SUB) DELIMITED BY SPACE
036420             "' NOT ON FILE - DROPPED" DELIMITED BY SIZE
036423             INTO WK-C-MSG-TEXT
036426         WRITE   RPT-LINE        FROM  WK-C-MSG-LINE
036429             AFTER ADVANCING 1 LINES
036432         GO TO D069-CHECK-ONE-CAT-EX.
036435     MOVE    "Y"                 TO
036438         WK-C-CSVRN-CAT-VALID-ENT (WK-N-CSVRN-CAT-SUB).
036441     ADD     1                   TO    WK-N-CSVRN-VALID-CAT-CT.
036444 D069-CHECK-ONE-CAT-EX.
036447     EXIT.
036450*------------------------------------------------------------*
036500 D100-APPLY-FILTERS.
036600*------------------------------------------------------------*
036700     MOVE    "N"                 TO    WK-C-CSVRN-CAT-MATCH-SW.
036800     IF  TRLDG-LOGIN NOT = CSVPM-LOGIN
036900         GO TO D199-APPLY-FILTERS-EX.
037000     IF  CSVPM-FILTER-INCOME AND TRLDG-IS-EXPENSE
037100         GO TO D199-APPLY-FILTERS-EX.
037200     IF  CSVPM-FILTER-EXPENSE AND TRLDG-IS-INCOME
037300         GO TO D199-APPLY-FILTERS-EX.
037400     IF  CSVPM-FROM-DATE NOT = ZERO
037500         IF  TRLDG-DATE < CSVPM-FROM-DATE
037600             GO TO D199-APPLY-FILTERS-EX.
037700     IF  CSVPM-TO-DATE NOT = ZERO
037800         IF  TRLDG-DATE > CSVPM-TO-DATE
037900             GO TO D199-APPLY-FILTERS-EX.
038000     IF  WK-N-CSVRN-VALID-CAT-CT = ZERO
038100         MOVE    "Y"             TO    WK-C-CSVRN-CAT-MATCH-SW
038200         GO TO D199-APPLY-FILTERS-EX.
038300     PERFORM D200-CHECK-CAT-LIST
038400        THRU D299-CHECK-CAT-LIST-EX
038500        VARYING WK-N-CSVRN-CAT-SUB FROM 1 BY 1
038600        UNTIL WK-N-CSVRN-CAT-SUB > CSVPM-CAT-COUNT.
038700 D199-APPLY-FILTERS-EX.
038800     EXIT.
038900*------------------------------------------------------------*
039000 D200-CHECK-CAT-LIST.
039100*------------------------------------------------------------*
039200     IF  WK-C-CSVRN-CAT-VALID-ENT (WK-N-CSVRN-CAT-SUB) = "Y"
039250         AND TRLDG-CATEGORY = CSVPM-CAT-LIST (WK-N-CSVRN-CAT-SUB)
039300         MOVE    "Y"             TO    WK-C-CSVRN-CAT-MATCH-SW.
039400 D299-CHECK-CAT-LIST-EX.
039500     EXIT.
039600*------------------------------------------------------------*
039700 D250-SET-TYPE-WORD.
039800*------------------------------------------------------------*
039900     IF  TRLDG-IS-INCOME
040000         MOVE    "INCOME "       TO    WK-C-CSVRN-TYPE-WORD
040100     ELSE
040200         MOVE    "EXPENSE"       TO    WK-C-CSVRN-TYPE-WORD.
040300 D259-SET-TYPE-WORD-EX.
040400     EXIT.
040500*------------------------------------------------------------*
040600 D260-EDIT-AMOUNT.
040700*------------------------------------------------------------*
040800     MOVE    TRLDG-AMOUNT        TO    WK-C-CSVRN-EXP-AMT-ED.
040900     UNSTRING WK-C-CSVRN-EXP-AMT-ED DELIMITED BY ALL SPACE
041000         INTO WK-C-CSVRN-EXP-DUMMY,
041100              WK-C-CSVRN-EXP-AMT-J.
041200 D269-EDIT-AMOUNT-EX.
041300     EXIT.
041400*==============================================================*
041500*                       IMPORT PROCESSING                      *
041600*==============================================================*
041700 C000-RUN-IMPORT.
041800*------------------------------------------------------------*
041900     OPEN INPUT CSVIMP.
042000     IF  NOT WK-C-CSVI-FILE-STATUS = "00"
042100         DISPLAY "FINCSVRN - OPEN FILE ERROR - CSVIMP"
042200         DISPLAY "FILE STATUS IS " WK-C-CSVI-FILE-STATUS
042300         GO TO Y900-ABNORMAL-TERMINATION.
042400     PERFORM C100-READ-CSV-LINE
042500        THRU C199-READ-CSV-LINE-EX.
042600     PERFORM C200-PROCESS-LINE
042700        THRU C299-PROCESS-LINE-EX
042800        UNTIL WK-C-CSVRN-CSVI-EOF.
042900     CLOSE CSVIMP.
043000     IF  WK-N-CSVRN-ERROR-COUNT = ZERO
043100         MOVE
043200         "CSV IMPORT COMPLETED - ALL DATA LINES POSTED"
043300                                 TO    WK-C-MSG-TEXT
043400         WRITE   RPT-LINE        FROM  WK-C-MSG-LINE
043500             AFTER ADVANCING 2 LINES.
043600     MOVE    WK-N-CSVRN-RUN-COUNT TO   WK-C-TRL-RUN-COUNT.
043700     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE
043800         AFTER ADVANCING 2 LINES.
043900     MOVE    WK-N-CSVRN-ERROR-COUNT TO WK-C-TRL-ERROR-COUNT.
044000     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE2
044100         AFTER ADVANCING 1 LINES.
044200 C099-RUN-IMPORT-EX.
044300     EXIT.
044400*------------------------------------------------------------*
044500 C100-READ-CSV-LINE.
044600*------------------------------------------------------------*
044700     READ CSVIMP
044800         AT END
044900             SET     WK-C-CSVRN-CSVI-EOF TO TRUE
045000             GO TO C199-READ-CSV-LINE-EX.
045100     IF  NOT WK-C-CSVI-FILE-STATUS = "00"
045200         DISPLAY "FINCSVRN - READ ERROR - CSVIMP"
045300         DISPLAY "FILE STATUS IS " WK-C-CSVI-FILE-STATUS
045400         GO TO Y900-ABNORMAL-TERMINATION.
045500     ADD     1                   TO    WK-N-CSVRN-LINE-NUM.
045600 C199-READ-CSV-LINE-EX.
045700     EXIT.
045800*------------------------------------------------------------*
045900 C200-PROCESS-LINE.
046000*------------------------------------------------------------*
046100     IF  WK-C-CSVRN-IS-HEADER-LN
046200         MOVE    "N"             TO    WK-C-CSVRN-FIRST-LINE-SW
046300         GO TO C900-NEXT-LINE.
046400     ADD     1                   TO    WK-N-CSVRN-RUN-COUNT.
046500     PERFORM D300-VALIDATE-CSV-LINE
046600        THRU D399-VALIDATE-CSV-LINE-EX.
046700     IF  NOT WK-C-CSVRN-LINE-VALID
046800         ADD     1               TO    WK-N-CSVRN-ERROR-COUNT
046900         MOVE    WK-N-CSVRN-LINE-NUM TO WK-C-ERR-LINE-NUM
047000         WRITE   RPT-LINE        FROM  WK-C-ERR-LINE
047100             AFTER ADVANCING 1 LINES
047200         GO TO C900-NEXT-LINE.
047300     MOVE    SPACES              TO    WK-C-VWLT-RECORD.
047400     MOVE    CSVPM-LOGIN         TO    WK-C-VWLT-LOGIN.
047500     MOVE    WK-C-CSVRN-F-CATEGORY TO  WK-C-VWLT-CATEGORY.
047600     MOVE    WK-C-CSVRN-F-DESC   TO    WK-C-VWLT-DESC.
047700     MOVE    WK-N-CSVRN-AMOUNT   TO    WK-C-VWLT-AMOUNT.
047800     MOVE    WK-C-CSVRN-PARSED-DATE TO WK-C-VWLT-TXN-DATE.
047900     MOVE    ZERO                TO    WK-C-VWLT-TXN-TIME.
048000     IF  WK-C-CSVRN-F-TYPE (1:1) = "I"
048100         SET     WK-C-VWLT-IS-INCOME  TO TRUE
048200     ELSE
048300         SET     WK-C-VWLT-IS-EXPENSE TO TRUE.
048400     CALL "FINVWLT" USING WK-C-VWLT-RECORD.
048500     IF  NOT WK-C-VWLT-SUCCESSFUL
048600         ADD     1               TO    WK-N-CSVRN-ERROR-COUNT
048700         MOVE    WK-N-CSVRN-LINE-NUM TO WK-C-ERR-LINE-NUM
048800         MOVE    WK-C-VWLT-MESSAGE TO  WK-C-ERR-REASON
048900         WRITE   RPT-LINE        FROM  WK-C-ERR-LINE
049000             AFTER ADVANCING 1 LINES.
049100 C900-NEXT-LINE.
049200     PERFORM C100-READ-CSV-LINE
049300        THRU C199-READ-CSV-LINE-EX.
049400 C299-PROCESS-LINE-EX.
049500     EXIT.
049600*------------------------------------------------------------*
049700 D300-VALIDATE-CSV-LINE.
049800*------------------------------------------------------------*
049900     MOVE    "Y"                 TO    WK-C-CSVRN-VALID-SW.
050000     MOVE    SPACES              TO    WK-C-CSVRN-F-DATE
050100                                       WK-C-CSVRN-F-TYPE
050200                                       WK-C-CSVRN-F-CATEGORY
050300                                       WK-C-CSVRN-F-AMOUNT
050400                                       WK-C-CSVRN-F-DESC.
050500     MOVE    ZERO                TO    WK-N-CSVRN-FIELD-COUNT.
050600     UNSTRING CSVI-LINE DELIMITED BY ","
050700         INTO WK-C-CSVRN-F-DATE,
050800              WK-C-CSVRN-F-TYPE,
050900              WK-C-CSVRN-F-CATEGORY,
051000              WK-C-CSVRN-F-AMOUNT,
051100              WK-C-CSVRN-F-DESC
051200         TALLYING IN WK-N-CSVRN-FIELD-COUNT.
051300     IF  WK-N-CSVRN-FIELD-COUNT < 4
051400         MOVE    "N"             TO    WK-C-CSVRN-VALID-SW
051500         MOVE
051600         "FEWER THAN FOUR FIELDS ON THE LINE                    "
051700                                 TO    WK-C-ERR-REASON
051800         GO TO D399-VALIDATE-CSV-LINE-EX.
051900     IF  NOT (WK-C-CSVRN-FD-DASH1 = "-" AND
052000              WK-C-CSVRN-FD-DASH2 = "-" AND
052100              WK-C-CSVRN-FD-CCYY IS NUMERIC AND
052200              WK-C-CSVRN-FD-MM IS NUMERIC AND
052300              WK-C-CSVRN-FD-DD IS NUMERIC)
052400         MOVE    "N"             TO    WK-C-CSVRN-VALID-SW
052500         MOVE
052600         "DATE COLUMN IS NOT IN CCYY-MM-DD FORMAT               "
052700                                 TO    WK-C-ERR-REASON
052800         GO TO D399-VALIDATE-CSV-LINE-EX.
052900     MOVE    WK-C-CSVRN-FD-CCYY  TO    WK-C-CSVRN-PD-CCYY.
053000     MOVE    WK-C-CSVRN-FD-MM    TO    WK-C-CSVRN-PD-MM.
053100     MOVE    WK-C-CSVRN-FD-DD    TO    WK-C-CSVRN-PD-DD.
053200     INSPECT WK-C-CSVRN-F-TYPE CONVERTING
053300         "abcdefghijklmnopqrstuvwxyz" TO
053400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053500     IF  WK-C-CSVRN-F-TYPE NOT = "INCOME    " AND
053600         WK-C-CSVRN-F-TYPE NOT = "EXPENSE   "
053700         MOVE    "N"             TO    WK-C-CSVRN-VALID-SW
053800         MOVE
053900         "TYPE COLUMN IS NOT INCOME OR EXPENSE                  "
054000                                 TO    WK-C-ERR-REASON
054100         GO TO D399-VALIDATE-CSV-LINE-EX.
054200     IF  WK-C-CSVRN-F-CATEGORY = SPACES
054300         MOVE    "N"             TO    WK-C-CSVRN-VALID-SW
054400         MOVE
054500         "CATEGORY COLUMN IS BLANK                              "
054600                                 TO    WK-C-ERR-REASON
054700         GO TO D399-VALIDATE-CSV-LINE-EX.
054800     PERFORM D400-PARSE-AMOUNT
054900        THRU D499-PARSE-AMOUNT-EX.
055000     IF  NOT WK-C-CSVRN-LINE-VALID
055100         GO TO D399-VALIDATE-CSV-LINE-EX.
055200     IF  WK-N-CSVRN-AMOUNT NOT > ZERO
055300         MOVE    "N"             TO    WK-C-CSVRN-VALID-SW
055400         MOVE
055500         "AMOUNT COLUMN IS NOT GREATER THAN ZERO                "
055600                                 TO    WK-C-ERR-REASON.
055700 D399-VALIDATE-CSV-LINE-EX.
055800     EXIT.
055900*------------------------------------------------------------*
056000 D400-PARSE-AMOUNT.
056100*------------------------------------------------------------*
056200     MOVE    SPACES              TO    WK-C-CSVRN-AMT-INT
056300                                       WK-C-CSVRN-AMT-DEC.
056400     UNSTRING WK-C-CSVRN-F-AMOUNT DELIMITED BY "."
056500         INTO WK-C-CSVRN-AMT-INT,
056600              WK-C-CSVRN-AMT-DEC.
056700     INSPECT WK-C-CSVRN-AMT-INT REPLACING LEADING SPACE BY ZERO.
056800     INSPECT WK-C-CSVRN-AMT-DEC REPLACING TRAILING SPACE BY ZERO.
056900     IF  NOT (WK-C-CSVRN-AMT-INT IS NUMERIC AND
057000              WK-C-CSVRN-AMT-DEC IS NUMERIC)
057100         MOVE    "N"             TO    WK-C-CSVRN-VALID-SW
057200         MOVE
057300         "AMOUNT COLUMN IS NOT A VALID DECIMAL NUMBER           "
057400                                 TO    WK-C-ERR-REASON
057500         GO TO D499-PARSE-AMOUNT-EX.
057600     MOVE    WK-C-CSVRN-AMT-INT  TO    WK-N-CSVRN-AMT-INT-N.
057700     MOVE    WK-C-CSVRN-AMT-DEC  TO    WK-N-CSVRN-AMT-DEC-N.
057800     COMPUTE WK-N-CSVRN-AMOUNT =
057900         WK-N-CSVRN-AMT-INT-N + (WK-N-CSVRN-AMT-DEC-N / 100).
058000 D499-PARSE-AMOUNT-EX.
058100     EXIT.
058200*------------------------------------------------------------*
058300*                   PROGRAM SUBROUTINE                       *
058400*------------------------------------------------------------*
058500 Y900-ABNORMAL-TERMINATION.
058600     MOVE    WK-N-CSVRN-RUN-COUNT TO   WK-N-CSVRN-RUN-COUNT-D.
058700     DISPLAY "FINCSVRN - LINE/RECORD COUNT AT ABEND: "
058800             WK-N-CSVRN-RUN-COUNT-D.
058900     PERFORM Z000-END-PROGRAM-ROUTINE
059000        THRU Z999-END-PROGRAM-ROUTINE-EX.
059100     GOBACK.
059200 Z000-END-PROGRAM-ROUTINE.
059300     CLOSE REPORT.
059400     IF  NOT WK-C-RPT-FILE-STATUS = "00"
059500         DISPLAY "FINCSVRN - CLOSE FILE ERROR - REPORT"
059600         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS.
059700 Z999-END-PROGRAM-ROUTINE-EX.
059800     EXIT.
059900******************************************************************
060000************** END OF PROGRAM SOURCE -  FINCSVRN ***************
060100******************************************************************
