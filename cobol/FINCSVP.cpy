000100************************************************************
000200*    FINCSVP - CSV RUN CONTROL PARAMETER RECORD               *
000300************************************************************
000400*
000500*    ONE RECORD PER FINCSVRN RUN.  RUN-MODE SELECTS EXPORT OR
000600*    IMPORT; THE REMAINING FIELDS ARE THE EXPORT FILTER SET
000700*    (IGNORED ON AN IMPORT RUN).  CATEGORY LIST ENTRIES BEYOND
000800*    CSVPM-CAT-COUNT ARE UNUSED AND MUST BE LEFT SPACE-FILLED.
000900*
001000*----------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*----------------------------------------------------------*
001300* TAG     INIT    DATE        DESCRIPTION
001400*------- ------- ----------- ------------------------------*
001500* FM0016  RHALVO  02 APR 1986 - INITIAL VERSION.
001600* FM0034  JTAN    18 OCT 1995 - ADD CSVPM-CAT-COUNT/CSVPM-CAT-LIST
001700*                   SO AN EXPORT RUN CAN RESTRICT TO A CATEGORY
001800*                   SET INSTEAD OF ALL CATEGORIES - FM-95-19.
001900* FM0047  WBHUAT  08 MAR 1999 - Y2K - CSVPM-FROM-DATE/TO-DATE
002000*                   EXPANDED FROM PIC 9(06) TO PIC 9(08).
002100*----------------------------------------------------------*
002200*
002300 01  CSVPM-RECORD.
002400    05  CSVPM-RUN-MODE          PIC X(01).
002500        88  CSVPM-IS-EXPORT             VALUE "E".
002600        88  CSVPM-IS-IMPORT             VALUE "I".
002700    05  CSVPM-LOGIN             PIC X(20).
002800    05  CSVPM-TYPE-FILTER       PIC X(01).
002900        88  CSVPM-FILTER-ALL            VALUE "A".
003000        88  CSVPM-FILTER-INCOME         VALUE "I".
003100        88  CSVPM-FILTER-EXPENSE        VALUE "E".
003200    05  CSVPM-FROM-DATE         PIC 9(08).
003300    05  CSVPM-TO-DATE           PIC 9(08).
003400    05  CSVPM-CAT-COUNT         PIC 9(02).
003500    05  CSVPM-CAT-LIST          OCCURS 10 TIMES
003600                                PIC X(20).
003700    05  FILLER                  PIC X(10).
003800