000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINCRDRN IS INITIAL.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   29 APR 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  BATCH DRIVER FOR CREDENTIAL REQUESTS.  READS
001100*               THE REGISTER/LOGIN REQUEST QUEUE FINCRDQ ONE
001200*               ENTRY AT A TIME, CALLS FINVUSR TO REGISTER OR
001300*               VALIDATE THE LOGIN, AND PRINTS ONE CONTROL-
001400*               REPORT LINE PER REQUEST.  THIS RUN REPLACES
001500*               THE ORIGINAL ON-LINE MENU'S "REGISTER" AND
001600*               "LOGIN" COMMANDS FOR OVERNIGHT/BULK LOADS.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* TAG     INIT    DATE        DESCRIPTION
002200*------- ------- ----------- -------------------------------------*
002300* FM0201  RHALVO  29 APR 1986 - INITIAL VERSION.
002400* FM0221  TKOWAL  22 SEP 1991 - ADD REQUEST COUNT AND ERROR COUNT
002500*                   TRAILER LINES TO THE CONTROL REPORT.
002600* FM0241  MOYELA  26 FEB 1995 - ECHO WK-C-VUSR-DIGEST ON THE
002700*                   REPORT LINE FOR AUDIT PURPOSES - FM-95-11.
002800* FM0261  WBHUAT  09 MAR 1999 - Y2K REVIEW - REPORT DATE HEADING
002900*                   ACCEPTS THE SYSTEM DATE AS PIC 9(08) CCYYMMDD
003000*                   IN PLACE OF THE OLD PIC 9(06) YYMMDD HEADING.
003100* FM0281  DPARKS  30 AUG 2001 - VALIDATE CRDRQ-ACTION-CD AGAINST THE
003200*                   TABLE OF KNOWN CODES BEFORE CALLING FINVUSR -
003300*                   A BAD TAPE LABEL LAST QUARTER FED FINVUSR A
003400*                   GARBAGE ACTION CODE AND THE ABEND TRACE DID NOT
003500*                   SAY WHICH REQUEST CAUSED IT.
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS FINCRDRN-TRACE-ON.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT FINCRDQ ASSIGN TO DATABASE-FINCRDQ
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300     SELECT REPORT   ASSIGN TO PRINTER-REPORT
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100***************
006200 FD  FINCRDQ
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS CRDRQ-RECORD.
006500 COPY FINCRDQ.
006600
006700 FD  REPORT
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS RPT-LINE.
007000 01  RPT-LINE                    PIC X(132).
007100
007200*************************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                          PIC X(24)        VALUE
007600     "** PROGRAM FINCRDRN  **".
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01  WK-C-COMMON.
008000 COPY FINCMWS.
008100
008200 01  WK-C-RPT-FILE-STATUS        PIC X(02).
008300
008400 01  WK-C-CRDRN-EOF-SW           PIC X(01) VALUE "N".
008500     88  WK-C-CRDRN-EOF                  VALUE "Y".
008600
008700 01  WK-C-CRDRN-VALID-SW         PIC X(01) VALUE "N".
008800     88  WK-C-CRDRN-VALID-ACTION         VALUE "Y".
008900
009000 01  WK-N-CRDRN-RUN-COUNT        PIC 9(07) COMP VALUE ZERO.
009100 01  WK-N-CRDRN-ERROR-COUNT      PIC 9(07) COMP VALUE ZERO.
009200
009300 01  WK-C-CRDRN-DATE-TODAY       PIC 9(08).
009400
009500*    LOCAL REDEFINES - TODAY'S DATE VIEWED AS CCYY/MM/DD FOR THE
009600*    REPORT HEADING LINE.
009700*
009800 01  WK-C-CRDRN-DATE-R REDEFINES WK-C-CRDRN-DATE-TODAY.
009900     05  WK-C-CRDRN-DTE-CCYY     PIC 9(04).
010000     05  WK-C-CRDRN-DTE-MM       PIC 9(02).
010100     05  WK-C-CRDRN-DTE-DD       PIC 9(02).
010200
010300*    LOCAL REDEFINES - RUN COUNT SPLIT FOR THE Y900 ABEND TRACE.
010400*
010500 01  WK-N-CRDRN-RUN-COUNT-D      PIC 9(07).
010600 01  WK-D-CRDRN-RUN-COUNT-R REDEFINES WK-N-CRDRN-RUN-COUNT-D.
010700     05  WK-D-CRDRN-RUN-COUNT-H1 PIC 9(03).
010800     05  WK-D-CRDRN-RUN-COUNT-H2 PIC 9(04).
010900
011000*    LOCAL REDEFINES - THE TWO VALID ACTION CODES HELD AS A TABLE
011100*    FOR THE VALIDITY CHECK IN B000 (SEE FM0281).
011200*
011300 01  WK-C-CRDRN-ACTION-TABLE     PIC X(02) VALUE "RL".
011400 01  WK-C-CRDRN-ACTION-TABLE-R REDEFINES WK-C-CRDRN-ACTION-TABLE.
011500     05  WK-C-CRDRN-ACTION-ENTRY PIC X(01) OCCURS 2 TIMES.
011600
011700 01  WK-N-CRDRN-ACT-SUB          PIC 9(02) COMP.
011800
011900 01  WK-C-HDG1.
012000     05  FILLER                  PIC X(30) VALUE
012100         "FINANCE MANAGER - CREDENTIAL ".
012200     05  FILLER                  PIC X(30) VALUE
012300         "VALIDATION RUN - FINCRDRN     ".
012400     05  FILLER                  PIC X(08) VALUE "RUN DTE ".
012500     05  WK-C-HDG1-CCYY          PIC 9(04).
012600     05  FILLER                  PIC X(01) VALUE "-".
012700     05  WK-C-HDG1-MM            PIC 9(02).
012800     05  FILLER                  PIC X(01) VALUE "-".
012900     05  WK-C-HDG1-DD            PIC 9(02).
013000     05  FILLER                  PIC X(54) VALUE SPACES.
013100
013200 01  WK-C-HDG2.
013300     05  FILLER                  PIC X(01) VALUE "A".
013400     05  FILLER                  PIC X(20) VALUE "LOGIN               ".
013500     05  FILLER                  PIC X(02) VALUE "RC".
013600     05  FILLER                  PIC X(01) VALUE " ".
013700     05  FILLER                  PIC X(40) VALUE
013800         "MESSAGE                                 ".
013900     05  FILLER                  PIC X(68) VALUE SPACES.
014000
014100 01  WK-C-DET-LINE.
014200     05  WK-C-DET-ACTION         PIC X(01).
014300     05  FILLER                  PIC X(01) VALUE SPACES.
014400     05  WK-C-DET-LOGIN          PIC X(20).
014500     05  FILLER                  PIC X(01) VALUE SPACES.
014600     05  WK-C-DET-RC             PIC X(02).
014700     05  FILLER                  PIC X(01) VALUE SPACES.
014800     05  WK-C-DET-MESSAGE        PIC X(40).
014900     05  FILLER                  PIC X(01) VALUE SPACES.
015000     05  WK-C-DET-DIGEST         PIC X(64).
015100     05  FILLER                  PIC X(01) VALUE SPACES.
015200
015300 01  WK-C-TRL-LINE.
015400     05  FILLER                  PIC X(16) VALUE
015500         "REQUESTS READ  ".
015600     05  WK-C-TRL-RUN-COUNT      PIC ZZZ,ZZ9.
015700     05  FILLER                  PIC X(109) VALUE SPACES.
015800
015900 01  WK-C-TRL-LINE2.
016000     05  FILLER                  PIC X(16) VALUE
016100         "REQUESTS FAILED".
016200     05  WK-C-TRL-ERROR-COUNT    PIC ZZZ,ZZ9.
016300     05  FILLER                  PIC X(109) VALUE SPACES.
016400
016500 EJECT
016600 LINKAGE SECTION.
016700*****************
016800 COPY VUSR.
016850 EJECT
016900***********************
017000 PROCEDURE DIVISION.
017100***********************
017200 MAIN-MODULE.
017300     PERFORM A000-START-PROGRAM-ROUTINE
017400        THRU A099-START-PROGRAM-ROUTINE-EX.
017500     PERFORM B000-PROCESS-REQUESTS
017600        THRU B999-PROCESS-REQUESTS-EX
017700        UNTIL WK-C-CRDRN-EOF.
017800     PERFORM C000-WRITE-TRAILER
017900        THRU C099-WRITE-TRAILER-EX.
018000     PERFORM Z000-END-PROGRAM-ROUTINE
018100        THRU Z999-END-PROGRAM-ROUTINE-EX.
018200     GOBACK.
018300
018400*------------------------------------------------------------*
018500 A000-START-PROGRAM-ROUTINE.
018600*------------------------------------------------------------*
018700     ACCEPT WK-C-CRDRN-DATE-TODAY FROM DATE YYYYMMDD.
018800
018900     OPEN INPUT FINCRDQ.
019000     IF  NOT WK-C-SUCCESSFUL
019100         DISPLAY "FINCRDRN - OPEN FILE ERROR - FINCRDQ"
019200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300         GO TO Y900-ABNORMAL-TERMINATION.
019400
019500     OPEN OUTPUT REPORT.
019600     IF  NOT WK-C-RPT-FILE-STATUS = "00"
019700         DISPLAY "FINCRDRN - OPEN FILE ERROR - REPORT"
019800         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
019900         GO TO Y900-ABNORMAL-TERMINATION.
020000
020100     MOVE    WK-C-CRDRN-DTE-CCYY TO    WK-C-HDG1-CCYY.
020200     MOVE    WK-C-CRDRN-DTE-MM   TO    WK-C-HDG1-MM.
020300     MOVE    WK-C-CRDRN-DTE-DD   TO    WK-C-HDG1-DD.
020400     WRITE   RPT-LINE            FROM  WK-C-HDG1
020500         AFTER ADVANCING TOP-OF-FORM.
020600     WRITE   RPT-LINE            FROM  WK-C-HDG2
020700         AFTER ADVANCING 2 LINES.
020800
020900     PERFORM D000-READ-REQUEST
021000        THRU D099-READ-REQUEST-EX.
021100
021200 A099-START-PROGRAM-ROUTINE-EX.
021300     EXIT.
021400
021500*------------------------------------------------------------*
021600 B000-PROCESS-REQUESTS.
021700*------------------------------------------------------------*
021800     ADD     1                   TO    WK-N-CRDRN-RUN-COUNT.
021900     MOVE    "N"                 TO    WK-C-CRDRN-VALID-SW.
022000     PERFORM D100-CHECK-ACTION-CODE
022100        THRU D199-CHECK-ACTION-CODE-EX
022200        VARYING WK-N-CRDRN-ACT-SUB FROM 1 BY 1
022300        UNTIL WK-N-CRDRN-ACT-SUB > 2.
022400
022500     IF  NOT WK-C-CRDRN-VALID-ACTION
022600         ADD     1               TO    WK-N-CRDRN-ERROR-COUNT
022700         MOVE    CRDRQ-ACTION-CD TO    WK-C-DET-ACTION
022800         MOVE    CRDRQ-LOGIN     TO    WK-C-DET-LOGIN
022900         MOVE    "99"            TO    WK-C-DET-RC
023000         MOVE    "INVALID ACTION CODE ON FINCRDQ REQUEST"
023100                                 TO    WK-C-DET-MESSAGE
023200         MOVE    SPACES          TO    WK-C-DET-DIGEST
023300         WRITE   RPT-LINE        FROM  WK-C-DET-LINE
023400             AFTER ADVANCING 1 LINES
023500         GO TO B900-NEXT-REQUEST.
023600
023700     MOVE    SPACES              TO    WK-C-VUSR-RECORD.
023800     MOVE    CRDRQ-ACTION-CD     TO    WK-C-VUSR-ACTION-CD.
023900     MOVE    CRDRQ-LOGIN         TO    WK-C-VUSR-LOGIN.
024000     MOVE    CRDRQ-PASSWORD      TO    WK-C-VUSR-PASSWORD.
024100     MOVE    CRDRQ-INIT-BAL      TO    WK-C-VUSR-INIT-BAL.
024200
024300     CALL "FINVUSR" USING WK-C-VUSR-RECORD.
024400
024500     IF  NOT WK-C-VUSR-SUCCESSFUL
024600         ADD     1               TO    WK-N-CRDRN-ERROR-COUNT.
024700
024800     MOVE    CRDRQ-ACTION-CD     TO    WK-C-DET-ACTION.
024900     MOVE    CRDRQ-LOGIN         TO    WK-C-DET-LOGIN.
025000     MOVE    WK-C-VUSR-RETURN-CD TO    WK-C-DET-RC.
025100     MOVE    WK-C-VUSR-MESSAGE   TO    WK-C-DET-MESSAGE.
025200     MOVE    WK-C-VUSR-DIGEST    TO    WK-C-DET-DIGEST.
025300     WRITE   RPT-LINE            FROM  WK-C-DET-LINE
025400         AFTER ADVANCING 1 LINES.
025500
025600 B900-NEXT-REQUEST.
025700     PERFORM D000-READ-REQUEST
025800        THRU D099-READ-REQUEST-EX.
025900
026000 B999-PROCESS-REQUESTS-EX.
026100     EXIT.
026200
026300*------------------------------------------------------------*
026400 C000-WRITE-TRAILER.
026500*------------------------------------------------------------*
026600     MOVE    WK-N-CRDRN-RUN-COUNT TO   WK-C-TRL-RUN-COUNT.
026700     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE
026800         AFTER ADVANCING 2 LINES.
026900     MOVE    WK-N-CRDRN-ERROR-COUNT TO WK-C-TRL-ERROR-COUNT.
027000     WRITE   RPT-LINE            FROM  WK-C-TRL-LINE2
027100         AFTER ADVANCING 1 LINES.
027200
027300 C099-WRITE-TRAILER-EX.
027400     EXIT.
027500
027600*------------------------------------------------------------*
027700 D100-CHECK-ACTION-CODE.
027800*------------------------------------------------------------*
027900     IF  CRDRQ-ACTION-CD = WK-C-CRDRN-ACTION-ENTRY(WK-N-CRDRN-ACT-SUB)
028000         MOVE    "Y"             TO    WK-C-CRDRN-VALID-SW.
028100
028200 D199-CHECK-ACTION-CODE-EX.
028300     EXIT.
028400
028500*------------------------------------------------------------*
028600 D000-READ-REQUEST.
028700*------------------------------------------------------------*
028800     READ FINCRDQ
028900         AT END
029000             SET     WK-C-CRDRN-EOF  TO    TRUE
029100             GO TO D099-READ-REQUEST-EX.
029200
029300     IF  NOT WK-C-SUCCESSFUL
029400         DISPLAY "FINCRDRN - READ ERROR - FINCRDQ"
029500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029600         GO TO Y900-ABNORMAL-TERMINATION.
029700
029800 D099-READ-REQUEST-EX.
029900     EXIT.
030000
030100*------------------------------------------------------------*
030200*                   PROGRAM SUBROUTINE                       *
030300*------------------------------------------------------------*
030400 Y900-ABNORMAL-TERMINATION.
030500     MOVE    WK-N-CRDRN-RUN-COUNT TO   WK-N-CRDRN-RUN-COUNT-D.
030600     DISPLAY "FINCRDRN - RUN COUNT AT ABEND: "
030700             WK-N-CRDRN-RUN-COUNT-D.
030800     PERFORM Z000-END-PROGRAM-ROUTINE
030900        THRU Z999-END-PROGRAM-ROUTINE-EX.
031000     GOBACK.
031100
031200 Z000-END-PROGRAM-ROUTINE.
031300     CLOSE FINCRDQ.
031400     IF  NOT WK-C-SUCCESSFUL
031500         DISPLAY "FINCRDRN - CLOSE FILE ERROR - FINCRDQ"
031600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
031700     CLOSE REPORT.
031800     IF  NOT WK-C-RPT-FILE-STATUS = "00"
031900         DISPLAY "FINCRDRN - CLOSE FILE ERROR - REPORT"
032000         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS.
032100
032200 Z999-END-PROGRAM-ROUTINE-EX.
032300     EXIT.
032400
032500******************************************************************
032600************** END OF PROGRAM SOURCE -  FINCRDRN ***************
032700******************************************************************
