000100************************************************************
000200*    FINBGTF - PER-CATEGORY BUDGET RECORD LAYOUT             *
000300************************************************************
000400*
000500*    ONE ENTRY PER WALLET/CATEGORY BUDGET.  KEYED RANDOM AND
000600*    SEQUENTIAL BY BGTFL-LOGIN + BGTFL-CATEGORY (INDEXED,
000700*    DUPLICATES NOT ALLOWED).  CATEGORY IS STORED IN ITS
000800*    ORIGINAL CASE, BUT FINVBGT/FINVCAT ALWAYS COMPARE VIA
000900*    BGTFL-CATEGORY-UC BELOW - NEVER COMPARE BGTFL-CATEGORY
001000*    DIRECTLY, THE FILE IS NOT GUARANTEED UPPERCASE.
001100*
001200*----------------------------------------------------------*
001300* HISTORY OF MODIFICATION:
001400*----------------------------------------------------------*
001500* TAG     INIT    DATE        DESCRIPTION
001600*------- ------- ----------- ------------------------------*
001700* FM0004  RHALVO  18 MAR 1986 - INITIAL VERSION.
001800* FM0017  TKOWAL  06 MAY 1992 - ADD BGTFL-CATEGORY-UC UPPERCASE
001900*                   SHADOW FIELD FOR THE COMPOSITE KEY - PRIOR
002000*                   RELEASE ALLOWED "Food" AND "FOOD" TO BOTH
002100*                   WRITE, VIOLATING THE ONE-BUDGET-PER-CATEGORY
002200*                   RULE.
002300* FM0040  WBHUAT  01 MAR 1999 - Y2K REVIEW - NO DATE FIELDS IN
002400*                   THIS RECORD, NO CHANGE REQUIRED.
002410* FM0041  SCHANG  16 SEP 2003 - DROPPED THE BGTFL-REMAIN-R AND
002420*                   BGTFL-LIMIT-R REDEFINES THAT USED TO SIT AFTER
002430*                   THE RECORD BODY - BOTH CLAIMED TO BE "POPULATED
002440*                   BY FINVBGT" FOR REPORT USE, BUT NO PROGRAM EVER
002450*                   MOVED ANYTHING INTO EITHER ONE, AND THIS IS THE
002460*                   ACTUAL FD RECORD AREA FOR FINBGTF - WRITING A
002470*                   COMPUTED REMAINING OR A RESPLIT LIMIT INTO THOSE
002480*                   BYTES WOULD HAVE OVERLAID BGTFL-LIMIT/BGTFL-
002490*                   SPENT THEMSELVES AND CORRUPTED THE STORED
002491*                   RECORD, SO THEY COULD NEVER HAVE BEEN WIRED IN
002492*                   AS THE OLD COMMENT DESCRIBED.  THE BUDGETS
002493*                   REPORT COMPUTES ITS OWN REMAINING IN WORKING-
002494*                   STORAGE INSTEAD - SEE FINRPTRN WK-N-RPTRN-
002495*                   REMAIN-CK.  AUDIT FINDING, REQUEST FM-03-84.
002500*----------------------------------------------------------*
002600*
002700 01  BGTFL-RECORD.
002800     05  BGTFL-KEY.
002900         10  BGTFL-LOGIN         PIC X(20).
003000         10  BGTFL-CATEGORY-UC   PIC X(20).
003100     05  BGTFL-CATEGORY          PIC X(20).
003200     05  BGTFL-LIMIT             PIC S9(13)V99.
003300     05  BGTFL-SPENT             PIC S9(13)V99.
003400     05  FILLER                  PIC X(25).
