000100************************************************************
000200*    XPRM - LINKAGE RECORD FOR FINXPRM (PARAMETER FETCH)     *
000300************************************************************
000400*
000500*    CALLED BY FINVBGT (NEAR-LIMIT PERCENT) AND FINVUSR
000600*    (DIGEST SEED).  MODELLED ON THE GLOBAL-PARAMETER-TABLE
000700*    FETCH ROUTINE - REQUEST-TYPE DRIVES WHICH SYSPM- FIELD
000800*    COMES BACK.
000900*
001000*----------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*----------------------------------------------------------*
001300* TAG     INIT    DATE        DESCRIPTION
001400*------- ------- ----------- ------------------------------*
001500* FM0013  RHALVO  28 MAR 1986 - INITIAL VERSION.
001600* FM0028  MOYELA  17 FEB 1995 - ADD REQUEST-TYPE "D" (DIGEST
001700*                   SEED) - REQUEST FM-95-11.
001800*----------------------------------------------------------*
001900*
002000 01  WK-C-XPRM-RECORD.
002100     05  WK-C-XPRM-INPUT.
002200         10  WK-C-XPRM-REQUEST-TYPE  PIC X(01).
002300             88  WK-C-XPRM-REQ-NEAR-PCT      VALUE "P".
002400             88  WK-C-XPRM-REQ-DIGEST-SEED   VALUE "D".
002500     05  WK-C-XPRM-OUTPUT.
002600         10  WK-C-XPRM-RETURN-CD     PIC X(02).
002700             88  WK-C-XPRM-SUCCESSFUL        VALUE "00".
002800             88  WK-C-XPRM-NOT-FOUND         VALUE "50".
002900         10  WK-C-XPRM-NEAR-LIMIT-PCT PIC 9(03).
003000         10  WK-C-XPRM-DIGEST-SEED   PIC X(16).
003100     05  FILLER                      PIC X(20).
