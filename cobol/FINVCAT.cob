000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     FINVCAT.
000400 AUTHOR.         RAMON HALVO.
000500 INSTALLATION.   PERSONAL LEDGER SYSTEMS GROUP.
000600 DATE-WRITTEN.   23 APR 1986.
000700 DATE-COMPILED.
000800 SECURITY.       PROPRIETARY - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FIND-OR-CREATE A
001100*               SPENDING CATEGORY AND TO RENAME AN EXISTING
001200*               CATEGORY, CASCADING THE RENAME TO EVERY LEDGER
001300*               ENTRY AND BUDGET RECORD THAT CARRIES IT.
001400*NOTE        :  CATEGORY NAMES ARE NOT KEPT IN A MASTER FILE OF
001500*               THEIR OWN - IDENTITY IS DERIVED FROM WHATEVER
001600*               LEDGER OR BUDGET RECORD FIRST CARRIED THE NAME.
001700*               THIS ROUTINE ASSUMES THE CALLER HAS ALREADY
001800*               LEFT-JUSTIFIED THE NAME IN ITS 20-BYTE FIELD -
001900*               IT VALIDATES BLANK BUT DOES NOT RE-JUSTIFY.
002000*
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*----------------------------------------------------------------*
002400* TAG     INIT    DATE        DESCRIPTION
002500*------- ------- ----------- -------------------------------------*
002600* FM0104  RHALVO  23 APR 1986 - INITIAL VERSION - OPTION F ONLY.
002700* FM0125  TKOWAL  25 SEP 1991 - ADD OPTION N (RENAME) WITH THE
002800*                   LEDGER AND BUDGET CASCADE.
002900* FM0146  MOYELA  27 FEB 1995 - REJECT A RENAME THAT COLLIDES
003000*                   CASE-INSENSITIVELY WITH A DIFFERENT EXISTING
003100*                   CATEGORY - REQUEST FM-95-17.
003200* FM0167  WBHUAT  09 MAR 1999 - Y2K REVIEW - THIS PROGRAM HOLDS
003300*                   NO DATE FIELDS OF ITS OWN, NO CHANGE REQUIRED.
003400* FM0204  DPARKS  18 JUL 2001 - ADDED WK-N-VCAT-CALL-COUNT AND
003500*                   THE ABEND TRACE LINE, TO MATCH THE OTHER FOUR
003600*                   VXXX ROUTINES.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS FINVCAT-TRACE-ON.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT FINTRLG ASSIGN TO DATABASE-FINTRLG
005200            ORGANIZATION      IS SEQUENTIAL
005300            ACCESS MODE       IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500     SELECT FINBGTF ASSIGN TO DATABASE-FINBGTF
005600            ORGANIZATION      IS INDEXED
005700            ACCESS MODE       IS DYNAMIC
005800            RECORD KEY        IS BGTFL-KEY
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500***************
006600 FD  FINTRLG
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS TRLDG-RECORD.
006900 COPY FINTRLG.
007000
007100 FD  FINBGTF
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS BGTFL-RECORD.
007400 COPY FINBGTF.
007500
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                          PIC X(24)        VALUE
008000     "** PROGRAM FINVCAT   **".
008100
008200* ------------------ PROGRAM WORKING STORAGE -------------------*
008300 01  WK-C-COMMON.
008400 COPY FINCMWS.
008500
008600 01  WK-N-VCAT-CALL-COUNT        PIC 9(07) COMP.
008700
008800 01  WK-C-VCAT-LEDGER-EOF-SW     PIC X(01) VALUE "N".
008900     88  WK-C-VCAT-LEDGER-EOF            VALUE "Y".
009000
009100 01  WK-C-VCAT-MATCH-GROUP.
009200     05  WK-C-VCAT-MATCH-SW      PIC X(01) VALUE "N".
009300         88  WK-C-VCAT-MATCH-FOUND       VALUE "Y".
009400     05  WK-C-VCAT-MATCH-NAME    PIC X(20).
009410     05  WK-C-VCAT-LOCATE-ARG    PIC X(20).
009420
009430 01  WK-C-VCAT-SAVE-GROUP.
009440     05  WK-C-VCAT-SAVE-LIMIT    PIC S9(13)V99.
009450     05  WK-C-VCAT-SAVE-SPENT    PIC S9(13)V99.
009500
009600*    LOCAL REDEFINES - OLD-NAME AND NEW-NAME UPPERCASED WORK
009700*    AREAS VIEWED AS ONE 40-BYTE STRING SO A000 CAN BLANK BOTH
009800*    IN A SINGLE MOVE.
009900*
010000 01  WK-C-VCAT-UC-WORK-GROUP.
010100     05  WK-C-VCAT-OLD-UC        PIC X(20).
010200     05  WK-C-VCAT-NEW-UC        PIC X(20).
010300 01  WK-C-VCAT-UC-WORK-R REDEFINES WK-C-VCAT-UC-WORK-GROUP.
010400     05  WK-C-VCAT-UC-WORK-X     PIC X(40).
010500
010600*    LOCAL REDEFINES - THE TWO OPTION LETTERS HELD AS A TABLE
010700*    FOR THE "INVALID OPTION" VALIDITY CHECK IN A000.
010800*
010900 01  WK-C-VCAT-OPTION-TABLE      PIC X(02) VALUE "FN".
011000 01  WK-C-VCAT-OPTION-TABLE-R REDEFINES WK-C-VCAT-OPTION-TABLE.
011100     05  WK-C-VCAT-OPTION-ENTRY  PIC X(01) OCCURS 2 TIMES.
011200
011300*    LOCAL REDEFINES - CALL-COUNT SPLIT INTO A DISPLAY FIELD FOR
011400*    THE ABEND TRACE LINE.
011500*
011600 01  WK-N-VCAT-CALL-COUNT-D      PIC 9(07) COMP.
011700 01  WK-D-VCAT-CALL-COUNT-R REDEFINES WK-N-VCAT-CALL-COUNT-D.
011800     05  WK-D-VCAT-CALL-COUNT-X  PIC 9(07).
011900
012000 EJECT
012100 LINKAGE SECTION.
012200*****************
012300 COPY VCAT.
012400 EJECT
012500********************************************
012600 PROCEDURE DIVISION USING WK-C-VCAT-RECORD.
012700********************************************
012800 MAIN-MODULE.
012900     ADD     1                   TO    WK-N-VCAT-CALL-COUNT.
013000     PERFORM A000-PROCESS-CALLED-ROUTINE
013100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013200     PERFORM Z000-END-PROGRAM-ROUTINE
013300        THRU Z999-END-PROGRAM-ROUTINE-EX.
013400     GOBACK.
013500
013600*------------------------------------------------------------*
013700 A000-PROCESS-CALLED-ROUTINE.
013800*------------------------------------------------------------*
013900     OPEN INPUT FINTRLG.
014000     IF  NOT WK-C-SUCCESSFUL
014100         DISPLAY "FINVCAT - OPEN FILE ERROR - FINTRLG"
014200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300         GO TO Y900-ABNORMAL-TERMINATION.
014400
014500     OPEN I-O FINBGTF.
014600     IF  NOT WK-C-SUCCESSFUL
014700         DISPLAY "FINVCAT - OPEN FILE ERROR - FINBGTF"
014800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014900         GO TO Y900-ABNORMAL-TERMINATION.
015000
015100     MOVE    SPACES              TO    WK-C-VCAT-OUTPUT.
015200     MOVE    "00"                TO    WK-C-VCAT-RETURN-CD.
015300     MOVE    SPACES              TO    WK-C-VCAT-UC-WORK-X.
015400
015500     IF  WK-C-VCAT-OPT-FIND
015600         PERFORM C100-FIND-CATEGORY
015700            THRU C199-FIND-CATEGORY-EX
015800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015900     IF  WK-C-VCAT-OPT-RENAME
016000         PERFORM C200-RENAME-CATEGORY
016100            THRU C299-RENAME-CATEGORY-EX
016200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016300
016400     MOVE    "43"                TO    WK-C-VCAT-RETURN-CD.
016500     MOVE    "INVALID OPTION CODE PASSED TO FINVCAT"
016600                                 TO    WK-C-VCAT-MESSAGE.
016700
016800 A099-PROCESS-CALLED-ROUTINE-EX.
016900     EXIT.
017000
017100*------------------------------------------------------------*
017200 C100-FIND-CATEGORY.
017300*------------------------------------------------------------*
017400     IF  WK-C-VCAT-OLD-NAME = SPACES
017500         MOVE    "40"            TO    WK-C-VCAT-RETURN-CD
017600         MOVE    "CATEGORY NAME MAY NOT BE BLANK"
017700                                 TO    WK-C-VCAT-MESSAGE
017800         GO TO C199-FIND-CATEGORY-EX.
017900
018000     MOVE    WK-C-VCAT-OLD-NAME  TO    WK-C-VCAT-OLD-UC.
018100     INSPECT WK-C-VCAT-OLD-UC CONVERTING
018200         "abcdefghijklmnopqrstuvwxyz" TO
018300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018400
018450     MOVE    WK-C-VCAT-OLD-UC    TO    WK-C-VCAT-LOCATE-ARG.
018500     PERFORM D100-LOCATE-CATEGORY
018600        THRU D199-LOCATE-CATEGORY-EX.
018800
018900     IF  WK-C-VCAT-MATCH-FOUND
019000         MOVE    WK-C-VCAT-MATCH-NAME TO WK-C-VCAT-STORED-NAME
019100         MOVE    "Y"             TO    WK-C-VCAT-FOUND-SW
019200     ELSE
019300         MOVE    WK-C-VCAT-OLD-NAME TO WK-C-VCAT-STORED-NAME
019400         MOVE    "N"             TO    WK-C-VCAT-FOUND-SW.
019500
019600 C199-FIND-CATEGORY-EX.
019700     EXIT.
019800
019900*------------------------------------------------------------*
020000 C200-RENAME-CATEGORY.
020100*------------------------------------------------------------*
020200     IF  WK-C-VCAT-NEW-NAME = SPACES
020300         MOVE    "40"            TO    WK-C-VCAT-RETURN-CD
020400         MOVE    "NEW CATEGORY NAME MAY NOT BE BLANK"
020500                                 TO    WK-C-VCAT-MESSAGE
020600         GO TO C299-RENAME-CATEGORY-EX.
020700
020800     MOVE    WK-C-VCAT-OLD-NAME  TO    WK-C-VCAT-OLD-UC.
020900     INSPECT WK-C-VCAT-OLD-UC CONVERTING
021000         "abcdefghijklmnopqrstuvwxyz" TO
021100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021200     MOVE    WK-C-VCAT-NEW-NAME  TO    WK-C-VCAT-NEW-UC.
021300     INSPECT WK-C-VCAT-NEW-UC CONVERTING
021400         "abcdefghijklmnopqrstuvwxyz" TO
021500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021600
021650     MOVE    WK-C-VCAT-OLD-UC    TO    WK-C-VCAT-LOCATE-ARG.
021700     PERFORM D100-LOCATE-CATEGORY
021800        THRU D199-LOCATE-CATEGORY-EX.
022000     IF  NOT WK-C-VCAT-MATCH-FOUND
022100         MOVE    "41"            TO    WK-C-VCAT-RETURN-CD
022200         MOVE    "OLD CATEGORY DOES NOT EXIST"
022300                                 TO    WK-C-VCAT-MESSAGE
022400         GO TO C299-RENAME-CATEGORY-EX.
022500
022550     IF  WK-C-VCAT-NEW-UC = WK-C-VCAT-OLD-UC
022560         GO TO C250-RENAME-CASCADE.
022600     MOVE    WK-C-VCAT-NEW-UC    TO    WK-C-VCAT-LOCATE-ARG.
022700     PERFORM D100-LOCATE-CATEGORY
022800        THRU D199-LOCATE-CATEGORY-EX.
022900     IF  NOT WK-C-VCAT-MATCH-FOUND
022920         GO TO C250-RENAME-CASCADE.
023100     MOVE    "42"                TO    WK-C-VCAT-RETURN-CD.
023200     MOVE    "NEW NAME COLLIDES WITH ANOTHER CATEGORY"
023300                                 TO    WK-C-VCAT-MESSAGE.
023400     GO TO C299-RENAME-CATEGORY-EX.
023450
023460 C250-RENAME-CASCADE.
023700     PERFORM D200-RENAME-LEDGER-ENTRIES
023800        THRU D299-RENAME-LEDGER-ENTRIES-EX.
023900     IF  NOT WK-C-VCAT-SUCCESSFUL
024000         GO TO C299-RENAME-CATEGORY-EX.
024100
024200     PERFORM D300-RENAME-BUDGET-RECORD
024300        THRU D399-RENAME-BUDGET-RECORD-EX.
024400     IF  NOT WK-C-VCAT-SUCCESSFUL
024500         GO TO C299-RENAME-CATEGORY-EX.
024600
024700     MOVE    WK-C-VCAT-NEW-NAME  TO    WK-C-VCAT-STORED-NAME.
024800     MOVE    "N"                 TO    WK-C-VCAT-FOUND-SW.
024900
025000 C299-RENAME-CATEGORY-EX.
025100     EXIT.
025200
025300*------------------------------------------------------------*
025400 D100-LOCATE-CATEGORY.
025500*------------------------------------------------------------*
025600*    SCANS THE LEDGER, THEN THE BUDGET FILE, FOR THE FIRST-SEEN
025700*    SPELLING OF THE CATEGORY IDENTIFIED BY THE UPPERCASED NAME
025800*    PASSED IN.  RETURNS WK-C-VCAT-MATCH-SW AND, WHEN FOUND, THE
025900*    ORIGINAL-CASE SPELLING IN WK-C-VCAT-MATCH-NAME.
026000*------------------------------------------------------------*
026100     MOVE    "N"                 TO    WK-C-VCAT-MATCH-SW.
026200     MOVE    SPACES              TO    WK-C-VCAT-MATCH-NAME.
026300
026400     MOVE    "N"                 TO    WK-C-VCAT-LEDGER-EOF-SW.
026500     CLOSE FINTRLG.
026600     OPEN INPUT FINTRLG.
026700
026800 D110-READ-NEXT.
026900     READ FINTRLG NEXT RECORD
027000         AT END
027100             MOVE "Y"            TO    WK-C-VCAT-LEDGER-EOF-SW
027200             GO TO D150-CHECK-BUDGET.
027300
027400     IF  TRLDG-LOGIN NOT = WK-C-VCAT-LOGIN
027500         GO TO D110-READ-NEXT.
027600
027700     MOVE    TRLDG-CATEGORY      TO    WK-C-VCAT-MATCH-NAME.
027800     INSPECT WK-C-VCAT-MATCH-NAME CONVERTING
027900         "abcdefghijklmnopqrstuvwxyz" TO
028000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028100     IF  WK-C-VCAT-MATCH-NAME NOT = WK-C-VCAT-LOCATE-ARG
028200         GO TO D110-READ-NEXT.
028300
028400     MOVE    "Y"                 TO    WK-C-VCAT-MATCH-SW.
028500     MOVE    TRLDG-CATEGORY      TO    WK-C-VCAT-MATCH-NAME.
028600     GO TO D199-LOCATE-CATEGORY-EX.
028700
028800 D150-CHECK-BUDGET.
028900     MOVE    WK-C-VCAT-LOGIN     TO    BGTFL-LOGIN.
029000     MOVE    WK-C-VCAT-LOCATE-ARG TO    BGTFL-CATEGORY-UC.
029100     READ FINBGTF KEY IS BGTFL-KEY.
029200     IF  WK-C-SUCCESSFUL
029300         MOVE    "Y"             TO    WK-C-VCAT-MATCH-SW
029400         MOVE    BGTFL-CATEGORY  TO    WK-C-VCAT-MATCH-NAME.
029500
029600 D199-LOCATE-CATEGORY-EX.
029700     EXIT.
029800
029900*------------------------------------------------------------*
030000 D200-RENAME-LEDGER-ENTRIES.
030100*------------------------------------------------------------*
030200     CLOSE FINTRLG.
030300     OPEN I-O FINTRLG.
030400     IF  NOT WK-C-SUCCESSFUL
030500         MOVE    "99"            TO    WK-C-VCAT-RETURN-CD
030600         MOVE    "FINTRLG REOPEN ERROR DURING RENAME"
030700                                 TO    WK-C-VCAT-MESSAGE
030800         GO TO D299-RENAME-LEDGER-ENTRIES-EX.
030900
031000     MOVE    "N"                 TO    WK-C-VCAT-LEDGER-EOF-SW.
031100
031200 D210-READ-NEXT.
031300     READ FINTRLG NEXT RECORD
031400         AT END
031500             MOVE "Y"            TO    WK-C-VCAT-LEDGER-EOF-SW
031600             GO TO D299-RENAME-LEDGER-ENTRIES-EX.
031700
031800     IF  TRLDG-LOGIN NOT = WK-C-VCAT-LOGIN
031900         GO TO D210-READ-NEXT.
032000
032100     MOVE    TRLDG-CATEGORY      TO    WK-C-VCAT-MATCH-NAME.
032200     INSPECT WK-C-VCAT-MATCH-NAME CONVERTING
032300         "abcdefghijklmnopqrstuvwxyz" TO
032400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032500     IF  WK-C-VCAT-MATCH-NAME NOT = WK-C-VCAT-OLD-UC
032600         GO TO D210-READ-NEXT.
032700
032800     MOVE    WK-C-VCAT-NEW-NAME  TO    TRLDG-CATEGORY.
032900     REWRITE TRLDG-RECORD.
033000     IF  NOT WK-C-SUCCESSFUL
033100         MOVE    "99"            TO    WK-C-VCAT-RETURN-CD
033200         MOVE    "FINTRLG REWRITE ERROR DURING RENAME"
033300                                 TO    WK-C-VCAT-MESSAGE
033400         GO TO D299-RENAME-LEDGER-ENTRIES-EX.
033500     GO TO D210-READ-NEXT.
033600
033700 D299-RENAME-LEDGER-ENTRIES-EX.
033800     EXIT.
033900
034000*------------------------------------------------------------*
034100 D300-RENAME-BUDGET-RECORD.
034200*------------------------------------------------------------*
034300     MOVE    WK-C-VCAT-LOGIN     TO    BGTFL-LOGIN.
034400     MOVE    WK-C-VCAT-OLD-UC    TO    BGTFL-CATEGORY-UC.
034500     READ FINBGTF KEY IS BGTFL-KEY.
034600     IF  WK-C-RECORD-NOT-FOUND
034700         GO TO D399-RENAME-BUDGET-RECORD-EX.
034800     IF  NOT WK-C-SUCCESSFUL
034900         MOVE    "99"            TO    WK-C-VCAT-RETURN-CD
035000         MOVE    "FINBGTF READ ERROR DURING RENAME"
035100                                 TO    WK-C-VCAT-MESSAGE
035200         GO TO D399-RENAME-BUDGET-RECORD-EX.
035300
035400     MOVE    BGTFL-LIMIT         TO    WK-C-VCAT-SAVE-LIMIT.
035500     MOVE    BGTFL-SPENT         TO    WK-C-VCAT-SAVE-SPENT.
035600     DELETE FINBGTF RECORD.
035700     IF  NOT WK-C-SUCCESSFUL
035800         MOVE    "99"            TO    WK-C-VCAT-RETURN-CD
035900         MOVE    "FINBGTF DELETE ERROR DURING RENAME"
036000                                 TO    WK-C-VCAT-MESSAGE
036100         GO TO D399-RENAME-BUDGET-RECORD-EX.
036200
036300     INITIALIZE BGTFL-RECORD.
036400     MOVE    WK-C-VCAT-LOGIN     TO    BGTFL-LOGIN.
036500     MOVE    WK-C-VCAT-NEW-UC    TO    BGTFL-CATEGORY-UC.
036600     MOVE    WK-C-VCAT-NEW-NAME  TO    BGTFL-CATEGORY.
036700     MOVE    WK-C-VCAT-SAVE-LIMIT TO   BGTFL-LIMIT.
036800     MOVE    WK-C-VCAT-SAVE-SPENT TO   BGTFL-SPENT.
036900     WRITE BGTFL-RECORD.
037000     IF  NOT WK-C-SUCCESSFUL
037100         MOVE    "99"            TO    WK-C-VCAT-RETURN-CD
037200         MOVE    "FINBGTF WRITE ERROR DURING RENAME"
037300                                 TO    WK-C-VCAT-MESSAGE
037400         GO TO D399-RENAME-BUDGET-RECORD-EX.
037500
037600 D399-RENAME-BUDGET-RECORD-EX.
037700     EXIT.
037800
037900*------------------------------------------------------------*
038000*                   PROGRAM SUBROUTINE                       *
038100*------------------------------------------------------------*
038200 Y900-ABNORMAL-TERMINATION.
038300     MOVE WK-N-VCAT-CALL-COUNT   TO    WK-N-VCAT-CALL-COUNT-D.
038400     DISPLAY "FINVCAT - CALL COUNT AT ABEND: "
038500             WK-D-VCAT-CALL-COUNT-X.
038600     PERFORM Z000-END-PROGRAM-ROUTINE
038700        THRU Z999-END-PROGRAM-ROUTINE-EX.
038800     MOVE    "99"                TO    WK-C-VCAT-RETURN-CD.
038900     GOBACK.
039000
039100 Z000-END-PROGRAM-ROUTINE.
039200     CLOSE FINTRLG.
039300     IF  NOT WK-C-SUCCESSFUL
039400         DISPLAY "FINVCAT - CLOSE FILE ERROR - FINTRLG"
039500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
039600
039700     CLOSE FINBGTF.
039800     IF  NOT WK-C-SUCCESSFUL
039900         DISPLAY "FINVCAT - CLOSE FILE ERROR - FINBGTF"
040000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
040100
040200 Z999-END-PROGRAM-ROUTINE-EX.
040300     EXIT.
040400
040500******************************************************************
040600************** END OF PROGRAM SOURCE -  FINVCAT ***************
040700******************************************************************
