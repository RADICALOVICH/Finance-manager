000100************************************************************
000200*    FINRPTQ - REPORTING RUN REQUEST RECORD                   *
000300************************************************************
000400*
000500*    ONE RECORD PER FINRPTRN REQUEST.  REPORT-TYPE SELECTS
000600*    WHICH OF THE THREE REPORTS IS PRODUCED FOR RPTPM-LOGIN.
000700*    THE FILTER FIELDS ARE ONLY EXAMINED ON A TRANSACTIONS
000800*    REQUEST (TYPE "T") - THEY ARE IGNORED ON SUMMARY AND
000900*    BUDGETS REQUESTS, MATCHING THE WAY FINCSVP IGNORES ITS
001000*    FILTER SET ON AN IMPORT RUN.  CATEGORY LIST ENTRIES BEYOND
001100*    RPTPM-CAT-COUNT ARE UNUSED AND MUST BE LEFT SPACE-FILLED.
001200*
001300*----------------------------------------------------------*
001400* HISTORY OF MODIFICATION:
001500*----------------------------------------------------------*
001600* TAG     INIT    DATE        DESCRIPTION
001700*------- ------- ----------- ------------------------------*
001800* FM0018  RHALVO  05 APR 1986 - INITIAL VERSION - SUMMARY AND
001900*                   BUDGETS REPORTS ONLY, NO FILTER FIELDS.
002000* FM0036  JTAN    20 OCT 1995 - ADD REPORT-TYPE "T" (TRANSACTIONS)
002100*                   AND THE FULL FILTER SET, COPIED FIELD FOR
002200*                   FIELD FROM FINCSVP SO THE TWO RUNS FILTER
002300*                   IDENTICALLY - FM-95-19.
002400* FM0049  WBHUAT  09 MAR 1999 - Y2K - RPTPM-FROM-DATE/TO-DATE
002500*                   EXPANDED FROM PIC 9(06) TO PIC 9(08).
002600*----------------------------------------------------------*
002700*
002800 01  RPTPM-RECORD.
002900    05  RPTPM-REPORT-TYPE       PIC X(01).
003000        88  RPTPM-IS-SUMMARY            VALUE "S".
003100        88  RPTPM-IS-BUDGETS            VALUE "B".
003200        88  RPTPM-IS-TRANSACTIONS       VALUE "T".
003300    05  RPTPM-LOGIN             PIC X(20).
003400    05  RPTPM-TYPE-FILTER       PIC X(01).
003500        88  RPTPM-FILTER-ALL            VALUE "A".
003600        88  RPTPM-FILTER-INCOME         VALUE "I".
003700        88  RPTPM-FILTER-EXPENSE        VALUE "E".
003800    05  RPTPM-FROM-DATE         PIC 9(08).
003900    05  RPTPM-TO-DATE           PIC 9(08).
004000    05  RPTPM-CAT-COUNT         PIC 9(02).
004100    05  RPTPM-CAT-LIST          OCCURS 10 TIMES
004200                                PIC X(20).
004300    05  FILLER                  PIC X(10).
004400
