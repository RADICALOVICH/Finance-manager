000100************************************************************
000200*    FINBGTQ - BUDGET BATCH REQUEST RECORD                   *
000300************************************************************
000400*
000500*    ONE ENTRY PER SET-BUDGET REQUEST FED TO FINBGTRN.
000600*    SEQUENTIAL, ARRIVAL ORDER.
000700*
000800*----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------*
001100* TAG     INIT    DATE        DESCRIPTION
001200*------- ------- ----------- ------------------------------*
001300* FM0007  RHALVO  21 MAR 1986 - INITIAL VERSION.
001400* FM0043  WBHUAT  05 MAR 1999 - Y2K REVIEW - NO DATE FIELDS IN
001500*                   THIS RECORD, NO CHANGE REQUIRED.
001600*----------------------------------------------------------*
001700*
001800 01  BGTRQ-RECORD.
001900     05  BGTRQ-LOGIN             PIC X(20).
002000     05  BGTRQ-CATEGORY          PIC X(20).
002100     05  BGTRQ-LIMIT             PIC S9(13)V99.
002200     05  FILLER                  PIC X(25).
002300*
002400*    ALTERNATE VIEW - LIMIT AS ALPHANUMERIC FOR THE REQUEST
002500*    ECHO LINE ON THE BATCH-3 CONTROL REPORT.
002600*
002700 01  BGTRQ-LIMIT-R REDEFINES BGTRQ-RECORD.
002800     05  FILLER                  PIC X(40).
002900     05  BGTRQ-LIMIT-X           PIC X(15).
003000     05  FILLER                  PIC X(25).
